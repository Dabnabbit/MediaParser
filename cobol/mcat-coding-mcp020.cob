000100*================================================================*        
000110*  @PACKAGE   MCS - MEDIA CATALOG SYSTEM                         *        
000120*  @LINK      HTTP://WWW.PIXELWORKS-DATA.COM                     *        
000130*  @AUTHOR    J TRAN <JTRAN@PIXELWORKS-DATA.COM>                 *        
000140*  @COPYRIGHT COPYRIGHT (C) 1991, 1999 PIXELWORKS DATA SERVICES  *        
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. MCP020.                                                      
000180 AUTHOR. J TRAN.                                                          
000190 INSTALLATION. PIXELWORKS DATA SERVICES.                                  
000200 DATE-WRITTEN. 06/03/91.                                                  
000210 DATE-COMPILED. TODAY.                                                    
000220 SECURITY. UNCLASSIFIED.                                                  
000230*----------------------------------------------------------------*        
000240*  MCP020 - TAG GENERATION JOB.  DERIVES TAGS FOR EACH CATALOG   *        
000250*  RECORD FROM THE BRACKET GROUPS IN THE ORIGINAL FILENAME AND   *        
000260*  FROM THE NON-GENERIC SEGMENTS OF THE FOLDER PATH, THEN POSTS  *        
000270*  THE TAG MASTER AND THE FILE/TAG ASSOCIATION FILE.             *        
000280*----------------------------------------------------------------*        
000290*  CHANGE LOG.                                                            
000300*  --------------------------------------------------------------*        
000310*  91/06/03  JT   ORIGINAL VERSION OF THE TAG GENERATION JOB.     CR00456 
000320*  91/08/20  JT   ADDED FOLDER-SEGMENT TAGS AND GENERIC FILTER.   CR00470 
000330*  92/02/19  JT   DEDUP OF ASSOCIATIONS BY KEYED READ.            CR00501 
000340*  95/03/11  SW   TAG LIST TABLE ENLARGED TO 20 ENTRIES.          CR00560 
000350*  98/09/21  RD   Y2K - NO DATE FIELDS OF OUR OWN, REVIEWED THE   CR00612 
000360*                 CATALOG COPYBOOK FOR COMPLIANCE, NO CHANGE.     CR00612 
000370*----------------------------------------------------------------*        
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SPECIAL-NAMES.                                                           
000410     CLASS DIGIT-CLASS IS "0" THRU "9"                                    
000420     UPSI-0 ON  STATUS IS DEBUG-TRACE-SW                                  
000430            OFF STATUS IS DEBUG-TRACE-OFF-SW.                             
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460     SELECT FILECAT-IN  ASSIGN TO "S10"                                   
000470         ORGANIZATION IS LINE SEQUENTIAL.                                 
000480     SELECT TAGMSTR     ASSIGN TO "S30"                                   
000490         ORGANIZATION IS INDEXED                                          
000500         ACCESS MODE IS DYNAMIC                                           
000510         RECORD KEY IS TAG-NAME.                                          
000520     SELECT FTAGFILE    ASSIGN TO "S31"                                   
000530         ORGANIZATION IS INDEXED                                          
000540         ACCESS MODE IS DYNAMIC                                           
000550         RECORD KEY IS FT-KEY.                                            
000560*                                                                         
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590 FD  FILECAT-IN                                                           
000600     LABEL RECORD STANDARD.                                               
000610     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000620         REPLACING ==FILE-RECORD== BY ==FILECAT-IN-REC==                  
000630                   ==FCAT-==       BY ==FCI-==.                           
000640 FD  TAGMSTR                                                              
000650     LABEL RECORD STANDARD.                                               
000660     COPY TAGREC.CPY IN "C:\MCS\COPYLIB\MCAT".                            
000670 FD  FTAGFILE                                                             
000680     LABEL RECORD STANDARD.                                               
000690     COPY FTAGREC.CPY IN "C:\MCS\COPYLIB\MCAT".                           
000700*                                                                         
000710 WORKING-STORAGE SECTION.                                                 
000720*----------------------------------------------------------------*        
000730*  SWITCHES.                                                              
000740*----------------------------------------------------------------*        
000750 01  WS-SWITCHES.                                                         
000760     05  WS-EOF-FILECAT        PIC X VALUE "N".                           
000770         88  EOF-FILECAT           VALUE "Y".                             
000780     05  WS-NEW-ASSOC-SW       PIC X VALUE "N".                           
000790         88  NEW-ASSOC-MADE        VALUE "Y".                             
000800     05  WS-FILE-GOT-TAG-SW    PIC X VALUE "N".                           
000810         88  FILE-GOT-NEW-TAG      VALUE "Y".                             
000820     05  FILLER                PIC X(5).                                  
000830*----------------------------------------------------------------*        
000840*  COUNTERS (COMP PER SHOP STANDARD).                                     
000850*----------------------------------------------------------------*        
000860 01  WS-COUNTERS.                                                         
000870     05  WS-TOTAL-FILES        PIC 9(7) COMP VALUE 0.                     
000880     05  WS-FILES-TAGGED       PIC 9(7) COMP VALUE 0.                     
000890     05  WS-TAGS-CREATED       PIC 9(7) COMP VALUE 0.                     
000900     05  WS-TAGS-APPLIED       PIC 9(7) COMP VALUE 0.                     
000910     05  FILLER                PIC X(4).                                  
000920*----------------------------------------------------------------*        
000930*  SUBSCRIPTS AND SCAN POINTERS (COMP PER SHOP STANDARD).                 
000940*----------------------------------------------------------------*        
000950 01  WS-SUBSCRIPTS.                                                       
000960     05  WS-BP                 PIC 9(4) COMP VALUE 0.                     
000970     05  WS-EP                 PIC 9(4) COMP VALUE 0.                     
000980     05  WS-CPTR               PIC 9(4) COMP VALUE 0.                     
000990     05  WS-SPTR               PIC 9(4) COMP VALUE 0.                     
001000     05  WS-K                  PIC 9(4) COMP VALUE 0.                     
001010     05  WS-TRIM-OFF           PIC 9(4) COMP VALUE 0.                     
001020     05  WS-GENERIC-LEN        PIC 9(4) COMP VALUE 0.                     
001030     05  WS-FNAME-LEN          PIC 9(4) COMP VALUE 0.                     
001040     05  WS-FOLDER-LEN         PIC 9(4) COMP VALUE 0.                     
001050     05  FILLER                PIC X(4).                                  
001060*----------------------------------------------------------------*        
001070*  PER-FILE TAG-LIST WORK TABLE, FIRST-OCCURRENCE ORDER,         *        
001080*  FILENAME TAGS FIRST.                                          *        
001090*----------------------------------------------------------------*        
001100 01  WS-TAG-COUNT              PIC 9(4) COMP VALUE 0.                     
001110 01  WS-TAG-LIST.                                                         
001120     05  WS-TAG-ENTRY OCCURS 20 TIMES                                     
001130                      INDEXED BY WS-TAG-IX                                
001140         PIC X(32).                                                       
001150*----------------------------------------------------------------*        
001160*  SCRATCH FIELDS FOR BRACKET AND FOLDER-SEGMENT SCANNING.                
001170*----------------------------------------------------------------*        
001180 01  WS-BRACKET-CONTENT        PIC X(64) VALUE SPACES.                    
001190 01  WS-BRACKET-LEN            PIC 9(4) COMP VALUE 0.                     
001200 01  WS-RAW-ITEM               PIC X(32) VALUE SPACES.                    
001210 01  WS-RAW-ITEM-CHARS REDEFINES WS-RAW-ITEM.                             
001220     05  WS-RAW-ITEM-CHAR       PIC X OCCURS 32 TIMES.                    
001230 01  WS-CAND-TAG               PIC X(32) VALUE SPACES.                    
001240 01  WS-FOLDER-WORK            PIC X(128) VALUE SPACES.                   
001250 01  WS-FOLDER-WORK-CHARS REDEFINES WS-FOLDER-WORK.                       
001260     05  WS-FOLDER-WORK-CHAR    PIC X OCCURS 128 TIMES.                   
001270 01  WS-SEG-ITEM               PIC X(32) VALUE SPACES.                    
001280*----------------------------------------------------------------*        
001290*  GENERIC FOLDER-SEGMENT EXCLUSION LIST, TWELVE 10-BYTE SLOTS,  *        
001300*  SHOP HABIT FOR SMALL FIXED LOOKUP TABLES.                     *        
001310*----------------------------------------------------------------*        
001320 01  WS-GENERIC-LITERAL PIC X(120) VALUE                                  
001330     "camera    dcim      thumbnailsthumb     "                           
001340     "thumbs    misc      temp      tmp       "                           
001350     "cache     backup    100andro  100apple  ".                          
001360 01  WS-GENERIC-TABLE REDEFINES WS-GENERIC-LITERAL.                       
001370     05  WS-GENERIC-ENTRY OCCURS 12 TIMES PIC X(10).                      
001380 01  WS-GENERIC-FOUND-SW       PIC X VALUE "N".                           
001390     88  GENERIC-SEGMENT           VALUE "Y".                             
001400*                                                                         
001410 PROCEDURE DIVISION.                                                      
001420*----------------------------------------------------------------*        
001430*  0005-START - OPEN FILES, PRIME READ, MAIN LOOP, CLOSE OUT.    *        
001440*----------------------------------------------------------------*        
001450 0005-START.                                                              
001460     OPEN INPUT  FILECAT-IN                                               
001470     OPEN I-O    TAGMSTR                                                  
001480     OPEN I-O    FTAGFILE.                                                
001490     PERFORM P05-READ-FILECAT.                                            
001500     PERFORM P10-MAIN-LOOP UNTIL EOF-FILECAT.                             
001510     PERFORM P95-WRITE-TOTALS.                                            
001520     CLOSE FILECAT-IN TAGMSTR FTAGFILE.                                   
001530     STOP RUN.                                                            
001540*                                                                         
001550 P05-READ-FILECAT.                                                        
001560     READ FILECAT-IN                                                      
001570       AT END                                                             
001580         SET EOF-FILECAT TO TRUE                                          
001590     END-READ.                                                            
001600*----------------------------------------------------------------*        
001610*  P10-MAIN-LOOP - RULE U3, ONE FILE RECORD PER PASS.            *        
001620*----------------------------------------------------------------*        
001630 P10-MAIN-LOOP.                                                           
001640     ADD 1 TO WS-TOTAL-FILES                                              
001650     MOVE "N" TO WS-FILE-GOT-TAG-SW                                       
001660     MOVE 0   TO WS-TAG-COUNT                                             
001670     PERFORM P20-COLLECT-BRACKET-TAGS                                     
001680     PERFORM P30-COLLECT-FOLDER-TAGS                                      
001690     PERFORM P50-POST-TAG-LIST VARYING WS-K FROM 1 BY 1                   
001700         UNTIL WS-K > WS-TAG-COUNT                                        
001710     IF FILE-GOT-NEW-TAG                                                  
001720         ADD 1 TO WS-FILES-TAGGED                                         
001730     END-IF                                                               
001740     PERFORM P05-READ-FILECAT.                                            
001750*----------------------------------------------------------------*        
001760*  P20-COLLECT-BRACKET-TAGS THRU EXIT - RULE U3 FILENAME TAGS.   *        
001770*  SCANS FOR EACH {...} GROUP AND SPLITS ITS CONTENT ON COMMAS.  *        
001780*----------------------------------------------------------------*        
001790 P20-COLLECT-BRACKET-TAGS.                                                
001800     PERFORM P20A-FIND-FNAME-LEN                                          
001810     PERFORM P20B-SCAN-FOR-BRACE VARYING WS-BP FROM 1 BY 1                
001820         UNTIL WS-BP > WS-FNAME-LEN.                                      
001830*                                                                         
001840 P20A-FIND-FNAME-LEN.                                                     
001850     PERFORM P20A1-STEP VARYING WS-FNAME-LEN FROM 64 BY -1                
001860         UNTIL WS-FNAME-LEN = 0                                           
001870            OR FCI-ORIGINAL-FILENAME(WS-FNAME-LEN:1) NOT = SPACE.         
001880*                                                                         
001890 P20A1-STEP.                                                              
001900     CONTINUE.                                                            
001910*                                                                         
001920 P20B-SCAN-FOR-BRACE.                                                     
001930     IF FCI-ORIGINAL-FILENAME(WS-BP:1) = "{"                              
001940         PERFORM P20C-FIND-CLOSE-BRACE                                    
001950         IF WS-EP > WS-BP                                                 
001960             PERFORM P20D-SPLIT-BRACKET-CONTENT                           
001970         END-IF                                                           
001980     END-IF.                                                              
001990*                                                                         
002000 P20C-FIND-CLOSE-BRACE.                                                   
002010     MOVE WS-BP TO WS-EP                                                  
002020     PERFORM P20C1-STEP VARYING WS-EP FROM WS-BP BY 1                     
002030         UNTIL WS-EP > WS-FNAME-LEN                                       
002040            OR FCI-ORIGINAL-FILENAME(WS-EP:1) = "}".                      
002050*                                                                         
002060 P20C1-STEP.                                                              
002070     CONTINUE.                                                            
002080*                                                                         
002090 P20D-SPLIT-BRACKET-CONTENT.                                              
002100     MOVE SPACES TO WS-BRACKET-CONTENT                                    
002110     COMPUTE WS-BRACKET-LEN = WS-EP - WS-BP - 1                           
002120     IF WS-BRACKET-LEN > 0 AND WS-BRACKET-LEN NOT > 64                    
002130         MOVE FCI-ORIGINAL-FILENAME(WS-BP + 1:WS-BRACKET-LEN)             
002140             TO WS-BRACKET-CONTENT                                        
002150         MOVE 1 TO WS-CPTR                                                
002160         PERFORM P20E-NEXT-ITEM                                           
002170             UNTIL WS-CPTR > WS-BRACKET-LEN                               
002180     END-IF.                                                              
002190*                                                                         
002200 P20E-NEXT-ITEM.                                                          
002210     MOVE SPACES TO WS-RAW-ITEM                                           
002220     UNSTRING WS-BRACKET-CONTENT(1:WS-BRACKET-LEN)                        
002230         DELIMITED BY ","                                                 
002240         INTO WS-RAW-ITEM                                                 
002250         WITH POINTER WS-CPTR                                             
002260     END-UNSTRING                                                         
002270     PERFORM P40-NORMALIZE-ITEM                                           
002280     IF WS-CAND-TAG NOT = SPACES                                          
002290         PERFORM P45-ADD-TAG-IF-NEW                                       
002300     END-IF.                                                              
002310*----------------------------------------------------------------*        
002320*  P30-COLLECT-FOLDER-TAGS THRU EXIT - RULE U3 FOLDER TAGS.      *        
002330*  SPLITS FOLDER-PATH ON "/" AND FILTERS OUT SHORT, NUMERIC AND  *        
002340*  GENERIC SEGMENTS.                                             *        
002350*----------------------------------------------------------------*        
002360 P30-COLLECT-FOLDER-TAGS.                                                 
002370     MOVE FCI-FOLDER-PATH TO WS-FOLDER-WORK                               
002380     PERFORM P30A-FIND-FOLDER-LEN                                         
002390     IF WS-FOLDER-LEN = 0                                                 
002400         GO TO P30-EXIT                                                   
002410     END-IF                                                               
002420     MOVE 1 TO WS-SPTR                                                    
002430     PERFORM P30B-NEXT-SEGMENT                                            
002440         UNTIL WS-SPTR > WS-FOLDER-LEN.                                   
002450 P30-EXIT. EXIT.                                                          
002460*                                                                         
002470 P30A-FIND-FOLDER-LEN.                                                    
002480     PERFORM P30A1-STEP VARYING WS-FOLDER-LEN FROM 128 BY -1              
002490         UNTIL WS-FOLDER-LEN = 0                                          
002500            OR WS-FOLDER-WORK-CHAR(WS-FOLDER-LEN) NOT = SPACE.            
002510*                                                                         
002520 P30A1-STEP.                                                              
002530     CONTINUE.                                                            
002540*                                                                         
002550 P30B-NEXT-SEGMENT.                                                       
002560     MOVE SPACES TO WS-SEG-ITEM                                           
002570     UNSTRING WS-FOLDER-WORK(1:WS-FOLDER-LEN)                             
002580         DELIMITED BY "/"                                                 
002590         INTO WS-SEG-ITEM                                                 
002600         WITH POINTER WS-SPTR                                             
002610     END-UNSTRING                                                         
002620     PERFORM P35-CHECK-FOLDER-SEGMENT.                                    
002630*----------------------------------------------------------------*        
002640*  P35-CHECK-FOLDER-SEGMENT - APPLY THE EXCLUSION RULES, THEN    *        
002650*  NORMALIZE AND ADD THE SURVIVING SEGMENT TO THE TAG LIST.      *        
002660*----------------------------------------------------------------*        
002670 P35-CHECK-FOLDER-SEGMENT.                                                
002680     MOVE WS-SEG-ITEM TO WS-RAW-ITEM                                      
002690     PERFORM P40-NORMALIZE-ITEM                                           
002700     IF WS-CAND-TAG = SPACES                                              
002710         GO TO P35-EXIT                                                   
002720     END-IF                                                               
002730     PERFORM P36-LENGTH-OF-CAND-TAG                                       
002740     IF WS-GENERIC-LEN = 1                                                
002750         GO TO P35-EXIT                                                   
002760     END-IF                                                               
002770     IF WS-CAND-TAG(1:WS-GENERIC-LEN) IS NUMERIC                          
002780         GO TO P35-EXIT                                                   
002790     END-IF                                                               
002800     PERFORM P37-CHECK-GENERIC-LIST                                       
002810     IF GENERIC-SEGMENT                                                   
002820         GO TO P35-EXIT                                                   
002830     END-IF                                                               
002840     PERFORM P45-ADD-TAG-IF-NEW.                                          
002850 P35-EXIT. EXIT.                                                          
002860*                                                                         
002870 P36-LENGTH-OF-CAND-TAG.                                                  
002880     PERFORM P36A-STEP VARYING WS-GENERIC-LEN FROM 32 BY -1               
002890         UNTIL WS-GENERIC-LEN = 0                                         
002900            OR WS-CAND-TAG(WS-GENERIC-LEN:1) NOT = SPACE.                 
002910*                                                                         
002920 P36A-STEP.                                                               
002930     CONTINUE.                                                            
002940*                                                                         
002950 P37-CHECK-GENERIC-LIST.                                                  
002960     MOVE "N" TO WS-GENERIC-FOUND-SW                                      
002970     PERFORM P37A-COMPARE-ONE VARYING WS-K FROM 1 BY 1                    
002980         UNTIL WS-K > 12 OR GENERIC-SEGMENT.                              
002990*                                                                         
003000 P37A-COMPARE-ONE.                                                        
003010     IF WS-CAND-TAG = WS-GENERIC-ENTRY(WS-K)                              
003020         SET GENERIC-SEGMENT TO TRUE                                      
003030     END-IF.                                                              
003040*----------------------------------------------------------------*        
003050*  P40-NORMALIZE-ITEM - TRIM LEADING BLANKS, THEN LOWERCASE.     *        
003060*----------------------------------------------------------------*        
003070 P40-NORMALIZE-ITEM.                                                      
003080     MOVE SPACES TO WS-CAND-TAG                                           
003090     PERFORM P40A-FIND-TRIM-OFFSET                                        
003100     IF WS-TRIM-OFF > 32                                                  
003110         GO TO P40-EXIT                                                   
003120     END-IF                                                               
003130     MOVE WS-RAW-ITEM(WS-TRIM-OFF:33 - WS-TRIM-OFF)                       
003140         TO WS-CAND-TAG                                                   
003150     INSPECT WS-CAND-TAG CONVERTING                                       
003160         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
003170         "abcdefghijklmnopqrstuvwxyz".                                    
003180 P40-EXIT. EXIT.                                                          
003190*                                                                         
003200 P40A-FIND-TRIM-OFFSET.                                                   
003210     PERFORM P40A1-STEP VARYING WS-TRIM-OFF FROM 1 BY 1                   
003220         UNTIL WS-TRIM-OFF > 32                                           
003230            OR WS-RAW-ITEM-CHAR(WS-TRIM-OFF) NOT = SPACE.                 
003240*                                                                         
003250 P40A1-STEP.                                                              
003260     CONTINUE.                                                            
003270*----------------------------------------------------------------*        
003280*  P45-ADD-TAG-IF-NEW - DEDUP INTO WS-TAG-LIST, FIRST-OCCURRENCE *        
003290*  ORDER PRESERVED.                                              *        
003300*----------------------------------------------------------------*        
003310 P45-ADD-TAG-IF-NEW.                                                      
003320     SET WS-TAG-IX TO 1                                                   
003330     SEARCH WS-TAG-ENTRY VARYING WS-TAG-IX                                
003340         AT END                                                           
003350             IF WS-TAG-COUNT < 20                                         
003360                 ADD 1 TO WS-TAG-COUNT                                    
003370                 MOVE WS-CAND-TAG TO WS-TAG-ENTRY(WS-TAG-COUNT)           
003380             END-IF                                                       
003390         WHEN WS-TAG-ENTRY(WS-TAG-IX) = WS-CAND-TAG                       
003400             CONTINUE                                                     
003410     END-SEARCH.                                                          
003420*----------------------------------------------------------------*        
003430*  P50-POST-TAG-LIST - RULE U3 GET-OR-CREATE / ASSOCIATE / COUNT.*        
003440*----------------------------------------------------------------*        
003450 P50-POST-TAG-LIST.                                                       
003460     MOVE WS-TAG-ENTRY(WS-K) TO TAG-NAME                                  
003470     READ TAGMSTR                                                         
003480         INVALID KEY                                                      
003490             MOVE 0 TO TAG-USAGE-COUNT                                    
003500             WRITE TAG-RECORD                                             
003510             ADD 1 TO WS-TAGS-CREATED                                     
003520     END-READ                                                             
003530     MOVE FCI-FILE-ID     TO FT-FILE-ID                                   
003540     MOVE WS-TAG-ENTRY(WS-K) TO FT-TAG-NAME                               
003550     READ FTAGFILE                                                        
003560         INVALID KEY                                                      
003570             WRITE FILE-TAG-RECORD                                        
003580             ADD 1 TO WS-TAGS-APPLIED                                     
003590             SET FILE-GOT-NEW-TAG TO TRUE                                 
003600             MOVE WS-TAG-ENTRY(WS-K) TO TAG-NAME                          
003610             READ TAGMSTR                                                 
003620             END-READ                                                     
003630             ADD 1 TO TAG-USAGE-COUNT                                     
003640             REWRITE TAG-RECORD                                           
003650     END-READ.                                                            
003660*----------------------------------------------------------------*        
003670*  P95-WRITE-TOTALS - END OF JOB, RULE U3 SUMMARY LINE.          *        
003680*----------------------------------------------------------------*        
003690 P95-WRITE-TOTALS.                                                        
003700     DISPLAY "MCP020 TAG GENERATION COMPLETE"                             
003710     DISPLAY "  TOTAL FILES    = " WS-TOTAL-FILES                         
003720     DISPLAY "  FILES TAGGED   = " WS-FILES-TAGGED                        
003730     DISPLAY "  TAGS CREATED   = " WS-TAGS-CREATED                        
003740     DISPLAY "  TAGS APPLIED   = " WS-TAGS-APPLIED.                       
