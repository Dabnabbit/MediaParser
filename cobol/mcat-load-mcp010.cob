000100*================================================================*        
000110*  @PACKAGE   MCS - MEDIA CATALOG SYSTEM                         *        
000120*  @LINK      HTTP://WWW.PIXELWORKS-DATA.COM                     *        
000130*  @AUTHOR    R DUNCAN <RDUNCAN@PIXELWORKS-DATA.COM>             *        
000140*  @COPYRIGHT COPYRIGHT (C) 1987, 1999 PIXELWORKS DATA SERVICES  *        
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. MCP010.                                                      
000180 AUTHOR. R DUNCAN.                                                        
000190 INSTALLATION. PIXELWORKS DATA SERVICES.                                  
000200 DATE-WRITTEN. 04/02/87.                                                  
000210 DATE-COMPILED. TODAY.                                                    
000220 SECURITY. UNCLASSIFIED.                                                  
000230*----------------------------------------------------------------*        
000240*  MCP010 - CATALOG LOAD AND PER-FILE PROCESSING PIPELINE.       *        
000250*  READS THE INBOUND MEDIA FILE CATALOG TOGETHER WITH ITS        *        
000260*  TIMESTAMP CANDIDATE EVIDENCE FILE, PICKS A DETECTED TIMESTAMP *        
000270*  AND CONFIDENCE GRADE FOR EACH FILE, AND WRITES THE UPDATED    *        
000280*  CATALOG FOR THE DOWNSTREAM CODING AND POSTING JOBS.           *        
000290*----------------------------------------------------------------*        
000300*  CHANGE LOG.                                                            
000310*  --------------------------------------------------------------*        
000320*  87/04/02  RD   ORIGINAL VERSION OF THE LOAD JOB.               CR00187 
000330*  87/06/19  RD   ADDED FILENAME DATE/TIME SCAN (RULE U1).        CR00212 
000340*  87/09/03  RD   ADDED TIMEZONE OFFSET SCAN AND UTC ADJUST.      CR00248 
000350*  88/01/14  JT   FIXED LEAP YEAR TEST IN CALENDAR CHECK.         CR00301 
000360*  88/05/22  JT   CONFIDENCE SCORER REWORKED TO MATCH SPEC W/     CR00340 
000370*                 AGREEMENT WINDOW OF 30 SECONDS.                 CR00340 
000380*  89/11/14  RD   ADDED EXTENSION/FORMAT MISMATCH CHECK.          CR00402 
000390*  91/02/08  JT   TIMESTAMP OPTIONS GROUPING ADDED FOR THE        CR00455 
000400*                 DEVIANT-CANDIDATE REVIEW SCREEN (UPSI-0 TRACE). CR00455 
000410*  93/07/30  RD   CANDIDATE TABLE ENLARGED TO 30 ENTRIES.         CR00501 
000420*  95/03/11  SW   MINIMUM ACCEPTED YEAR MADE A WORKING-STORAGE    CR00559 
000430*                 CONSTANT INSTEAD OF A LITERAL IN THE CODE.      CR00559 
000440*  98/09/21  RD   Y2K - CATALOG AND CANDIDATE TIMESTAMPS NOW      CR00612 
000450*                 CARRY THE FULL 4 DIGIT YEAR THROUGHOUT.         CR00612 
000460*  99/06/02  SW   YEAR SANITY WINDOW EXTENDED THROUGH 2100.       CR00640 
000470*  99/06/22  SW   RULE U2 GROUPED VIEW NOW GRADES EACH GROUP'S    CR00655 
000480*                 CONFIDENCE AND MARKS THE SELECTED-EARLIEST,     CR00655 
000490*                 SELECTED-HIGHEST, AND UP TO TWO DEVIANT         CR00655 
000500*                 GROUPS PER THE REVIEW SCREEN SPEC.              CR00655 
000510*  99/07/06  SW   UTC ADJUST HAD THE OFFSET SIGN BACKWARDS -      CR00657 
000520*                 A "-" ZONE WAS BEING SUBTRACTED INSTEAD OF      CR00657 
000530*                 ADDED, THROWING EVERY DEFAULT-ZONE TIMESTAMP    CR00657 
000540*                 10 HOURS OFF.  SWAPPED THE TWO COMPUTE PAIRS.   CR00657 
000550*  99/07/19  SW   UTC ADJUST HH/MI ARITHMETIC MOVED TO SIGNED     CR00659 
000560*                 WORK FIELDS - THE UNSIGNED WS-U-HH/WS-U-MI      CR00659 
000570*                 DIGITS WERE WRAPPING PAST ZERO AND PAST 99      CR00659 
000580*                 AHEAD OF THE BORROW/CARRY TESTS.                CR00659 
000590*----------------------------------------------------------------*        
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SPECIAL-NAMES.                                                           
000630     CLASS DIGIT-CLASS IS "0" THRU "9"                                    
000640     UPSI-0 ON  STATUS IS DEBUG-TRACE-SW                                  
000650            OFF STATUS IS DEBUG-TRACE-OFF-SW.                             
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680     SELECT FILECAT-IN  ASSIGN TO "S10"                                   
000690         ORGANIZATION IS LINE SEQUENTIAL.                                 
000700     SELECT CANDFILE    ASSIGN TO "S15"                                   
000710         ORGANIZATION IS LINE SEQUENTIAL.                                 
000720     SELECT FILECAT-OUT ASSIGN TO "S20"                                   
000730         ORGANIZATION IS LINE SEQUENTIAL.                                 
000740*                                                                         
000750 DATA DIVISION.                                                           
000760 FILE SECTION.                                                            
000770 FD  FILECAT-IN                                                           
000780     LABEL RECORD STANDARD.                                               
000790     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000800         REPLACING ==FILE-RECORD== BY ==FILECAT-IN-REC==                  
000810                   ==FCAT-==       BY ==FCI-==.                           
000820 FD  CANDFILE                                                             
000830     LABEL RECORD STANDARD.                                               
000840     COPY CANDREC.CPY IN "C:\MCS\COPYLIB\MCAT".                           
000850 FD  FILECAT-OUT                                                          
000860     LABEL RECORD STANDARD.                                               
000870     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000880         REPLACING ==FILE-RECORD== BY ==FILECAT-OUT-REC==                 
000890                   ==FCAT-==       BY ==FCO-==.                           
000900*                                                                         
000910 WORKING-STORAGE SECTION.                                                 
000920*----------------------------------------------------------------*        
000930*  SWITCHES.                                                              
000940*----------------------------------------------------------------*        
000950 01  WS-SWITCHES.                                                         
000960     05  WS-EOF-FILECAT        PIC X VALUE "N".                           
000970         88  EOF-FILECAT           VALUE "Y".                             
000980     05  WS-EOF-CANDFILE       PIC X VALUE "N".                           
000990         88  EOF-CANDFILE          VALUE "Y".                             
001000     05  WS-DATE-FOUND-SW      PIC X VALUE "N".                           
001010         88  DATE-FOUND            VALUE "Y".                             
001020     05  WS-TIME-FOUND-SW      PIC X VALUE "N".                           
001030         88  TIME-FOUND            VALUE "Y".                             
001040     05  WS-TZ-FOUND-SW        PIC X VALUE "N".                           
001050         88  TZ-FOUND              VALUE "Y".                             
001060     05  WS-RECORD-INVALID-SW  PIC X VALUE "N".                           
001070         88  RECORD-INVALID        VALUE "Y".                             
001080     05  FILLER                PIC X(3).                                  
001090*----------------------------------------------------------------*        
001100*  COUNTERS AND ACCUMULATORS (COMP PER SHOP STANDARD).                    
001110*----------------------------------------------------------------*        
001120 01  WS-COUNTERS.                                                         
001130     05  WS-TOTAL-FILES        PIC 9(7) COMP VALUE 0.                     
001140     05  WS-PROCESSED-OK       PIC 9(7) COMP VALUE 0.                     
001150     05  WS-FAILED             PIC 9(7) COMP VALUE 0.                     
001160     05  WS-MISMATCH-CNT       PIC 9(7) COMP VALUE 0.                     
001170     05  WS-HIGH-CNT           PIC 9(7) COMP VALUE 0.                     
001180     05  WS-MEDIUM-CNT         PIC 9(7) COMP VALUE 0.                     
001190     05  WS-LOW-CNT            PIC 9(7) COMP VALUE 0.                     
001200     05  WS-NONE-CNT           PIC 9(7) COMP VALUE 0.                     
001210     05  FILLER                PIC X(4).                                  
001220*----------------------------------------------------------------*        
001230*  SUBSCRIPTS AND SMALL WORK FIELDS (COMP PER SHOP STANDARD).             
001240*----------------------------------------------------------------*        
001250 01  WS-SUBSCRIPTS.                                                       
001260     05  WS-P                  PIC 9(4) COMP VALUE 0.                     
001270     05  WS-Q                  PIC 9(4) COMP VALUE 0.                     
001280     05  WS-FNAME-LEN          PIC 9(4) COMP VALUE 0.                     
001290     05  WS-I                  PIC 9(4) COMP VALUE 0.                     
001300     05  WS-J                  PIC 9(4) COMP VALUE 0.                     
001310     05  WS-G                  PIC 9(4) COMP VALUE 0.                     
001320     05  WS-BEST-I             PIC 9(4) COMP VALUE 0.                     
001330     05  WS-BEST-G             PIC 9(4) COMP VALUE 0.                     
001340     05  WS-U-HH-WK            PIC S9(3) COMP VALUE 0.                    
001350     05  WS-U-MI-WK            PIC S9(3) COMP VALUE 0.                    
001360     05  FILLER                PIC X(4).                                  
001370*----------------------------------------------------------------*        
001380*  CANDIDATE WORK TABLE - METADATA CANDIDATES PLUS THE ONE       *        
001390*  PARSED FROM THE FILENAME, IN ORIGINAL INPUT ORDER.            *        
001400*----------------------------------------------------------------*        
001410 01  WS-CAND-COUNT             PIC 9(4) COMP VALUE 0.                     
001420 01  WS-CAND-TABLE.                                                       
001430     05  WS-CAND-ENTRY OCCURS 30 TIMES                                    
001440                       INDEXED BY WS-CAND-IX.                             
001450         10  WS-CAND-TS        PIC 9(14).                                 
001460         10  WS-CAND-SRC       PIC X(2).                                  
001470         10  WS-CAND-WEIGHT    PIC 9(2) COMP.                             
001480         10  WS-CAND-YEAR      PIC 9(4).                                  
001490         10  WS-CAND-ALIVE     PIC X.                                     
001500             88  CAND-ALIVE        VALUE "Y".                             
001510         10  FILLER            PIC X(4).                                  
001520*----------------------------------------------------------------*        
001530*  TIMESTAMP-OPTIONS WORK TABLE (RULE U2, DEVIANT-CANDIDATE      *        
001540*  TRACE ONLY - NO PERMANENT FILE CARRIES THIS GROUPED VIEW).    *        
001550*----------------------------------------------------------------*        
001560 01  WS-TSOPT-COUNT            PIC 9(4) COMP VALUE 0.                     
001570 01  WS-TSOPT-SEL-NEXT        PIC 9(1) COMP VALUE 0.                      
001580 01  WS-TSOPT-TABLE.                                                      
001590     05  WS-TSOPT-ENTRY OCCURS 10 TIMES                                   
001600                        INDEXED BY WS-TSOPT-IX.                           
001610         10  WS-TSOPT-ANCHOR-TS    PIC 9(14).                             
001620         10  WS-TSOPT-SCORE        PIC 9(4) COMP.                         
001630         10  WS-TSOPT-MEMBERS      PIC 9(4) COMP.                         
001640         10  WS-TSOPT-CONF         PIC X(6).                              
001650         10  WS-TSOPT-MAX-WT      PIC 9(2) COMP.                          
001660         10  WS-TSOPT-SEL-ORDER  PIC 9(1) COMP VALUE 0.                   
001670         10  FILLER            PIC X(2).                                  
001680*----------------------------------------------------------------*        
001690*  PARSED FILENAME DATE/TIME WORK AREA - REDEFINED THREE WAYS    *        
001700*  SO THE SAME 14 DIGITS CAN BE EDITED, CARRIED, OR SPLIT INTO   *        
001710*  CALENDAR PARTS WITHOUT RE-KEYING THE VALUE.                   *        
001720*----------------------------------------------------------------*        
001730 01  WS-PARSED-TS              PIC 9(14) VALUE 0.                         
001740 01  WS-PARSED-TS-PARTS REDEFINES WS-PARSED-TS.                           
001750     05  WS-P-YYYY             PIC 9(4).                                  
001760     05  WS-P-MM               PIC 9(2).                                  
001770     05  WS-P-DD               PIC 9(2).                                  
001780     05  WS-P-HH               PIC 9(2).                                  
001790     05  WS-P-MI               PIC 9(2).                                  
001800     05  WS-P-SS               PIC 9(2).                                  
001810 01  WS-UTC-TS                 PIC 9(14) VALUE 0.                         
001820 01  WS-UTC-TS-PARTS REDEFINES WS-UTC-TS.                                 
001830     05  WS-U-YYYY             PIC 9(4).                                  
001840     05  WS-U-MM               PIC 9(2).                                  
001850     05  WS-U-DD               PIC 9(2).                                  
001860     05  WS-U-HH               PIC 9(2).                                  
001870     05  WS-U-MI               PIC 9(2).                                  
001880     05  WS-U-SS               PIC 9(2).                                  
001890 01  WS-TZ-SIGN                PIC X VALUE "-".                           
001900 01  WS-TZ-HHMM                PIC 9(4) VALUE 0.                          
001910 01  WS-TZ-HHMM-PARTS REDEFINES WS-TZ-HHMM.                               
001920     05  WS-TZ-HH              PIC 9(2).                                  
001930     05  WS-TZ-MI              PIC 9(2).                                  
001940*----------------------------------------------------------------*        
001950*  CALENDAR HELPERS - DAYS-IN-MONTH TABLE RESTATED AS A LITERAL  *        
001960*  STRING REDEFINED INTO AN OCCURS TABLE, SHOP HABIT FOR SMALL   *        
001970*  FIXED LOOKUP TABLES.                                          *        
001980*----------------------------------------------------------------*        
001990 01  WS-DIM-LITERAL PIC X(24)                                             
002000         VALUE "312831303130313130313031".                                
002010 01  WS-DIM-TABLE REDEFINES WS-DIM-LITERAL.                               
002020     05  WS-DIM OCCURS 12 TIMES PIC 99.                                   
002030 01  WS-CUM-LITERAL PIC X(36)                                             
002040         VALUE "000031059090120151181212243273304334".                    
002050 01  WS-CUM-TABLE REDEFINES WS-CUM-LITERAL.                               
002060     05  WS-CUM OCCURS 12 TIMES PIC 9(3).                                 
002070 01  WS-LEAP-YEAR-SW           PIC X VALUE "N".                           
002080     88  LEAP-YEAR                 VALUE "Y".                             
002090 01  WS-YR-REM                 PIC 9(4) COMP VALUE 0.                     
002100 01  WS-YR-Q                   PIC 9(4) COMP VALUE 0.                     
002110*----------------------------------------------------------------*        
002120*  ELAPSED-SECONDS WORK AREA FOR THE 30-SECOND AGREEMENT TEST    *        
002130*  AND FOR THE TIMESTAMP-OPTIONS ANCHOR WINDOW.                  *        
002140*----------------------------------------------------------------*        
002150 01  WS-SEC-YR-OFFSET          PIC 9(4) COMP VALUE 0.                     
002160 01  WS-SEC-LEAP-CNT           PIC 9(4) COMP VALUE 0.                     
002170 01  WS-SEC-DAYNUM             PIC 9(9) COMP VALUE 0.                     
002180 01  WS-SEC-TOTAL-A            PIC 9(11) COMP VALUE 0.                    
002190 01  WS-SEC-TOTAL-B            PIC 9(11) COMP VALUE 0.                    
002200 01  WS-SEC-DIFF               PIC S9(11) COMP VALUE 0.                   
002210*----------------------------------------------------------------*        
002220*  SHOP CONFIGURATION CONSTANTS.                                          
002230*----------------------------------------------------------------*        
002240 01  WS-CONSTANTS.                                                        
002250     05  WS-MIN-YEAR           PIC 9(4) VALUE 2000.                       
002260     05  WS-MAX-YEAR           PIC 9(4) VALUE 2100.                       
002270     05  WS-DEFAULT-TZ-SIGN    PIC X    VALUE "-".                        
002280     05  WS-DEFAULT-TZ-HHMM    PIC 9(4) VALUE 0500.                       
002290     05  WS-AGREE-WINDOW-SECS  PIC 9(4) VALUE 0030.                       
002300     05  WS-DEVIANT-THRESHOLD  PIC 9(4) VALUE 0003.                       
002310     05  FILLER                PIC X(4).                                  
002320*----------------------------------------------------------------*        
002330*  CURRENT-FILE WORK FIELDS.                                              
002340*----------------------------------------------------------------*        
002350 01  WS-CUR-EXT                PIC X(8) VALUE SPACES.                     
002360 01  WS-CUR-FMT                PIC X(8) VALUE SPACES.                     
002370 01  WS-SELECTED-TS            PIC 9(14) VALUE 0.                         
002380 01  WS-SELECTED-SOURCE        PIC X(2)  VALUE SPACES.                    
002390 01  WS-AGREEMENT-CNT          PIC 9(4) COMP VALUE 0.                     
002400 01  WS-SELECTED-WEIGHT        PIC 9(2) COMP VALUE 0.                     
002410*                                                                         
002420 PROCEDURE DIVISION.                                                      
002430*----------------------------------------------------------------*        
002440*  0005-START - OPEN FILES, PRIME THE TWO INPUT STREAMS.         *        
002450*----------------------------------------------------------------*        
002460 0005-START.                                                              
002470     OPEN INPUT  FILECAT-IN                                               
002480                 CANDFILE                                                 
002490     OPEN OUTPUT FILECAT-OUT.                                             
002500     PERFORM P05-READ-FILECAT.                                            
002510     PERFORM P06-READ-CANDFILE.                                           
002520     PERFORM P10-MAIN-LOOP UNTIL EOF-FILECAT.                             
002530     PERFORM P95-WRITE-TOTALS.                                            
002540     CLOSE FILECAT-IN CANDFILE FILECAT-OUT.                               
002550     STOP RUN.                                                            
002560*                                                                         
002570 P05-READ-FILECAT.                                                        
002580     READ FILECAT-IN                                                      
002590       AT END                                                             
002600         SET EOF-FILECAT TO TRUE                                          
002610     END-READ.                                                            
002620*                                                                         
002630 P06-READ-CANDFILE.                                                       
002640     READ CANDFILE                                                        
002650       AT END                                                             
002660         SET EOF-CANDFILE TO TRUE                                         
002670     END-READ.                                                            
002680*----------------------------------------------------------------*        
002690*  P10-MAIN-LOOP - ONE FILE-RECORD PER PASS (RULE U7).           *        
002700*----------------------------------------------------------------*        
002710 P10-MAIN-LOOP.                                                           
002720     ADD 1 TO WS-TOTAL-FILES                                              
002730     MOVE SPACES  TO WS-RECORD-INVALID-SW                                 
002740     MOVE FILECAT-IN-REC TO FILECAT-OUT-REC                               
002750     PERFORM P12-VALIDATE                                                 
002760     IF FCI-IN-ERROR OR RECORD-INVALID                                    
002770         SET FCO-IN-ERROR TO TRUE                                         
002780         ADD 1 TO WS-FAILED                                               
002790         WRITE FILECAT-OUT-REC                                            
002800     ELSE                                                                 
002810         PERFORM P14-CHECK-EXTENSION                                      
002820         PERFORM P16-BUILD-CANDIDATES                                     
002830         PERFORM P40-SCORE-CONFIDENCE THRU P40-EXIT                       
002840         MOVE WS-SELECTED-TS      TO FCO-DETECTED-TIMESTAMP               
002850         MOVE WS-SELECTED-SOURCE  TO FCO-TIMESTAMP-SOURCE                 
002860         IF WS-SELECTED-TS = 0                                            
002870             SET FCO-CONF-NONE TO TRUE                                    
002880         END-IF                                                           
002890         EVALUATE TRUE                                                    
002900             WHEN FCO-CONF-HIGH   ADD 1 TO WS-HIGH-CNT                    
002910             WHEN FCO-CONF-MEDIUM ADD 1 TO WS-MEDIUM-CNT                  
002920             WHEN FCO-CONF-LOW    ADD 1 TO WS-LOW-CNT                     
002930             WHEN OTHER           ADD 1 TO WS-NONE-CNT                    
002940         END-EVALUATE                                                     
002950         ADD 1 TO WS-PROCESSED-OK                                         
002960         WRITE FILECAT-OUT-REC                                            
002970     END-IF                                                               
002980     PERFORM P05-READ-FILECAT.                                            
002990*----------------------------------------------------------------*        
003000*  P12-VALIDATE - RULE U7 STEP 1.                                *        
003010*----------------------------------------------------------------*        
003020 P12-VALIDATE.                                                            
003030     MOVE "N" TO WS-RECORD-INVALID-SW                                     
003040     IF FCI-FILE-ID = ZERO                                                
003050         SET RECORD-INVALID TO TRUE                                       
003060     END-IF                                                               
003070     IF FCI-ORIGINAL-FILENAME = SPACES                                    
003080         SET RECORD-INVALID TO TRUE                                       
003090     END-IF.                                                              
003100*----------------------------------------------------------------*        
003110*  P14-CHECK-EXTENSION - RULE U7 STEP 2, INFORMATIONAL ONLY.     *        
003120*----------------------------------------------------------------*        
003130 P14-CHECK-EXTENSION.                                                     
003140     MOVE FCI-EXTENSION    TO WS-CUR-EXT                                  
003150     MOVE FCI-FILE-FORMAT  TO WS-CUR-FMT                                  
003160     INSPECT WS-CUR-EXT CONVERTING                                        
003170         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
003180         "abcdefghijklmnopqrstuvwxyz"                                     
003190     INSPECT WS-CUR-FMT CONVERTING                                        
003200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
003210         "abcdefghijklmnopqrstuvwxyz"                                     
003220     IF WS-CUR-EXT = "jpeg    "                                           
003230         MOVE "jpg     " TO WS-CUR-EXT                                    
003240     END-IF                                                               
003250     IF WS-CUR-FMT = "jpeg    "                                           
003260         MOVE "jpg     " TO WS-CUR-FMT                                    
003270     END-IF                                                               
003280     IF WS-CUR-EXT NOT = WS-CUR-FMT                                       
003290         ADD 1 TO WS-MISMATCH-CNT                                         
003300         IF DEBUG-TRACE-SW                                                
003310             DISPLAY "MISMATCH FILE " FCI-FILE-ID                         
003320                 " EXT=" WS-CUR-EXT " FMT=" WS-CUR-FMT                    
003330         END-IF                                                           
003340     END-IF.                                                              
003350*----------------------------------------------------------------*        
003360*  P16-BUILD-CANDIDATES - RULE U7 STEP 3.                        *        
003370*----------------------------------------------------------------*        
003380 P16-BUILD-CANDIDATES.                                                    
003390     MOVE 0 TO WS-CAND-COUNT                                              
003400     PERFORM P18-LOAD-METADATA-CANDS                                      
003410         UNTIL EOF-CANDFILE                                               
003420            OR CAND-FILE-ID NOT = FCI-FILE-ID                             
003430     PERFORM P30-PARSE-FILENAME THRU P30-EXIT.                            
003440*                                                                         
003450 P18-LOAD-METADATA-CANDS.                                                 
003460     IF WS-CAND-COUNT < 30                                                
003470         ADD 1 TO WS-CAND-COUNT                                           
003480         MOVE CAND-TIMESTAMP                                              
003490             TO WS-CAND-TS(WS-CAND-COUNT)                                 
003500         MOVE CAND-SOURCE                                                 
003510             TO WS-CAND-SRC(WS-CAND-COUNT)                                
003520     END-IF                                                               
003530     PERFORM P06-READ-CANDFILE.                                           
003540*----------------------------------------------------------------*        
003550*  P30-PARSE-FILENAME THRU P30-EXIT - RULE U1.                   *        
003560*  SCANS ORIGINAL-FILENAME FOR A DATE, AN OPTIONAL TIME, AND AN  *        
003570*  OPTIONAL TIMEZONE OFFSET; APPENDS ONE CANDIDATE IF A DATE IS  *        
003580*  FOUND.                                                        *        
003590*----------------------------------------------------------------*        
003600 P30-PARSE-FILENAME.                                                      
003610     MOVE "N" TO WS-DATE-FOUND-SW                                         
003620     MOVE "N" TO WS-TIME-FOUND-SW                                         
003630     MOVE "N" TO WS-TZ-FOUND-SW                                           
003640     PERFORM P30A-FIND-FNAME-LEN                                          
003650     IF WS-FNAME-LEN < 8                                                  
003660         GO TO P30-EXIT                                                   
003670     END-IF                                                               
003680     PERFORM P30B-SCAN-DATE                                               
003690     IF NOT DATE-FOUND                                                    
003700         GO TO P30-EXIT                                                   
003710     END-IF                                                               
003720     PERFORM P30C-SCAN-TIME                                               
003730     PERFORM P30D-SCAN-TZ-OFFSET                                          
003740     PERFORM P32-UTC-ADJUST THRU P32-EXIT                                 
003750     IF WS-CAND-COUNT < 30                                                
003760         ADD 1 TO WS-CAND-COUNT                                           
003770         MOVE WS-UTC-TS TO WS-CAND-TS(WS-CAND-COUNT)                      
003780         IF TIME-FOUND                                                    
003790             MOVE "FT" TO WS-CAND-SRC(WS-CAND-COUNT)                      
003800         ELSE                                                             
003810             MOVE "FD" TO WS-CAND-SRC(WS-CAND-COUNT)                      
003820         END-IF                                                           
003830     END-IF.                                                              
003840 P30-EXIT. EXIT.                                                          
003850*                                                                         
003860 P30A-FIND-FNAME-LEN.                                                     
003870     PERFORM P30A1-SCAN-STEP VARYING WS-FNAME-LEN FROM 64 BY -1           
003880         UNTIL WS-FNAME-LEN = 0                                           
003890            OR FCI-ORIGINAL-FILENAME(WS-FNAME-LEN:1)                      
003900                  NOT = SPACE.                                            
003910*                                                                         
003920 P30A1-SCAN-STEP.                                                         
003930     CONTINUE.                                                            
003940*                                                                         
003950 P30B-SCAN-DATE.                                                          
003960     PERFORM P30B1-TRY-AT-P VARYING WS-P FROM 1 BY 1                      
003970         UNTIL WS-P > WS-FNAME-LEN - 7                                    
003980            OR DATE-FOUND.                                                
003990*                                                                         
004000 P30B1-TRY-AT-P.                                                          
004010     MOVE FCI-ORIGINAL-FILENAME(WS-P:4) TO WS-P-YYYY                      
004020     IF FCI-ORIGINAL-FILENAME(WS-P:4) IS NUMERIC                          
004030        AND WS-P-YYYY NOT < WS-MIN-YEAR                                   
004040        AND WS-P-YYYY NOT > WS-MAX-YEAR                                   
004050         PERFORM P30E-TRY-DATE-AT-P THRU P30E-EXIT                        
004060     END-IF.                                                              
004070*                                                                         
004080 P30E-TRY-DATE-AT-P.                                                      
004090     COMPUTE WS-Q = WS-P + 4                                              
004100     IF FCI-ORIGINAL-FILENAME(WS-Q:1) = "-"                               
004110        OR FCI-ORIGINAL-FILENAME(WS-Q:1) = "_"                            
004120        OR FCI-ORIGINAL-FILENAME(WS-Q:1) = "."                            
004130         ADD 1 TO WS-Q                                                    
004140     END-IF                                                               
004150     IF FCI-ORIGINAL-FILENAME(WS-Q:2) IS NOT NUMERIC                      
004160         GO TO P30E-EXIT                                                  
004170     END-IF                                                               
004180     MOVE FCI-ORIGINAL-FILENAME(WS-Q:2) TO WS-P-MM                        
004190     IF WS-P-MM < 1 OR WS-P-MM > 12                                       
004200         GO TO P30E-EXIT                                                  
004210     END-IF                                                               
004220     ADD 2 TO WS-Q                                                        
004230     IF FCI-ORIGINAL-FILENAME(WS-Q:1) = "-"                               
004240        OR FCI-ORIGINAL-FILENAME(WS-Q:1) = "_"                            
004250        OR FCI-ORIGINAL-FILENAME(WS-Q:1) = "."                            
004260         ADD 1 TO WS-Q                                                    
004270     END-IF                                                               
004280     IF FCI-ORIGINAL-FILENAME(WS-Q:2) IS NOT NUMERIC                      
004290         GO TO P30E-EXIT                                                  
004300     END-IF                                                               
004310     MOVE FCI-ORIGINAL-FILENAME(WS-Q:2) TO WS-P-DD                        
004320     IF WS-P-DD < 1 OR WS-P-DD > 31                                       
004330         GO TO P30E-EXIT                                                  
004340     END-IF                                                               
004350     PERFORM P34-CHECK-LEAP-YEAR                                          
004360     PERFORM P36-VALIDATE-CALENDAR                                        
004370     IF RECORD-INVALID                                                    
004380         MOVE "N" TO WS-RECORD-INVALID-SW                                 
004390         GO TO P30E-EXIT                                                  
004400     END-IF                                                               
004410     ADD 2 TO WS-Q                                                        
004420     MOVE WS-Q TO WS-J                                                    
004430     SET DATE-FOUND TO TRUE.                                              
004440 P30E-EXIT. EXIT.                                                         
004450*                                                                         
004460 P34-CHECK-LEAP-YEAR.                                                     
004470     MOVE "N" TO WS-LEAP-YEAR-SW                                          
004480     DIVIDE WS-P-YYYY BY 4 GIVING WS-YR-Q REMAINDER WS-YR-REM             
004490     IF WS-YR-REM = 0                                                     
004500         SET LEAP-YEAR TO TRUE                                            
004510         DIVIDE WS-P-YYYY BY 100 GIVING WS-YR-Q                           
004520             REMAINDER WS-YR-REM                                          
004530         IF WS-YR-REM = 0                                                 
004540             MOVE "N" TO WS-LEAP-YEAR-SW                                  
004550             DIVIDE WS-P-YYYY BY 400 GIVING WS-YR-Q                       
004560                 REMAINDER WS-YR-REM                                      
004570             IF WS-YR-REM = 0                                             
004580                 SET LEAP-YEAR TO TRUE                                    
004590             END-IF                                                       
004600         END-IF                                                           
004610     END-IF.                                                              
004620*                                                                         
004630 P36-VALIDATE-CALENDAR.                                                   
004640     MOVE "N" TO WS-RECORD-INVALID-SW                                     
004650     IF WS-P-MM = 2 AND LEAP-YEAR AND WS-P-DD > 29                        
004660         SET RECORD-INVALID TO TRUE                                       
004670     END-IF                                                               
004680     IF WS-P-MM = 2 AND NOT LEAP-YEAR AND WS-P-DD > 28                    
004690         SET RECORD-INVALID TO TRUE                                       
004700     END-IF                                                               
004710     IF WS-P-DD > WS-DIM(WS-P-MM) AND WS-P-MM NOT = 2                     
004720         SET RECORD-INVALID TO TRUE                                       
004730     END-IF.                                                              
004740*                                                                         
004750 P30C-SCAN-TIME.                                                          
004760     PERFORM P30C1-TRY-TIME-AT-P VARYING WS-P FROM WS-J BY 1              
004770         UNTIL WS-P > WS-FNAME-LEN - 5                                    
004780            OR TIME-FOUND                                                 
004790     IF NOT TIME-FOUND                                                    
004800         MOVE 23 TO WS-P-HH                                               
004810         MOVE 59 TO WS-P-MI                                               
004820         MOVE 00 TO WS-P-SS                                               
004830     END-IF.                                                              
004840*                                                                         
004850 P30C1-TRY-TIME-AT-P.                                                     
004860     IF FCI-ORIGINAL-FILENAME(WS-P:6) IS NUMERIC                          
004870         MOVE FCI-ORIGINAL-FILENAME(WS-P:2) TO WS-P-HH                    
004880         MOVE FCI-ORIGINAL-FILENAME(WS-P+2:2) TO WS-P-MI                  
004890         MOVE FCI-ORIGINAL-FILENAME(WS-P+4:2) TO WS-P-SS                  
004900         IF WS-P-HH < 24 AND WS-P-MI < 60 AND WS-P-SS < 60                
004910             SET TIME-FOUND TO TRUE                                       
004920         END-IF                                                           
004930     END-IF.                                                              
004940*                                                                         
004950 P30D-SCAN-TZ-OFFSET.                                                     
004960     PERFORM P30D1-TRY-TZ-AT-P VARYING WS-P FROM 1 BY 1                   
004970         UNTIL WS-P > WS-FNAME-LEN - 4                                    
004980            OR TZ-FOUND                                                   
004990     IF NOT TZ-FOUND                                                      
005000         MOVE WS-DEFAULT-TZ-SIGN TO WS-TZ-SIGN                            
005010         MOVE WS-DEFAULT-TZ-HHMM TO WS-TZ-HHMM                            
005020     END-IF.                                                              
005030*                                                                         
005040 P30D1-TRY-TZ-AT-P.                                                       
005050     IF (FCI-ORIGINAL-FILENAME(WS-P:1) = "+"                              
005060           OR FCI-ORIGINAL-FILENAME(WS-P:1) = "-")                        
005070        AND FCI-ORIGINAL-FILENAME(WS-P+1:2) IS NUMERIC                    
005080         PERFORM P30F-TRY-TZ-AT-P THRU P30F-EXIT                          
005090     END-IF.                                                              
005100*                                                                         
005110 P30F-TRY-TZ-AT-P.                                                        
005120     COMPUTE WS-Q = WS-P + 3                                              
005130     IF FCI-ORIGINAL-FILENAME(WS-Q:1) = ":"                               
005140         ADD 1 TO WS-Q                                                    
005150     END-IF                                                               
005160     IF FCI-ORIGINAL-FILENAME(WS-Q:2) IS NOT NUMERIC                      
005170         GO TO P30F-EXIT                                                  
005180     END-IF                                                               
005190     MOVE FCI-ORIGINAL-FILENAME(WS-P+1:2) TO WS-TZ-HH                     
005200     MOVE FCI-ORIGINAL-FILENAME(WS-Q:2)   TO WS-TZ-MI                     
005210     IF WS-TZ-HH > 23 OR WS-TZ-MI > 59                                    
005220         GO TO P30F-EXIT                                                  
005230     END-IF                                                               
005240     MOVE FCI-ORIGINAL-FILENAME(WS-P:1) TO WS-TZ-SIGN                     
005250     SET TZ-FOUND TO TRUE.                                                
005260 P30F-EXIT. EXIT.                                                         
005270*----------------------------------------------------------------*        
005280*  P32-UTC-ADJUST THRU P32-EXIT - SUBTRACT THE SIGNED OFFSET     *        
005290*  FROM THE PARSED LOCAL DATE/TIME, BORROWING ACROSS DAY, MONTH  *        
005300*  AND YEAR BOUNDARIES AS NEEDED.                                *        
005310*----------------------------------------------------------------*        
005320 P32-UTC-ADJUST.                                                          
005330     MOVE WS-P-YYYY TO WS-U-YYYY                                          
005340     MOVE WS-P-MM   TO WS-U-MM                                            
005350     MOVE WS-P-DD   TO WS-U-DD                                            
005360     MOVE WS-P-HH   TO WS-U-HH-WK                                         
005370     MOVE WS-P-MI   TO WS-U-MI-WK                                         
005380     MOVE WS-P-SS   TO WS-U-SS                                            
005390     IF WS-TZ-SIGN = "-"                                                  
005400         COMPUTE WS-U-HH-WK = WS-U-HH-WK + WS-TZ-HH                       
005410         COMPUTE WS-U-MI-WK = WS-U-MI-WK + WS-TZ-MI                       
005420     ELSE                                                                 
005430         COMPUTE WS-U-HH-WK = WS-U-HH-WK - WS-TZ-HH                       
005440         COMPUTE WS-U-MI-WK = WS-U-MI-WK - WS-TZ-MI                       
005450     END-IF                                                               
005460     IF WS-U-MI-WK > 59                                                   
005470         SUBTRACT 60 FROM WS-U-MI-WK                                      
005480         ADD 1 TO WS-U-HH-WK                                              
005490     END-IF                                                               
005500     IF WS-U-MI-WK < 0                                                    
005510         ADD 60 TO WS-U-MI-WK                                             
005520         SUBTRACT 1 FROM WS-U-HH-WK                                       
005530     END-IF                                                               
005540     IF WS-U-HH-WK > 23                                                   
005550         SUBTRACT 24 FROM WS-U-HH-WK                                      
005560         PERFORM P32A-BUMP-DAY-FWD                                        
005570     END-IF                                                               
005580     IF WS-U-HH-WK < 0                                                    
005590         ADD 24 TO WS-U-HH-WK                                             
005600         PERFORM P32B-BUMP-DAY-BACK                                       
005610     END-IF                                                               
005620     MOVE WS-U-HH-WK TO WS-U-HH                                           
005630     MOVE WS-U-MI-WK TO WS-U-MI.                                          
005640 P32-EXIT. EXIT.                                                          
005650*                                                                         
005660 P32A-BUMP-DAY-FWD.                                                       
005670     MOVE WS-U-YYYY TO WS-P-YYYY                                          
005680     MOVE WS-U-MM   TO WS-P-MM                                            
005690     PERFORM P34-CHECK-LEAP-YEAR                                          
005700     ADD 1 TO WS-U-DD                                                     
005710     MOVE WS-DIM(WS-U-MM) TO WS-Q                                         
005720     IF WS-U-MM = 2 AND LEAP-YEAR                                         
005730         ADD 1 TO WS-Q                                                    
005740     END-IF                                                               
005750     IF WS-U-DD > WS-Q                                                    
005760         MOVE 1 TO WS-U-DD                                                
005770         ADD 1 TO WS-U-MM                                                 
005780         IF WS-U-MM > 12                                                  
005790             MOVE 1 TO WS-U-MM                                            
005800             ADD 1 TO WS-U-YYYY                                           
005810         END-IF                                                           
005820     END-IF.                                                              
005830*                                                                         
005840 P32B-BUMP-DAY-BACK.                                                      
005850     SUBTRACT 1 FROM WS-U-DD                                              
005860     IF WS-U-DD < 1                                                       
005870         SUBTRACT 1 FROM WS-U-MM                                          
005880         IF WS-U-MM < 1                                                   
005890             MOVE 12 TO WS-U-MM                                           
005900             SUBTRACT 1 FROM WS-U-YYYY                                    
005910         END-IF                                                           
005920         MOVE WS-U-YYYY TO WS-P-YYYY                                      
005930         MOVE WS-U-MM   TO WS-P-MM                                        
005940         PERFORM P34-CHECK-LEAP-YEAR                                      
005950         MOVE WS-DIM(WS-U-MM) TO WS-U-DD                                  
005960         IF WS-U-MM = 2 AND LEAP-YEAR                                     
005970             ADD 1 TO WS-U-DD                                             
005980         END-IF                                                           
005990     END-IF.                                                              
006000*----------------------------------------------------------------*        
006010*  P40-SCORE-CONFIDENCE THRU P48-EXIT - RULE U2.                 *        
006020*----------------------------------------------------------------*        
006030 P40-SCORE-CONFIDENCE.                                                    
006040     MOVE 0      TO WS-SELECTED-TS                                        
006050     MOVE SPACES TO WS-SELECTED-SOURCE                                    
006060     MOVE 0      TO WS-AGREEMENT-CNT WS-SELECTED-WEIGHT                   
006070     PERFORM P41-FILTER-BY-YEAR                                           
006080     PERFORM P43-FIND-EARLIEST                                            
006090     IF WS-SELECTED-TS = 0                                                
006100         GO TO P40-EXIT                                                   
006110     END-IF                                                               
006120     PERFORM P45-FIND-SOURCE-OF-SELECTED                                  
006130     PERFORM P46-COUNT-AGREEMENT                                          
006140     PERFORM P47-WEIGH-SOURCE                                             
006150     PERFORM P48-GRADE-CONFIDENCE                                         
006160     PERFORM P44-BUILD-TS-OPTIONS.                                        
006170 P40-EXIT. EXIT.                                                          
006180*                                                                         
006190 P41-FILTER-BY-YEAR.                                                      
006200     PERFORM P41A-FILTER-ONE VARYING WS-I FROM 1 BY 1                     
006210         UNTIL WS-I > WS-CAND-COUNT.                                      
006220*                                                                         
006230 P41A-FILTER-ONE.                                                         
006240     MOVE WS-CAND-TS(WS-I)(1:4) TO WS-CAND-YEAR(WS-I)                     
006250     IF WS-CAND-YEAR(WS-I) NOT < WS-MIN-YEAR                              
006260        AND WS-CAND-YEAR(WS-I) NOT > WS-MAX-YEAR                          
006270         MOVE "Y" TO WS-CAND-ALIVE(WS-I)                                  
006280     ELSE                                                                 
006290         MOVE "N" TO WS-CAND-ALIVE(WS-I)                                  
006300     END-IF.                                                              
006310*                                                                         
006320 P43-FIND-EARLIEST.                                                       
006330     PERFORM P43A-CHECK-ONE VARYING WS-I FROM 1 BY 1                      
006340         UNTIL WS-I > WS-CAND-COUNT.                                      
006350*                                                                         
006360 P43A-CHECK-ONE.                                                          
006370     IF CAND-ALIVE(WS-I)                                                  
006380         IF WS-SELECTED-TS = 0                                            
006390             OR WS-CAND-TS(WS-I) < WS-SELECTED-TS                         
006400             MOVE WS-CAND-TS(WS-I) TO WS-SELECTED-TS                      
006410         END-IF                                                           
006420     END-IF.                                                              
006430*                                                                         
006440 P45-FIND-SOURCE-OF-SELECTED.                                             
006450     PERFORM P45A-CHECK-ONE VARYING WS-I FROM 1 BY 1                      
006460         UNTIL WS-I > WS-CAND-COUNT                                       
006470            OR WS-SELECTED-SOURCE NOT = SPACES.                           
006480*                                                                         
006490 P45A-CHECK-ONE.                                                          
006500     IF CAND-ALIVE(WS-I)                                                  
006510        AND WS-CAND-TS(WS-I) = WS-SELECTED-TS                             
006520         MOVE WS-CAND-SRC(WS-I) TO WS-SELECTED-SOURCE                     
006530     END-IF.                                                              
006540*                                                                         
006550 P46-COUNT-AGREEMENT.                                                     
006560     MOVE 0 TO WS-AGREEMENT-CNT                                           
006570     MOVE WS-SELECTED-TS TO WS-PARSED-TS                                  
006580     PERFORM P42-SECONDS-OF-PARSED                                        
006590     MOVE WS-SEC-DAYNUM TO WS-SEC-TOTAL-A                                 
006600     COMPUTE WS-SEC-TOTAL-A =                                             
006610         WS-SEC-DAYNUM * 86400 + WS-P-HH * 3600                           
006620            + WS-P-MI * 60 + WS-P-SS                                      
006630     PERFORM P46A-CHECK-ONE VARYING WS-I FROM 1 BY 1                      
006640         UNTIL WS-I > WS-CAND-COUNT.                                      
006650*                                                                         
006660 P46A-CHECK-ONE.                                                          
006670     IF CAND-ALIVE(WS-I)                                                  
006680         MOVE WS-CAND-TS(WS-I) TO WS-PARSED-TS                            
006690         PERFORM P42-SECONDS-OF-PARSED                                    
006700         COMPUTE WS-SEC-TOTAL-B =                                         
006710             WS-SEC-DAYNUM * 86400 + WS-P-HH * 3600                       
006720                + WS-P-MI * 60 + WS-P-SS                                  
006730         COMPUTE WS-SEC-DIFF =                                            
006740             WS-SEC-TOTAL-A - WS-SEC-TOTAL-B                              
006750         IF WS-SEC-DIFF < 0                                               
006760             COMPUTE WS-SEC-DIFF = WS-SEC-DIFF * -1                       
006770         END-IF                                                           
006780         IF WS-SEC-DIFF NOT > WS-AGREE-WINDOW-SECS                        
006790             ADD 1 TO WS-AGREEMENT-CNT                                    
006800         END-IF                                                           
006810     END-IF.                                                              
006820*                                                                         
006830 P42-SECONDS-OF-PARSED.                                                   
006840     COMPUTE WS-SEC-YR-OFFSET = WS-P-YYYY - WS-MIN-YEAR                   
006850     COMPUTE WS-SEC-LEAP-CNT =                                            
006860         (WS-SEC-YR-OFFSET + 3) / 4                                       
006870     MOVE WS-P-YYYY TO WS-YR-Q                                            
006880     PERFORM P34-CHECK-LEAP-YEAR                                          
006890     COMPUTE WS-SEC-DAYNUM =                                              
006900         WS-SEC-YR-OFFSET * 365 + WS-SEC-LEAP-CNT                         
006910            + WS-CUM(WS-P-MM) + WS-P-DD                                   
006920     IF LEAP-YEAR AND WS-P-MM > 2                                         
006930         ADD 1 TO WS-SEC-DAYNUM                                           
006940     END-IF.                                                              
006950*                                                                         
006960 P47-WEIGH-SOURCE.                                                        
006970     EVALUATE WS-SELECTED-SOURCE                                          
006980         WHEN "DO" MOVE 10 TO WS-SELECTED-WEIGHT                          
006990         WHEN "CD" MOVE 08 TO WS-SELECTED-WEIGHT                          
007000         WHEN "QT" MOVE 07 TO WS-SELECTED-WEIGHT                          
007010         WHEN "MD" MOVE 05 TO WS-SELECTED-WEIGHT                          
007020         WHEN "FT" MOVE 03 TO WS-SELECTED-WEIGHT                          
007030         WHEN "FD" MOVE 02 TO WS-SELECTED-WEIGHT                          
007040         WHEN "FS" MOVE 01 TO WS-SELECTED-WEIGHT                          
007050         WHEN OTHER MOVE 00 TO WS-SELECTED-WEIGHT                         
007060     END-EVALUATE.                                                        
007070*                                                                         
007080 P48-GRADE-CONFIDENCE.                                                    
007090     IF WS-SELECTED-WEIGHT NOT < 8 AND WS-AGREEMENT-CNT > 1               
007100         SET FCO-CONF-HIGH TO TRUE                                        
007110     ELSE                                                                 
007120         IF WS-SELECTED-WEIGHT NOT < 5 OR WS-AGREEMENT-CNT > 1            
007130             SET FCO-CONF-MEDIUM TO TRUE                                  
007140         ELSE                                                             
007150             SET FCO-CONF-LOW TO TRUE                                     
007160         END-IF                                                           
007170     END-IF.                                                              
007180*----------------------------------------------------------------*        
007190*  P44-BUILD-TS-OPTIONS THRU P44-EXIT - RULE U2 GROUPED VIEW.             
007200*  EACH GROUP IS GRADED FOR CONFIDENCE AND THE EARLIEST-                  
007210*  ANCHOR, HIGHEST-SCORE, AND DEVIANT GROUPS ARE MARKED WITH              
007220*  THEIR PICK ORDER FOR THE REVIEW SCREEN (CR00655).  THE                 
007230*  DISPLAY DUMP REMAINS UPSI-0 ONLY.                                      
007240*----------------------------------------------------------------*        
007250 P44-BUILD-TS-OPTIONS.                                                    
007260     MOVE 0 TO WS-TSOPT-COUNT                                             
007270     PERFORM P44Z-PLACE-IF-ALIVE VARYING WS-I FROM 1 BY 1                 
007280         UNTIL WS-I > WS-CAND-COUNT                                       
007290     PERFORM P44C-GRADE-ONE VARYING WS-J FROM 1 BY 1                      
007300         UNTIL WS-J > WS-TSOPT-COUNT                                      
007310     PERFORM P44D-SELECT-GROUPS                                           
007320     IF DEBUG-TRACE-SW                                                    
007330         PERFORM P44B-TRACE-GROUPS                                        
007340     END-IF.                                                              
007350*                                                                         
007360 P44Z-PLACE-IF-ALIVE.                                                     
007370     IF CAND-ALIVE(WS-I)                                                  
007380         PERFORM P44A-PLACE-IN-GROUP                                      
007390     END-IF.                                                              
007400*                                                                         
007410 P44A-PLACE-IN-GROUP.                                                     
007420     MOVE 0 TO WS-G                                                       
007430     MOVE WS-CAND-TS(WS-I) TO WS-PARSED-TS                                
007440     PERFORM P42-SECONDS-OF-PARSED                                        
007450     COMPUTE WS-SEC-TOTAL-A =                                             
007460         WS-SEC-DAYNUM * 86400 + WS-P-HH * 3600                           
007470            + WS-P-MI * 60 + WS-P-SS                                      
007480     PERFORM P44A1-CHECK-GROUP VARYING WS-J FROM 1 BY 1                   
007490         UNTIL WS-J > WS-TSOPT-COUNT OR WS-G NOT = 0                      
007500     IF WS-G = 0 AND WS-TSOPT-COUNT < 10                                  
007510         ADD 1 TO WS-TSOPT-COUNT                                          
007520         MOVE WS-TSOPT-COUNT TO WS-G                                      
007530         MOVE WS-CAND-TS(WS-I) TO WS-TSOPT-ANCHOR-TS(WS-G)                
007540         MOVE 0 TO WS-TSOPT-SCORE(WS-G) WS-TSOPT-MEMBERS(WS-G)            
007550         MOVE WS-CAND-WEIGHT(WS-I) TO WS-TSOPT-MAX-WT(WS-G)               
007560     END-IF                                                               
007570     IF WS-G NOT = 0                                                      
007580         ADD WS-CAND-WEIGHT(WS-I) TO WS-TSOPT-SCORE(WS-G)                 
007590         ADD 1 TO WS-TSOPT-MEMBERS(WS-G)                                  
007600         IF WS-CAND-WEIGHT(WS-I) > WS-TSOPT-MAX-WT(WS-G)                  
007610             MOVE WS-CAND-WEIGHT(WS-I) TO WS-TSOPT-MAX-WT(WS-G)           
007620         END-IF                                                           
007630     END-IF.                                                              
007640*                                                                         
007650 P44A1-CHECK-GROUP.                                                       
007660     MOVE WS-TSOPT-ANCHOR-TS(WS-J) TO WS-PARSED-TS                        
007670     PERFORM P42-SECONDS-OF-PARSED                                        
007680     COMPUTE WS-SEC-TOTAL-B =                                             
007690         WS-SEC-DAYNUM * 86400 + WS-P-HH * 3600                           
007700            + WS-P-MI * 60 + WS-P-SS                                      
007710     COMPUTE WS-SEC-DIFF = WS-SEC-TOTAL-A - WS-SEC-TOTAL-B                
007720     IF WS-SEC-DIFF < 0                                                   
007730         COMPUTE WS-SEC-DIFF = WS-SEC-DIFF * -1                           
007740     END-IF                                                               
007750     IF WS-SEC-DIFF NOT > WS-AGREE-WINDOW-SECS                            
007760         MOVE WS-J TO WS-G                                                
007770     END-IF.                                                              
007780*                                                                         
007790 P44B-TRACE-GROUPS.                                                       
007800     DISPLAY "TS-OPTIONS FOR FILE " FCI-FILE-ID                           
007810     PERFORM P44B1-TRACE-ONE VARYING WS-J FROM 1 BY 1                     
007820         UNTIL WS-J > WS-TSOPT-COUNT.                                     
007830*                                                                         
007840 P44B1-TRACE-ONE.                                                         
007850     DISPLAY "  GROUP " WS-J                                              
007860         " ANCHOR=" WS-TSOPT-ANCHOR-TS(WS-J)                              
007870         " SCORE="  WS-TSOPT-SCORE(WS-J)                                  
007880         " MEMBERS=" WS-TSOPT-MEMBERS(WS-J)                               
007890         " CONF=" WS-TSOPT-CONF(WS-J)                                     
007900         " SEL=" WS-TSOPT-SEL-ORDER(WS-J).                                
007910*                                                                         
007920*----------------------------------------------------------------*        
007930*  P44C-GRADE-ONE - GRADES ONE TIMESTAMP-OPTION GROUP THE SAME  *         
007940*  WAY P48-GRADE-CONFIDENCE GRADES THE SELECTED FILE TIMESTAMP, *         
007950*  EXCEPT THE GROUP'S MAX MEMBER WEIGHT STANDS IN FOR THE       *         
007960*  SELECTED-SOURCE WEIGHT, AND MEMBERS > 1 STANDS IN FOR         *        
007970*  AGREEMENT-CNT > 1.                                            *        
007980*----------------------------------------------------------------*        
007990 P44C-GRADE-ONE.                                                          
008000     IF WS-TSOPT-MAX-WT(WS-J) NOT < 8                                     
008010         AND WS-TSOPT-MEMBERS(WS-J) > 1                                   
008020         MOVE "HIGH  " TO WS-TSOPT-CONF(WS-J)                             
008030     ELSE                                                                 
008040         IF WS-TSOPT-MAX-WT(WS-J) NOT < 5                                 
008050             OR WS-TSOPT-MEMBERS(WS-J) > 1                                
008060             MOVE "MEDIUM" TO WS-TSOPT-CONF(WS-J)                         
008070         ELSE                                                             
008080             MOVE "LOW   " TO WS-TSOPT-CONF(WS-J)                         
008090         END-IF                                                           
008100     END-IF.                                                              
008110*                                                                         
008120*----------------------------------------------------------------*        
008130*  P44D-SELECT-GROUPS THRU P44D3A-CHECK-ONE - MARKS, IN ORDER,   *        
008140*  (1) THE EARLIEST-ANCHOR GROUP, (2) THE HIGHEST-SCORING GROUP *         
008150*  IF DIFFERENT, AND (3) UP TO TWO MORE GROUPS TAKEN IN SCORE-  *         
008160*  DESCENDING ORDER WHOSE SCORE IS NOT BELOW THE DEVIANT        *         
008170*  THRESHOLD.  WS-BEST-I/WS-BEST-G ARE THE SHOP'S USUAL SCAN     *        
008180*  SUBSCRIPTS, REUSED HERE FOR THE BEST-SO-FAR SCORE/INDEX.     *         
008190*----------------------------------------------------------------*        
008200 P44D-SELECT-GROUPS.                                                      
008210     MOVE 0 TO WS-TSOPT-SEL-NEXT                                          
008220     PERFORM P44D0-CLEAR-ONE VARYING WS-J FROM 1 BY 1                     
008230         UNTIL WS-J > WS-TSOPT-COUNT                                      
008240     IF WS-TSOPT-COUNT > 0                                                
008250         PERFORM P44D1-PICK-EARLIEST                                      
008260         PERFORM P44D2-PICK-HIGHEST-SCORE                                 
008270         PERFORM P44D3-PICK-DEVIANT                                       
008280         PERFORM P44D3-PICK-DEVIANT                                       
008290     END-IF.                                                              
008300*                                                                         
008310 P44D0-CLEAR-ONE.                                                         
008320     MOVE 0 TO WS-TSOPT-SEL-ORDER(WS-J).                                  
008330*                                                                         
008340 P44D1-PICK-EARLIEST.                                                     
008350     MOVE 0 TO WS-BEST-G                                                  
008360     PERFORM P44D1A-CHECK-ONE VARYING WS-J FROM 1 BY 1                    
008370         UNTIL WS-J > WS-TSOPT-COUNT                                      
008380     IF WS-BEST-G NOT = 0                                                 
008390         ADD 1 TO WS-TSOPT-SEL-NEXT                                       
008400         MOVE WS-TSOPT-SEL-NEXT TO WS-TSOPT-SEL-ORDER(WS-BEST-G)          
008410     END-IF.                                                              
008420*                                                                         
008430 P44D1A-CHECK-ONE.                                                        
008440     IF WS-BEST-G = 0                                                     
008450         OR WS-TSOPT-ANCHOR-TS(WS-J) <                                    
008460             WS-TSOPT-ANCHOR-TS(WS-BEST-G)                                
008470         MOVE WS-J TO WS-BEST-G                                           
008480     END-IF.                                                              
008490*                                                                         
008500 P44D2-PICK-HIGHEST-SCORE.                                                
008510     MOVE 0 TO WS-BEST-G                                                  
008520     MOVE 0 TO WS-BEST-I                                                  
008530     PERFORM P44D2A-CHECK-ONE VARYING WS-J FROM 1 BY 1                    
008540         UNTIL WS-J > WS-TSOPT-COUNT                                      
008550     IF WS-BEST-G NOT = 0                                                 
008560         AND WS-TSOPT-SEL-ORDER(WS-BEST-G) = 0                            
008570         ADD 1 TO WS-TSOPT-SEL-NEXT                                       
008580         MOVE WS-TSOPT-SEL-NEXT TO WS-TSOPT-SEL-ORDER(WS-BEST-G)          
008590     END-IF.                                                              
008600*                                                                         
008610 P44D2A-CHECK-ONE.                                                        
008620     IF WS-BEST-G = 0                                                     
008630         OR WS-TSOPT-SCORE(WS-J) > WS-BEST-I                              
008640         MOVE WS-J TO WS-BEST-G                                           
008650         MOVE WS-TSOPT-SCORE(WS-J) TO WS-BEST-I                           
008660     END-IF.                                                              
008670*                                                                         
008680 P44D3-PICK-DEVIANT.                                                      
008690     MOVE 0 TO WS-BEST-G                                                  
008700     MOVE 0 TO WS-BEST-I                                                  
008710     IF WS-TSOPT-SEL-NEXT < 4                                             
008720         PERFORM P44D3A-CHECK-ONE VARYING WS-J FROM 1 BY 1                
008730             UNTIL WS-J > WS-TSOPT-COUNT                                  
008740         IF WS-BEST-G NOT = 0                                             
008750             ADD 1 TO WS-TSOPT-SEL-NEXT                                   
008760             MOVE WS-TSOPT-SEL-NEXT TO                                    
008770                 WS-TSOPT-SEL-ORDER(WS-BEST-G)                            
008780         END-IF                                                           
008790     END-IF.                                                              
008800*                                                                         
008810 P44D3A-CHECK-ONE.                                                        
008820     IF WS-TSOPT-SEL-ORDER(WS-J) = 0                                      
008830         AND WS-TSOPT-SCORE(WS-J) NOT < WS-DEVIANT-THRESHOLD              
008840         IF WS-BEST-G = 0                                                 
008850             OR WS-TSOPT-SCORE(WS-J) > WS-BEST-I                          
008860             MOVE WS-J TO WS-BEST-G                                       
008870             MOVE WS-TSOPT-SCORE(WS-J) TO WS-BEST-I                       
008880         END-IF                                                           
008890     END-IF.                                                              
008900*----------------------------------------------------------------*        
008910*  P95-WRITE-TOTALS - END OF JOB, RULE U7 LAST LINE.             *        
008920*----------------------------------------------------------------*        
008930 P95-WRITE-TOTALS.                                                        
008940     DISPLAY "MCP010 CATALOG LOAD COMPLETE"                               
008950     DISPLAY "  TOTAL FILES    = " WS-TOTAL-FILES                         
008960     DISPLAY "  PROCESSED OK   = " WS-PROCESSED-OK                        
008970     DISPLAY "  FAILED         = " WS-FAILED                              
008980     DISPLAY "  EXT MISMATCHES = " WS-MISMATCH-CNT                        
008990     DISPLAY "  CONFIDENCE HI  = " WS-HIGH-CNT                            
009000     DISPLAY "  CONFIDENCE MED = " WS-MEDIUM-CNT                          
009010     DISPLAY "  CONFIDENCE LOW = " WS-LOW-CNT                             
009020     DISPLAY "  CONFIDENCE NONE= " WS-NONE-CNT.                           
009030                                                                          
