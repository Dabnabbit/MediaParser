000100*----------------------------------------------------------*              
000110*  FILEREC.CPY                                              *             
000120*  MASTER CATALOG RECORD LAYOUT - MEDIA CATALOG SYSTEM       *            
000130*  ONE OCCURRENCE PER IMPORTED MEDIA FILE (PHOTO/VIDEO).     *            
000140*  SHARED BY MCP010, MCP020, MCP030, MCP040, MCP050, MCP060. *            
000150*----------------------------------------------------------*              
000160*  87/04/02  RD   ORIGINAL LAYOUT FOR THE PARSE/LOAD JOB.    *            
000170*  89/11/14  RD   ADDED EXACT/SIMILAR GROUP FIELDS FOR U4.   *            
000180*  91/06/03  JT   ADDED FINAL-TIMESTAMP FOR REVIEW WORKFLOW. *            
000190*  98/09/21  RD   Y2K - TIMESTAMPS CARRY FULL 4-DIGIT YEAR.  *            
000200*----------------------------------------------------------*              
000210 01  FILE-RECORD.                                                         
000220     05  FCAT-FILE-ID              PIC 9(7).                              
000230     05  FCAT-ORIGINAL-FILENAME    PIC X(64).                             
000240     05  FCAT-FOLDER-PATH          PIC X(128).                            
000250     05  FCAT-FILE-SIZE-BYTES      PIC 9(12).                             
000260     05  FCAT-IMAGE-WIDTH          PIC 9(5).                              
000270     05  FCAT-IMAGE-HEIGHT         PIC 9(5).                              
000280     05  FCAT-FILE-FORMAT          PIC X(8).                              
000290     05  FCAT-EXTENSION            PIC X(8).                              
000300     05  FCAT-PERCEPTUAL-HASH      PIC X(16).                             
000310     05  FCAT-DETECTED-TIMESTAMP   PIC 9(14).                             
000320     05  FCAT-TIMESTAMP-SOURCE     PIC X(2).                              
000330     05  FCAT-CONFIDENCE           PIC X(6).                              
000340         88  FCAT-CONF-HIGH            VALUE "HIGH  ".                    
000350         88  FCAT-CONF-MEDIUM          VALUE "MEDIUM".                    
000360         88  FCAT-CONF-LOW             VALUE "LOW   ".                    
000370         88  FCAT-CONF-NONE            VALUE "NONE  ".                    
000380     05  FCAT-FINAL-TIMESTAMP      PIC 9(14).                             
000390     05  FCAT-REVIEWED-FLAG        PIC X(1).                              
000400         88  FCAT-REVIEWED             VALUE "Y".                         
000410         88  FCAT-NOT-REVIEWED         VALUE "N".                         
000420     05  FCAT-DISCARDED-FLAG       PIC X(1).                              
000430         88  FCAT-DISCARDED            VALUE "Y".                         
000440         88  FCAT-NOT-DISCARDED        VALUE "N".                         
000450     05  FCAT-ERROR-FLAG           PIC X(1).                              
000460         88  FCAT-IN-ERROR             VALUE "Y".                         
000470         88  FCAT-NO-ERROR             VALUE "N".                         
000480     05  FCAT-EXACT-GROUP-ID       PIC X(16).                             
000490     05  FCAT-EXACT-GROUP-CONF     PIC X(6).                              
000500     05  FCAT-SIMILAR-GROUP-ID     PIC X(16).                             
000510     05  FCAT-SIMILAR-GROUP-CONF   PIC X(6).                              
000520     05  FCAT-SIMILAR-GROUP-TYPE   PIC X(8).                              
000530         88  FCAT-SEQ-BURST             VALUE "BURST   ".                 
000540         88  FCAT-SEQ-PANORAMA          VALUE "PANORAMA".                 
000550         88  FCAT-SEQ-SIMILAR           VALUE "SIMILAR ".                 
000560     05  FILLER                    PIC X(16).                             
000570*----------------------------------------------------------*              
000580*  ALTERNATE VIEWS OF FILE-RECORD FOR DATE-PART EDITING     *             
000590*  AND HASH-BYTE COMPARISON.  KEEP IN STEP WITH THE LAYOUT   *            
000600*  ABOVE IF FIELDS ARE EVER RESIZED.                         *            
000610*----------------------------------------------------------*              
000620 01  FCAT-HASH-VIEW REDEFINES FILE-RECORD.                                
000630     05  FILLER                    PIC X(237).                            
000640     05  FCAT-HASH-BYTES.                                                 
000650         10  FCAT-HASH-BYTE        PIC XX OCCURS 8 TIMES.                 
000660     05  FILLER                    PIC X(107).                            
000670 01  FCAT-DETECTED-TS-VIEW REDEFINES FILE-RECORD.                         
000680     05  FILLER                    PIC X(253).                            
000690     05  FCAT-DETECTED-TS-PARTS.                                          
000700         10  FCAT-DTS-YYYY         PIC 9(4).                              
000710         10  FCAT-DTS-MM           PIC 9(2).                              
000720         10  FCAT-DTS-DD           PIC 9(2).                              
000730         10  FCAT-DTS-HH           PIC 9(2).                              
000740         10  FCAT-DTS-MI           PIC 9(2).                              
000750         10  FCAT-DTS-SS           PIC 9(2).                              
000760     05  FILLER                    PIC X(93).                             
000770 01  FCAT-FINAL-TS-VIEW REDEFINES FILE-RECORD.                            
000780     05  FILLER                    PIC X(275).                            
000790     05  FCAT-FINAL-TS-PARTS.                                             
000800         10  FCAT-FTS-YYYY         PIC 9(4).                              
000810         10  FCAT-FTS-MM           PIC 9(2).                              
000820         10  FCAT-FTS-DD           PIC 9(2).                              
000830         10  FCAT-FTS-HH           PIC 9(2).                              
000840         10  FCAT-FTS-MI           PIC 9(2).                              
000850         10  FCAT-FTS-SS           PIC 9(2).                              
000860     05  FILLER                    PIC X(71).                             
