000100*----------------------------------------------------------*              
000110*  EXPREC.CPY                                                *            
000120*  EXPORT RECORD - ASSIGNED OUTPUT PATH FOR ONE KEPT FILE.   *            
000130*  USED BY MCP050.                                           *            
000140*----------------------------------------------------------*              
000150*  93/08/11  RD   ORIGINAL LAYOUT FOR EXPORT NAMING JOB.     *            
000160*----------------------------------------------------------*              
000170 01  EXPORT-RECORD.                                                       
000180     05  EXP-FILE-ID               PIC 9(7).                              
000190     05  EXP-OUTPUT-PATH           PIC X(96).                             
000200     05  FILLER                    PIC X(7).                              
