000100*----------------------------------------------------------*              
000110*  TAGREC.CPY                                                *            
000120*  TAG MASTER RECORD - ONE PER DISTINCT TAG TEXT.            *            
000130*  KEYED FILE, RECORD KEY IS TAG-NAME.  USED BY MCP020.      *            
000140*----------------------------------------------------------*              
000150*  91/06/03  JT   ORIGINAL LAYOUT FOR TAG GENERATION JOB.    *            
000160*----------------------------------------------------------*              
000170 01  TAG-RECORD.                                                          
000180     05  TAG-NAME                  PIC X(32).                             
000190     05  TAG-USAGE-COUNT           PIC 9(7).                              
000200     05  FILLER                    PIC X(9).                              
