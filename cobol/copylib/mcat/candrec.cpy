000100*----------------------------------------------------------*              
000110*  CANDREC.CPY                                               *            
000120*  TIMESTAMP CANDIDATE (EVIDENCE) RECORD - MANY PER FILE.    *            
000130*  USED BY MCP010 (LOAD/MATCH) AND MCP040 (MERGE ON KEEP).   *            
000140*----------------------------------------------------------*              
000150*  87/04/02  RD   ORIGINAL LAYOUT.                           *            
000160*  92/02/19  JT   ADDED SOURCE-CODE 88-LEVELS FOR SCORING.   *            
000170*----------------------------------------------------------*              
000180 01  CANDIDATE-RECORD.                                                    
000190     05  CAND-FILE-ID              PIC 9(7).                              
000200     05  CAND-TIMESTAMP            PIC 9(14).                             
000210     05  CAND-SOURCE               PIC X(2).                              
000220         88  CAND-SRC-ORIGINAL         VALUE "DO".                        
000230         88  CAND-SRC-DIGITIZED        VALUE "CD".                        
000240         88  CAND-SRC-VIDEO            VALUE "QT".                        
000250         88  CAND-SRC-MODIFIED         VALUE "MD".                        
000260         88  CAND-SRC-NAME-DATETIME    VALUE "FT".                        
000270         88  CAND-SRC-NAME-DATE        VALUE "FD".                        
000280         88  CAND-SRC-FILESYSTEM       VALUE "FS".                        
000290     05  FILLER                    PIC X(17).                             
000300 01  CAND-TS-VIEW REDEFINES CANDIDATE-RECORD.                             
000310     05  FILLER                    PIC X(7).                              
000320     05  CAND-TS-PARTS.                                                   
000330         10  CAND-TS-YYYY          PIC 9(4).                              
000340         10  CAND-TS-MM            PIC 9(2).                              
000350         10  CAND-TS-DD            PIC 9(2).                              
000360         10  CAND-TS-HH            PIC 9(2).                              
000370         10  CAND-TS-MI            PIC 9(2).                              
000380         10  CAND-TS-SS            PIC 9(2).                              
000390     05  FILLER                    PIC X(19).                             
