000100*----------------------------------------------------------*              
000110*  FTAGREC.CPY                                              *             
000120*  FILE-TO-TAG ASSOCIATION RECORD.  USED BY MCP020.         *             
000130*  FT-KEY IS THE RECORD KEY OF THE INDEXED ASSOCIATION FILE.*             
000140*----------------------------------------------------------*              
000150*  91/06/03  JT   ORIGINAL LAYOUT FOR TAG GENERATION JOB.   *             
000160*  92/02/19  JT   GROUPED FT-FILE-ID/FT-TAG-NAME UNDER      *             
000170*                 FT-KEY SO THE PAIR CAN SERVE AS THE       *             
000180*                 INDEXED FILE'S RECORD KEY.                *             
000190*----------------------------------------------------------*              
000200 01  FILE-TAG-RECORD.                                                     
000210     05  FT-KEY.                                                          
000220         10  FT-FILE-ID            PIC 9(7).                              
000230         10  FT-TAG-NAME           PIC X(32).                             
000240     05  FILLER                    PIC X(9).                              
