000100*================================================================*        
000110*  @PACKAGE   MCS - MEDIA CATALOG SYSTEM                         *        
000120*  @LINK      HTTP://WWW.PIXELWORKS-DATA.COM                     *        
000130*  @AUTHOR    S WEBB <SWEBB@PIXELWORKS-DATA.COM>                 *        
000140*  @COPYRIGHT COPYRIGHT (C) 1990, 1999 PIXELWORKS DATA SERVICES  *        
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. MCP030.                                                      
000180 AUTHOR. S WEBB.                                                          
000190 INSTALLATION. PIXELWORKS DATA SERVICES.                                  
000200 DATE-WRITTEN. 11/14/90.                                                  
000210 DATE-COMPILED. TODAY.                                                    
000220 SECURITY. UNCLASSIFIED.                                                  
000230*----------------------------------------------------------------*        
000240*  MCP030 - PERCEPTUAL DUPLICATE DETECTION JOB.  CLUSTERS THE    *        
000250*  CATALOG BY DETECTED-TIMESTAMP (5 SECOND GAP TO THE PREVIOUS   *        
000260*  CLUSTER MEMBER), THEN COMPARES EVERY PAIR IN A CLUSTER BY     *        
000270*  PERCEPTUAL HASH AND POSTS EXACT/SIMILAR GROUP ASSIGNMENTS.    *        
000280*----------------------------------------------------------------*        
000290*  CHANGE LOG.                                                            
000300*  --------------------------------------------------------------*        
000310*  90/11/14  SW   ORIGINAL VERSION, TABLE LOAD AND PAIRWISE       CR00399 
000320*                 HAMMING COMPARE OF A TIMESTAMP-SORTED RUN.      CR00399 
000330*  91/07/02  SW   SLIDING-WINDOW CLUSTERING ADDED AHEAD OF THE    CR00423 
000340*                 PAIRWISE PASS TO CUT DOWN COMPARE VOLUME.       CR00423 
000350*  93/05/18  RD   SEQUENCE-TYPE CLASSIFICATION (BURST/PANORAMA)   CR00517 
000360*                 FOR SIMILAR-GROUP PAIRS.                        CR00517 
000370*  98/09/22  RD   Y2K - SECONDS CALC RE-BASED OFF WS-MIN-YEAR,    CR00613 
000380*                 CHECKED CLEAN THROUGH 2100.                     CR00613 
000390*  99/01/09  JT   CLUSTER TABLE ENLARGED TO 500 ENTRIES.          CR00621 
000400*----------------------------------------------------------------*        
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     CLASS DIGIT-CLASS IS "0" THRU "9"                                    
000450     UPSI-0 ON  STATUS IS DEBUG-TRACE-SW                                  
000460            OFF STATUS IS DEBUG-TRACE-OFF-SW.                             
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT FILECAT-IN  ASSIGN TO "S10"                                   
000500         ORGANIZATION IS LINE SEQUENTIAL.                                 
000510     SELECT FILECAT-OUT ASSIGN TO "S20"                                   
000520         ORGANIZATION IS LINE SEQUENTIAL.                                 
000530*                                                                         
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560 FD  FILECAT-IN                                                           
000570     LABEL RECORD STANDARD.                                               
000580     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000590         REPLACING ==FILE-RECORD== BY ==FILECAT-IN-REC==                  
000600                   ==FCAT-==       BY ==FCI-==.                           
000610 FD  FILECAT-OUT                                                          
000620     LABEL RECORD STANDARD.                                               
000630     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000640         REPLACING ==FILE-RECORD== BY ==FILECAT-OUT-REC==                 
000650                   ==FCAT-==       BY ==FCO-==.                           
000660*                                                                         
000670 WORKING-STORAGE SECTION.                                                 
000680*----------------------------------------------------------------*        
000690*  SWITCHES.                                                              
000700*----------------------------------------------------------------*        
000710 01  WS-SWITCHES.                                                         
000720     05  WS-EOF-FILECAT        PIC X VALUE "N".                           
000730         88  EOF-FILECAT           VALUE "Y".                             
000740     05  WS-HAM-INVALID-SW     PIC X VALUE "N".                           
000750         88  HAM-INVALID           VALUE "Y".                             
000760     05  WS-FOUND-SW           PIC X VALUE "N".                           
000770         88  FOUND-IN-TABLE        VALUE "Y".                             
000780*----------------------------------------------------------------*        
000790*  COUNTERS AND SUBSCRIPTS (COMP PER SHOP STANDARD).                      
000800*----------------------------------------------------------------*        
000810 01  WS-COUNTERS.                                                         
000820     05  WS-TOTAL-FILES        PIC 9(7) COMP VALUE 0.                     
000830     05  WS-TOTAL-TIMED        PIC 9(7) COMP VALUE 0.                     
000840 01  WS-SUBSCRIPTS.                                                       
000850     05  WS-I                  PIC 9(4) COMP VALUE 0.                     
000860     05  WS-J                  PIC 9(4) COMP VALUE 0.                     
000870     05  WS-J-START            PIC 9(4) COMP VALUE 0.                     
000880     05  WS-CI                 PIC 9(4) COMP VALUE 0.                     
000890     05  WS-CJ                 PIC 9(4) COMP VALUE 0.                     
000900     05  WS-CJ-START           PIC 9(4) COMP VALUE 0.                     
000910     05  WS-CLUSTER-START      PIC 9(4) COMP VALUE 0.                     
000920     05  WS-CLUSTER-END        PIC 9(4) COMP VALUE 0.                     
000930     05  WS-MIN-IX             PIC 9(4) COMP VALUE 0.                     
000940     05  WS-HV-I               PIC 9(4) COMP VALUE 0.                     
000950     05  WS-HEX-IX             PIC 9(4) COMP VALUE 0.                     
000960     05  WS-POP-IX             PIC 9(4) COMP VALUE 0.                     
000970*----------------------------------------------------------------*        
000980*  CLUSTER WORK TABLE - ONE ENTRY PER TIMED FILE.                         
000990*----------------------------------------------------------------*        
001000 01  WS-CT-COUNT               PIC 9(4) COMP VALUE 0.                     
001010 01  WS-CLUSTER-TABLE.                                                    
001020     05  WS-CT-ENTRY OCCURS 500 TIMES.                                    
001030         10  WS-CT-FID         PIC 9(7).                                  
001040         10  WS-CT-TS          PIC 9(14).                                 
001050         10  WS-CT-HASH        PIC X(16).                                 
001060         10  WS-CT-SECS        PIC S9(10) COMP.                           
001070         10  WS-CT-EXACT-ID    PIC X(16) VALUE SPACES.                    
001080         10  WS-CT-EXACT-CONF  PIC X(6)  VALUE SPACES.                    
001090         10  WS-CT-SIM-ID      PIC X(16) VALUE SPACES.                    
001100         10  WS-CT-SIM-CONF    PIC X(6)  VALUE SPACES.                    
001110         10  WS-CT-SIM-TYPE    PIC X(8)  VALUE SPACES.                    
001120 01  WS-CT-SCRATCH.                                                       
001130     05  WS-CTS-FID            PIC 9(7).                                  
001140     05  WS-CTS-TS             PIC 9(14).                                 
001150     05  WS-CTS-HASH           PIC X(16).                                 
001160     05  WS-CTS-SECS           PIC S9(10) COMP.                           
001170     05  WS-CTS-EXACT-ID       PIC X(16).                                 
001180     05  WS-CTS-EXACT-CONF     PIC X(6).                                  
001190     05  WS-CTS-SIM-ID         PIC X(16).                                 
001200     05  WS-CTS-SIM-CONF       PIC X(6).                                  
001210     05  WS-CTS-SIM-TYPE       PIC X(8).                                  
001220*----------------------------------------------------------------*        
001230*  ELAPSED-SECONDS CALENDAR MATH (SAME METHOD AS MCP010) AND ITS *        
001240*  CUMULATIVE-DAYS / DAYS-IN-MONTH LOOKUP TABLES.                *        
001250*----------------------------------------------------------------*        
001260 01  WS-TS-SCRATCH             PIC 9(14) VALUE 0.                         
001270 01  WS-TS-SCRATCH-PARTS REDEFINES WS-TS-SCRATCH.                         
001280     05  WS-TSP-YYYY           PIC 9(4).                                  
001290     05  WS-TSP-MM             PIC 9(2).                                  
001300     05  WS-TSP-DD             PIC 9(2).                                  
001310     05  WS-TSP-HH             PIC 9(2).                                  
001320     05  WS-TSP-MI             PIC 9(2).                                  
001330     05  WS-TSP-SS             PIC 9(2).                                  
001340 01  WS-CUM-LITERAL PIC X(36)                                             
001350     VALUE "000031059090120151181212243273304334".                        
001360 01  WS-CUM-TABLE REDEFINES WS-CUM-LITERAL.                               
001370     05  WS-CUM OCCURS 12 TIMES PIC 9(3).                                 
001380 01  WS-LEAP-YEAR-SW           PIC X VALUE "N".                           
001390     88  LEAP-YEAR                 VALUE "Y".                             
001400 01  WS-YR-Q                   PIC 9(4) COMP VALUE 0.                     
001410 01  WS-YR-Q2                  PIC 9(4) COMP VALUE 0.                     
001420 01  WS-YR-REM                 PIC 9(4) COMP VALUE 0.                     
001430 01  WS-SEC-YR-OFFSET          PIC 9(4) COMP VALUE 0.                     
001440 01  WS-SEC-LEAP-CNT           PIC 9(4) COMP VALUE 0.                     
001450 01  WS-SEC-DAYNUM             PIC 9(9) COMP VALUE 0.                     
001460 01  WS-SEC-DIFF               PIC S9(11) COMP VALUE 0.                   
001470 01  WS-SEQ-GAP-ABS            PIC S9(11) COMP VALUE 0.                   
001480 01  WS-SEQ-TYPE-RESULT        PIC X(8) VALUE SPACES.                     
001490 01  WS-CONSTANTS.                                                        
001500     05  WS-MIN-YEAR           PIC 9(4) VALUE 2000.                       
001510*----------------------------------------------------------------*        
001520*  HAMMING-DISTANCE WORK AREA AND HEX/POPCOUNT LOOKUP TABLES.    *        
001530*----------------------------------------------------------------*        
001540 01  WS-HAM-A                  PIC X(16) VALUE SPACES.                    
001550 01  WS-HAM-B                  PIC X(16) VALUE SPACES.                    
001560 01  WS-HAM-DIST               PIC 9(3) COMP VALUE 0.                     
001570 01  WS-HV-CHECK               PIC X(16) VALUE SPACES.                    
001580 01  WS-HV-ONE-CHAR            PIC X VALUE SPACE.                         
001590 01  WS-HV-VALUE               PIC 9(2) COMP VALUE 0.                     
001600 01  WS-HV-VALUE-A             PIC 9(2) COMP VALUE 0.                     
001610 01  WS-HV-VALUE-B             PIC 9(2) COMP VALUE 0.                     
001620 01  WS-HEXCHARS               PIC X(16) VALUE "0123456789ABCDEF".        
001630 01  WS-HEXCHAR-TABLE REDEFINES WS-HEXCHARS.                              
001640     05  WS-HEXCHAR-ENTRY OCCURS 16 TIMES PIC X.                          
001650 01  WS-POPCOUNT-LITERAL.                                                 
001660     05  FILLER PIC X(32) VALUE                                           
001670         "01121223122323341021213221323243".                              
001680     05  FILLER PIC X(32) VALUE                                           
001690         "12012312231234232110322132214332".                              
001700     05  FILLER PIC X(32) VALUE                                           
001710         "12230112233412232132102132432132".                              
001720     05  FILLER PIC X(32) VALUE                                           
001730         "23121201342323123221211043323221".                              
001740     05  FILLER PIC X(32) VALUE                                           
001750         "12232334011212232132324310212132".                              
001760     05  FILLER PIC X(32) VALUE                                           
001770         "23123423120123123221433221103221".                              
001780     05  FILLER PIC X(32) VALUE                                           
001790         "23341223122301123243213221321021".                              
001800     05  FILLER PIC X(32) VALUE                                           
001810         "34232312231212014332322132212110".                              
001820 01  WS-POPCOUNT-TABLE REDEFINES WS-POPCOUNT-LITERAL.                     
001830     05  WS-POPCOUNT-ENTRY OCCURS 256 TIMES PIC 9.                        
001840*----------------------------------------------------------------*        
001850*  GROUP-ID GENERATION.                                                   
001860*----------------------------------------------------------------*        
001870 01  WS-NEXT-EXACT-GRP         PIC 9(7) COMP VALUE 0.                     
001880 01  WS-NEXT-SIMILAR-GRP       PIC 9(7) COMP VALUE 0.                     
001890 01  WS-GRP-ID-BUILD.                                                     
001900     05  WS-GRP-PREFIX         PIC X(2).                                  
001910     05  WS-GRP-NUM            PIC 9(7).                                  
001920 01  WS-MG-ID-A                PIC X(16) VALUE SPACES.                    
001930 01  WS-MG-ID-B                PIC X(16) VALUE SPACES.                    
001940 01  WS-MG-CHOSEN-ID           PIC X(16) VALUE SPACES.                    
001950 01  WS-MG-IS-EXACT-SW         PIC X VALUE "N".                           
001960 01  WS-SIM-CONF-RESULT        PIC X(6) VALUE SPACES.                     
001970*                                                                         
001980 PROCEDURE DIVISION.                                                      
001990*----------------------------------------------------------------*        
002000*  0005-START - LOAD THE TIMED FILES, SORT, CLUSTER, COMPARE,    *        
002010*  THEN WRITE THE CATALOG BACK OUT WITH GROUP ASSIGNMENTS POSTED.*        
002020*----------------------------------------------------------------*        
002030 0005-START.                                                              
002040     PERFORM P05-LOAD-CLUSTER-TABLE.                                      
002050     PERFORM P15-SORT-TABLE.                                              
002060     PERFORM P16-COMPUTE-ALL-SECONDS VARYING WS-I FROM 1 BY 1             
002070         UNTIL WS-I > WS-CT-COUNT.                                        
002080     PERFORM P20-DETECT-CLUSTERS THRU P20-EXIT.                           
002090     PERFORM P50-REWRITE-CATALOG.                                         
002100     PERFORM P95-WRITE-TOTALS.                                            
002110     STOP RUN.                                                            
002120*----------------------------------------------------------------*        
002130*  P05-LOAD-CLUSTER-TABLE - RULE U4 STEP 1, KEEP TIMED FILES.    *        
002140*----------------------------------------------------------------*        
002150 P05-LOAD-CLUSTER-TABLE.                                                  
002160     OPEN INPUT FILECAT-IN.                                               
002170     PERFORM P06-READ-FILECAT.                                            
002180     PERFORM P07-LOAD-ONE-RECORD UNTIL EOF-FILECAT.                       
002190     CLOSE FILECAT-IN.                                                    
002200*                                                                         
002210 P06-READ-FILECAT.                                                        
002220     READ FILECAT-IN                                                      
002230       AT END                                                             
002240         SET EOF-FILECAT TO TRUE                                          
002250     END-READ.                                                            
002260*                                                                         
002270 P07-LOAD-ONE-RECORD.                                                     
002280     ADD 1 TO WS-TOTAL-FILES                                              
002290     IF FCI-DETECTED-TIMESTAMP > 0                                        
002300         IF WS-CT-COUNT < 500                                             
002310             ADD 1 TO WS-CT-COUNT                                         
002320             ADD 1 TO WS-TOTAL-TIMED                                      
002330             MOVE FCI-FILE-ID       TO WS-CT-FID(WS-CT-COUNT)             
002340             MOVE FCI-DETECTED-TIMESTAMP                                  
002350                                    TO WS-CT-TS(WS-CT-COUNT)              
002360             MOVE FCI-PERCEPTUAL-HASH TO WS-CT-HASH(WS-CT-COUNT)          
002370         END-IF                                                           
002380     END-IF                                                               
002390     PERFORM P06-READ-FILECAT.                                            
002400*----------------------------------------------------------------*        
002410*  P15-SORT-TABLE - ASCENDING SELECTION SORT BY TIMESTAMP.       *        
002420*  YYYYMMDDHHMMSS SORTS IDENTICALLY TO CHRONOLOGICAL ORDER.      *        
002430*----------------------------------------------------------------*        
002440 P15-SORT-TABLE.                                                          
002450     IF WS-CT-COUNT > 1                                                   
002460         PERFORM P15A-OUTER-PASS VARYING WS-I FROM 1 BY 1                 
002470             UNTIL WS-I > WS-CT-COUNT - 1                                 
002480     END-IF.                                                              
002490*                                                                         
002500 P15A-OUTER-PASS.                                                         
002510     MOVE WS-I TO WS-MIN-IX                                               
002520     COMPUTE WS-J-START = WS-I + 1                                        
002530     PERFORM P15B-INNER-PASS VARYING WS-J FROM WS-J-START BY 1            
002540         UNTIL WS-J > WS-CT-COUNT                                         
002550     IF WS-MIN-IX NOT = WS-I                                              
002560         PERFORM P15C-SWAP-ENTRIES                                        
002570     END-IF.                                                              
002580*                                                                         
002590 P15B-INNER-PASS.                                                         
002600     IF WS-CT-TS(WS-J) < WS-CT-TS(WS-MIN-IX)                              
002610         MOVE WS-J TO WS-MIN-IX                                           
002620     END-IF.                                                              
002630*                                                                         
002640 P15C-SWAP-ENTRIES.                                                       
002650     MOVE WS-CT-ENTRY(WS-I)      TO WS-CT-SCRATCH                         
002660     MOVE WS-CT-ENTRY(WS-MIN-IX) TO WS-CT-ENTRY(WS-I)                     
002670     MOVE WS-CT-SCRATCH          TO WS-CT-ENTRY(WS-MIN-IX).               
002680*----------------------------------------------------------------*        
002690*  P16-COMPUTE-ALL-SECONDS - CONVERT EACH ENTRY'S TIMESTAMP INTO *        
002700*  A LINEAR ELAPSED-SECONDS VALUE OFF WS-MIN-YEAR.               *        
002710*----------------------------------------------------------------*        
002720 P16-COMPUTE-ALL-SECONDS.                                                 
002730     MOVE WS-CT-TS(WS-I) TO WS-TS-SCRATCH                                 
002740     COMPUTE WS-SEC-YR-OFFSET = WS-TSP-YYYY - WS-MIN-YEAR                 
002750     COMPUTE WS-SEC-LEAP-CNT = (WS-SEC-YR-OFFSET + 3) / 4                 
002760     MOVE WS-TSP-YYYY TO WS-YR-Q                                          
002770     PERFORM P17-CHECK-LEAP-YEAR                                          
002780     COMPUTE WS-SEC-DAYNUM =                                              
002790         WS-SEC-YR-OFFSET * 365 + WS-SEC-LEAP-CNT                         
002800            + WS-CUM(WS-TSP-MM) + WS-TSP-DD                               
002810     IF LEAP-YEAR AND WS-TSP-MM > 2                                       
002820         ADD 1 TO WS-SEC-DAYNUM                                           
002830     END-IF                                                               
002840     COMPUTE WS-CT-SECS(WS-I) =                                           
002850         WS-SEC-DAYNUM * 86400 + WS-TSP-HH * 3600                         
002860            + WS-TSP-MI * 60 + WS-TSP-SS.                                 
002870*                                                                         
002880 P17-CHECK-LEAP-YEAR.                                                     
002890     MOVE "N" TO WS-LEAP-YEAR-SW                                          
002900     DIVIDE WS-YR-Q BY 4 GIVING WS-YR-Q2 REMAINDER WS-YR-REM              
002910     IF WS-YR-REM = 0                                                     
002920         DIVIDE WS-YR-Q BY 100 GIVING WS-YR-Q2 REMAINDER WS-YR-REM        
002930         IF WS-YR-REM NOT = 0                                             
002940             SET LEAP-YEAR TO TRUE                                        
002950         ELSE                                                             
002960             DIVIDE WS-YR-Q BY 400 GIVING WS-YR-Q2                        
002970                 REMAINDER WS-YR-REM                                      
002980             IF WS-YR-REM = 0                                             
002990                 SET LEAP-YEAR TO TRUE                                    
003000             END-IF                                                       
003010         END-IF                                                           
003020     END-IF.                                                              
003030*----------------------------------------------------------------*        
003040*  P20-DETECT-CLUSTERS THRU EXIT - RULE U4 STEP 2, WINDOW SCAN.  *        
003050*----------------------------------------------------------------*        
003060 P20-DETECT-CLUSTERS.                                                     
003070     IF WS-CT-COUNT < 2                                                   
003080         GO TO P20-EXIT                                                   
003090     END-IF                                                               
003100     MOVE 1 TO WS-CLUSTER-START                                           
003110     PERFORM P21-WALK-STEP VARYING WS-I FROM 2 BY 1                       
003120         UNTIL WS-I > WS-CT-COUNT                                         
003130     MOVE WS-CT-COUNT TO WS-CLUSTER-END                                   
003140     PERFORM P30-PROCESS-CLUSTER THRU P30-EXIT.                           
003150 P20-EXIT. EXIT.                                                          
003160*                                                                         
003170 P21-WALK-STEP.                                                           
003180     COMPUTE WS-SEC-DIFF = WS-CT-SECS(WS-I) - WS-CT-SECS(WS-I - 1)        
003190     IF WS-SEC-DIFF < 0                                                   
003200         COMPUTE WS-SEC-DIFF = WS-SEC-DIFF * -1                           
003210     END-IF                                                               
003220     IF WS-SEC-DIFF > 5                                                   
003230         COMPUTE WS-CLUSTER-END = WS-I - 1                                
003240         PERFORM P30-PROCESS-CLUSTER THRU P30-EXIT                        
003250         MOVE WS-I TO WS-CLUSTER-START                                    
003260     END-IF.                                                              
003270*----------------------------------------------------------------*        
003280*  P30-PROCESS-CLUSTER THRU EXIT - RULE U4 STEP 3, PAIRWISE      *        
003290*  COMPARISON WITHIN ONE CLUSTER (KEPT ONLY WHEN SIZE >= 2).     *        
003300*----------------------------------------------------------------*        
003310 P30-PROCESS-CLUSTER.                                                     
003320     IF WS-CLUSTER-END - WS-CLUSTER-START + 1 < 2                         
003330         GO TO P30-EXIT                                                   
003340     END-IF                                                               
003350     PERFORM P31-OUTER-LOOP VARYING WS-CI FROM WS-CLUSTER-START           
003360         BY 1 UNTIL WS-CI > WS-CLUSTER-END.                               
003370 P30-EXIT. EXIT.                                                          
003380*                                                                         
003390 P31-OUTER-LOOP.                                                          
003400     COMPUTE WS-CJ-START = WS-CI + 1                                      
003410     PERFORM P32-INNER-LOOP THRU P32-EXIT                                 
003420         VARYING WS-CJ FROM WS-CJ-START BY 1                              
003430         UNTIL WS-CJ > WS-CLUSTER-END.                                    
003440*                                                                         
003450 P32-INNER-LOOP.                                                          
003460     IF WS-CT-HASH(WS-CI) = SPACES OR WS-CT-HASH(WS-CJ) = SPACES          
003470         GO TO P32-EXIT                                                   
003480     END-IF                                                               
003490     MOVE WS-CT-HASH(WS-CI) TO WS-HAM-A                                   
003500     MOVE WS-CT-HASH(WS-CJ) TO WS-HAM-B                                   
003510     PERFORM HAMDIS THRU HAMDIS-EXIT                                      
003520     IF WS-HAM-DIST > 20                                                  
003530         GO TO P32-EXIT                                                   
003540     END-IF                                                               
003550     COMPUTE WS-SEC-DIFF = WS-CT-SECS(WS-CI) - WS-CT-SECS(WS-CJ)          
003560     IF WS-SEC-DIFF < 0                                                   
003570         COMPUTE WS-SEC-DIFF = WS-SEC-DIFF * -1                           
003580     END-IF                                                               
003590     IF WS-HAM-DIST NOT > 5                                               
003600         PERFORM P33-MERGE-EXACT-PAIR                                     
003610     ELSE                                                                 
003620         PERFORM P34-MERGE-SIMILAR-PAIR                                   
003630     END-IF.                                                              
003640 P32-EXIT. EXIT.                                                          
003650*                                                                         
003660 P33-MERGE-EXACT-PAIR.                                                    
003670     MOVE WS-CT-EXACT-ID(WS-CI) TO WS-MG-ID-A                             
003680     MOVE WS-CT-EXACT-ID(WS-CJ) TO WS-MG-ID-B                             
003690     MOVE "Y" TO WS-MG-IS-EXACT-SW                                        
003700     PERFORM MERGEG THRU MERGEG-EXIT                                      
003710     MOVE WS-MG-CHOSEN-ID TO WS-CT-EXACT-ID(WS-CI)                        
003720     MOVE WS-MG-CHOSEN-ID TO WS-CT-EXACT-ID(WS-CJ)                        
003730     MOVE "HIGH  "        TO WS-CT-EXACT-CONF(WS-CI)                      
003740     MOVE "HIGH  "        TO WS-CT-EXACT-CONF(WS-CJ).                     
003750*                                                                         
003760 P34-MERGE-SIMILAR-PAIR.                                                  
003770     MOVE WS-CT-SIM-ID(WS-CI) TO WS-MG-ID-A                               
003780     MOVE WS-CT-SIM-ID(WS-CJ) TO WS-MG-ID-B                               
003790     MOVE "N" TO WS-MG-IS-EXACT-SW                                        
003800     PERFORM MERGEG THRU MERGEG-EXIT                                      
003810     MOVE WS-MG-CHOSEN-ID TO WS-CT-SIM-ID(WS-CI)                          
003820     MOVE WS-MG-CHOSEN-ID TO WS-CT-SIM-ID(WS-CJ)                          
003830     PERFORM P40-GRADE-SIMILAR-CONF                                       
003840     MOVE WS-SIM-CONF-RESULT TO WS-CT-SIM-CONF(WS-CI)                     
003850     MOVE WS-SIM-CONF-RESULT TO WS-CT-SIM-CONF(WS-CJ)                     
003860     MOVE WS-SEC-DIFF TO WS-SEQ-GAP-ABS                                   
003870     PERFORM SEQTYP                                                       
003880     MOVE WS-SEQ-TYPE-RESULT TO WS-CT-SIM-TYPE(WS-CI)                     
003890     MOVE WS-SEQ-TYPE-RESULT TO WS-CT-SIM-TYPE(WS-CJ).                    
003900*----------------------------------------------------------------*        
003910*  P40-GRADE-SIMILAR-CONF - RULE U4, DISTANCE-GRADED CONFIDENCE. *        
003920*----------------------------------------------------------------*        
003930 P40-GRADE-SIMILAR-CONF.                                                  
003940     IF WS-HAM-DIST NOT > 10                                              
003950         MOVE "HIGH  " TO WS-SIM-CONF-RESULT                              
003960     ELSE                                                                 
003970         IF WS-HAM-DIST NOT > 15                                          
003980             MOVE "MEDIUM" TO WS-SIM-CONF-RESULT                          
003990         ELSE                                                             
004000             MOVE "LOW   " TO WS-SIM-CONF-RESULT                          
004010         END-IF                                                           
004020     END-IF.                                                              
004030*----------------------------------------------------------------*        
004040*  SEQTYP - RULE U4, SEQUENCE TYPE FROM THE ABSOLUTE TIME GAP.   *        
004050*----------------------------------------------------------------*        
004060 SEQTYP.                                                                  
004070     IF WS-SEQ-GAP-ABS < 2                                                
004080         MOVE "BURST   " TO WS-SEQ-TYPE-RESULT                            
004090     ELSE                                                                 
004100         IF WS-SEQ-GAP-ABS < 30                                           
004110             MOVE "PANORAMA" TO WS-SEQ-TYPE-RESULT                        
004120         ELSE                                                             
004130             MOVE "SIMILAR " TO WS-SEQ-TYPE-RESULT                        
004140         END-IF                                                           
004150     END-IF.                                                              
004160*----------------------------------------------------------------*        
004170*  MERGEG THRU EXIT - RULE U4, GROUP-MERGE PRECEDENCE.  FIRST    *        
004180*  FILE'S EXISTING ID WINS, ELSE THE SECOND'S, ELSE A NEW ONE.   *        
004190*----------------------------------------------------------------*        
004200 MERGEG.                                                                  
004210     IF WS-MG-ID-A NOT = SPACES                                           
004220         MOVE WS-MG-ID-A TO WS-MG-CHOSEN-ID                               
004230     ELSE                                                                 
004240         IF WS-MG-ID-B NOT = SPACES                                       
004250             MOVE WS-MG-ID-B TO WS-MG-CHOSEN-ID                           
004260         ELSE                                                             
004270             PERFORM P76-GENERATE-GROUP-ID                                
004280         END-IF                                                           
004290     END-IF.                                                              
004300 MERGEG-EXIT. EXIT.                                                       
004310*                                                                         
004320 P76-GENERATE-GROUP-ID.                                                   
004330     IF WS-MG-IS-EXACT-SW = "Y"                                           
004340         ADD 1 TO WS-NEXT-EXACT-GRP                                       
004350         MOVE "EG" TO WS-GRP-PREFIX                                       
004360         MOVE WS-NEXT-EXACT-GRP TO WS-GRP-NUM                             
004370     ELSE                                                                 
004380         ADD 1 TO WS-NEXT-SIMILAR-GRP                                     
004390         MOVE "SG" TO WS-GRP-PREFIX                                       
004400         MOVE WS-NEXT-SIMILAR-GRP TO WS-GRP-NUM                           
004410     END-IF                                                               
004420     MOVE SPACES         TO WS-MG-CHOSEN-ID                               
004430     MOVE WS-GRP-ID-BUILD TO WS-MG-CHOSEN-ID.                             
004440*----------------------------------------------------------------*        
004450*  HAMDIS THRU EXIT - RULE U4, HAMMING DISTANCE OF TWO 64-BIT    *        
004460*  HASHES VIA XOR-POPCOUNT LOOKUP.  999 WHEN EITHER IS INVALID.  *        
004470*----------------------------------------------------------------*        
004480 HAMDIS.                                                                  
004490     MOVE 0   TO WS-HAM-DIST                                              
004500     MOVE "N" TO WS-HAM-INVALID-SW                                        
004510     MOVE WS-HAM-A TO WS-HV-CHECK                                         
004520     PERFORM P61-VALIDATE-ONE-HASH THRU P61-EXIT                          
004530     IF NOT HAM-INVALID                                                   
004540         MOVE WS-HAM-B TO WS-HV-CHECK                                     
004550         PERFORM P61-VALIDATE-ONE-HASH THRU P61-EXIT                      
004560     END-IF                                                               
004570     IF HAM-INVALID                                                       
004580         MOVE 999 TO WS-HAM-DIST                                          
004590         GO TO HAMDIS-EXIT                                                
004600     END-IF                                                               
004610     PERFORM P62-COMPUTE-DISTANCE VARYING WS-HV-I FROM 1 BY 1             
004620         UNTIL WS-HV-I > 16.                                              
004630 HAMDIS-EXIT. EXIT.                                                       
004640*                                                                         
004650 P61-VALIDATE-ONE-HASH.                                                   
004660     IF WS-HV-CHECK = SPACES                                              
004670         SET HAM-INVALID TO TRUE                                          
004680         GO TO P61-EXIT                                                   
004690     END-IF                                                               
004700     PERFORM P61A-CHECK-ONE-CHAR VARYING WS-HV-I FROM 1 BY 1              
004710         UNTIL WS-HV-I > 16 OR HAM-INVALID.                               
004720 P61-EXIT. EXIT.                                                          
004730*                                                                         
004740 P61A-CHECK-ONE-CHAR.                                                     
004750     MOVE WS-HV-CHECK(WS-HV-I:1) TO WS-HV-ONE-CHAR                        
004760     SET WS-HEX-IX TO 1                                                   
004770     SEARCH WS-HEXCHAR-ENTRY VARYING WS-HEX-IX                            
004780         AT END                                                           
004790             SET HAM-INVALID TO TRUE                                      
004800         WHEN WS-HEXCHAR-ENTRY(WS-HEX-IX) = WS-HV-ONE-CHAR                
004810             CONTINUE                                                     
004820     END-SEARCH.                                                          
004830*                                                                         
004840 P62-COMPUTE-DISTANCE.                                                    
004850     MOVE WS-HAM-A(WS-HV-I:1) TO WS-HV-ONE-CHAR                           
004860     PERFORM P63-HEXVAL THRU P63-EXIT                                     
004870     MOVE WS-HV-VALUE TO WS-HV-VALUE-A                                    
004880     MOVE WS-HAM-B(WS-HV-I:1) TO WS-HV-ONE-CHAR                           
004890     PERFORM P63-HEXVAL THRU P63-EXIT                                     
004900     MOVE WS-HV-VALUE TO WS-HV-VALUE-B                                    
004910     COMPUTE WS-POP-IX = WS-HV-VALUE-A * 16 + WS-HV-VALUE-B + 1           
004920     ADD WS-POPCOUNT-ENTRY(WS-POP-IX) TO WS-HAM-DIST.                     
004930*                                                                         
004940 P63-HEXVAL.                                                              
004950     MOVE 0 TO WS-HV-VALUE                                                
004960     SET WS-HEX-IX TO 1                                                   
004970     SEARCH WS-HEXCHAR-ENTRY VARYING WS-HEX-IX                            
004980         AT END                                                           
004990             CONTINUE                                                     
005000         WHEN WS-HEXCHAR-ENTRY(WS-HEX-IX) = WS-HV-ONE-CHAR                
005010             COMPUTE WS-HV-VALUE = WS-HEX-IX - 1                          
005020     END-SEARCH.                                                          
005030 P63-EXIT. EXIT.                                                          
005040*----------------------------------------------------------------*        
005050*  P50-REWRITE-CATALOG - SECOND PASS, POST GROUP ASSIGNMENTS ONTO*        
005060*  THE CATALOG AND WRITE THE UPDATED RUN.                        *        
005070*----------------------------------------------------------------*        
005080 P50-REWRITE-CATALOG.                                                     
005090     MOVE "N" TO WS-EOF-FILECAT                                           
005100     OPEN INPUT  FILECAT-IN.                                              
005110     OPEN OUTPUT FILECAT-OUT.                                             
005120     PERFORM P06-READ-FILECAT.                                            
005130     PERFORM P55-LOOKUP-AND-WRITE UNTIL EOF-FILECAT.                      
005140     CLOSE FILECAT-IN FILECAT-OUT.                                        
005150*                                                                         
005160 P55-LOOKUP-AND-WRITE.                                                    
005170     MOVE FILECAT-IN-REC TO FILECAT-OUT-REC                               
005180     MOVE "N" TO WS-FOUND-SW                                              
005190     PERFORM P56-SEARCH-TABLE VARYING WS-I FROM 1 BY 1                    
005200         UNTIL WS-I > WS-CT-COUNT OR FOUND-IN-TABLE                       
005210     IF FOUND-IN-TABLE                                                    
005220         IF WS-CT-EXACT-ID(WS-I) NOT = SPACES                             
005230             MOVE WS-CT-EXACT-ID(WS-I)   TO FCO-EXACT-GROUP-ID            
005240             MOVE WS-CT-EXACT-CONF(WS-I) TO FCO-EXACT-GROUP-CONF          
005250         END-IF                                                           
005260         IF WS-CT-SIM-ID(WS-I) NOT = SPACES                               
005270             MOVE WS-CT-SIM-ID(WS-I)   TO FCO-SIMILAR-GROUP-ID            
005280             MOVE WS-CT-SIM-CONF(WS-I) TO FCO-SIMILAR-GROUP-CONF          
005290             MOVE WS-CT-SIM-TYPE(WS-I) TO FCO-SIMILAR-GROUP-TYPE          
005300         END-IF                                                           
005310     END-IF                                                               
005320     WRITE FILECAT-OUT-REC                                                
005330     PERFORM P06-READ-FILECAT.                                            
005340*                                                                         
005350 P56-SEARCH-TABLE.                                                        
005360     IF WS-CT-FID(WS-I) = FCI-FILE-ID                                     
005370         SET FOUND-IN-TABLE TO TRUE                                       
005380     END-IF.                                                              
005390*----------------------------------------------------------------*        
005400*  P95-WRITE-TOTALS - END OF JOB, RULE U4 STEP 4 REPORT.         *        
005410*----------------------------------------------------------------*        
005420 P95-WRITE-TOTALS.                                                        
005430     DISPLAY "MCP030 PERCEPTUAL DUPLICATE DETECTION COMPLETE"             
005440     DISPLAY "  TOTAL FILES        = " WS-TOTAL-FILES                     
005450     DISPLAY "  TIMED FILES USED   = " WS-TOTAL-TIMED                     
005460     DISPLAY "  DISTINCT EXACT GRP = " WS-NEXT-EXACT-GRP                  
005470     DISPLAY "  DISTINCT SIMLR GRP = " WS-NEXT-SIMILAR-GRP.               
