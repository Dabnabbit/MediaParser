000100*================================================================*        
000110*  @PACKAGE   MCS - MEDIA CATALOG SYSTEM                         *        
000120*  @LINK      HTTP://WWW.PIXELWORKS-DATA.COM                     *        
000130*  @AUTHOR    J TURNER <JTURNER@PIXELWORKS-DATA.COM>             *        
000140*  @COPYRIGHT COPYRIGHT (C) 1991, 1999 PIXELWORKS DATA SERVICES  *        
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. MCP060.                                                      
000180 AUTHOR. J TURNER.                                                        
000190 INSTALLATION. PIXELWORKS DATA SERVICES.                                  
000200 DATE-WRITTEN. 06/10/91.                                                  
000210 DATE-COMPILED. TODAY.                                                    
000220 SECURITY. UNCLASSIFIED.                                                  
000230*----------------------------------------------------------------*        
000240*  MCP060 - CATALOG REVIEW AND JOB SUMMARY.                      *        
000250*  AUTO-CONFIRMS HIGH CONFIDENCE FILES, APPLIES ONE BULK REVIEW  *        
000260*  ACTION OVER A CONTROL-FILE SCOPE (ALL / A LISTED SET OF FILE  *        
000270*  IDS / ONE CONFIDENCE LEVEL), REWRITES THE CATALOG, AND WRITES *        
000280*  THE JOB SUMMARY REPORT PLUS AN EXPORT-ELIGIBILITY CHECK.      *        
000290*----------------------------------------------------------------*        
000300*  CHANGE LOG.                                                            
000310*  --------------------------------------------------------------*        
000320*  91/06/10  JT   ORIGINAL VERSION OF THE REVIEW AND SUMMARY      CR00458 
000330*                 JOB - AUTO-CONFIRM AND THE PRINTED SUMMARY.     CR00458 
000340*  92/09/02  JT   ADDED BULK REVIEW ACTIONS (ACCEPT/MARK-         CR00480 
000350*                 REVIEWED/CLEAR) OVER AN ALL/LIST/CONF SCOPE.    CR00480 
000360*  96/04/15  RD   EXPORT ELIGIBILITY CHECK ADDED AHEAD OF THE     CR00575 
000370*                 EXPORT NAMING RUN.                              CR00575 
000380*  98/09/21  RD   Y2K - REVIEW AND CATALOG TIMESTAMPS NOW CARRY   CR00612 
000390*                 THE FULL 4 DIGIT YEAR.                          CR00612 
000400*  99/06/02  SW   SUMMARY REPORT WIDENED TO CARRY BOTH FILE AND   CR00650 
000410*                 GROUP COUNTS FOR EXACT/SIMILAR DUPLICATES.      CR00650 
000420*  99/06/22  SW   ADDED PROCESSED-OK COUNTER AND REPORT LINE;     CR00656 
000430*                 GROUP-TABLE ACCUMULATION MOVED BEHIND THE       CR00656 
000440*                 ERROR-FLAG TEST SO FAILED FILES NO LONGER       CR00656 
000450*                 FEED THE DUP/SIMILAR GROUP COUNTS (RULE U8).    CR00656 
000460*----------------------------------------------------------------*        
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     CLASS DIGIT-CLASS IS "0" THRU "9"                                    
000510     UPSI-0 ON  STATUS IS DEBUG-TRACE-SW                                  
000520            OFF STATUS IS DEBUG-TRACE-OFF-SW.                             
000530 INPUT-OUTPUT SECTION.                                                    
000540 FILE-CONTROL.                                                            
000550     SELECT FILECAT-IN  ASSIGN TO "S10"                                   
000560         ORGANIZATION IS LINE SEQUENTIAL.                                 
000570     SELECT FILECAT-OUT ASSIGN TO "S20"                                   
000580         ORGANIZATION IS LINE SEQUENTIAL.                                 
000590     SELECT CTLFILE     ASSIGN TO "S40"                                   
000600         ORGANIZATION IS LINE SEQUENTIAL.                                 
000610     SELECT SUMRPT      ASSIGN TO "S50"                                   
000620         ORGANIZATION IS LINE SEQUENTIAL.                                 
000630*                                                                         
000640 DATA DIVISION.                                                           
000650 FILE SECTION.                                                            
000660 FD  FILECAT-IN                                                           
000670     LABEL RECORD STANDARD.                                               
000680     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000690         REPLACING ==FILE-RECORD== BY ==FILECAT-IN-REC==                  
000700                   ==FCAT-==       BY ==FCI-==.                           
000710 FD  FILECAT-OUT                                                          
000720     LABEL RECORD STANDARD.                                               
000730     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000740         REPLACING ==FILE-RECORD== BY ==FILECAT-OUT-REC==                 
000750                   ==FCAT-==       BY ==FCO-==.                           
000760*----------------------------------------------------------------*        
000770*  CTLFILE - ONE HEADER RECORD (THE ACTION, SCOPE AND FORCE      *        
000780*  FLAG FOR THIS RUN) FOLLOWED BY ONE RECORD PER FILE ID WHEN    *        
000790*  THE SCOPE IS "LIST".  CTL-ID-REC REDEFINES THE HEADER BODY    *        
000800*  SO ONE FD RECORD SERVES BOTH LAYOUTS.                         *        
000810*----------------------------------------------------------------*        
000820 FD  CTLFILE                                                              
000830     LABEL RECORD STANDARD.                                               
000840 01  CTL-HDR-REC.                                                         
000850     05  CTL-REC-TYPE          PIC X(1).                                  
000860         88  CTL-HDR-REC-SW        VALUE "H".                             
000870         88  CTL-ID-REC-SW         VALUE "I".                             
000880     05  CTL-ACTION            PIC X(13).                                 
000890     05  CTL-SCOPE             PIC X(4).                                  
000900     05  CTL-CONF-LEVEL        PIC X(6).                                  
000910     05  CTL-FORCE-FLAG        PIC X(1).                                  
000920     05  FILLER                PIC X(15).                                 
000930 01  CTL-ID-REC REDEFINES CTL-HDR-REC.                                    
000940     05  FILLER                PIC X(1).                                  
000950     05  CTL-LIST-FILE-ID      PIC 9(7).                                  
000960     05  FILLER                PIC X(32).                                 
000970*----------------------------------------------------------------*        
000980*  SUMRPT - THE PRINTED JOB SUMMARY.  ONE BASE 80-BYTE PRINT     *        
000990*  LINE, REDEFINED THREE WAYS FOR THE TITLE, THE ONE-VALUE LINES *        
001000*  AND THE TWO-VALUE (FILES/GROUPS) LINES.                       *        
001010*----------------------------------------------------------------*        
001020 FD  SUMRPT                                                               
001030     LABEL RECORD STANDARD.                                               
001040 01  SUMRPT-REC                PIC X(80).                                 
001050 01  SUMRPT-TITLE-LINE REDEFINES SUMRPT-REC.                              
001060     05  RT-TITLE              PIC X(30).                                 
001070     05  FILLER                PIC X(50).                                 
001080 01  SUMRPT-1VAL-LINE REDEFINES SUMRPT-REC.                               
001090     05  R1-LABEL              PIC X(28).                                 
001100     05  R1-VALUE              PIC ZZZ,ZZ9.                               
001110     05  FILLER                PIC X(44).                                 
001120 01  SUMRPT-2VAL-LINE REDEFINES SUMRPT-REC.                               
001130     05  R2-LABEL              PIC X(28).                                 
001140     05  R2-VALUE-A            PIC ZZZ,ZZ9.                               
001150     05  R2-SEP                PIC X(3).                                  
001160     05  R2-VALUE-B            PIC ZZZ,ZZ9.                               
001170     05  FILLER                PIC X(34).                                 
001180*                                                                         
001190 WORKING-STORAGE SECTION.                                                 
001200*----------------------------------------------------------------*        
001210*  SWITCHES.                                                              
001220*----------------------------------------------------------------*        
001230 01  WS-SWITCHES.                                                         
001240     05  WS-EOF-FILECAT        PIC X VALUE "N".                           
001250         88  EOF-FILECAT           VALUE "Y".                             
001260     05  WS-EOF-CTLFILE        PIC X VALUE "N".                           
001270         88  EOF-CTLFILE           VALUE "Y".                             
001280     05  WS-IN-SCOPE-SW        PIC X VALUE "N".                           
001290         88  IN-SCOPE              VALUE "Y".                             
001300     05  WS-ID-FOUND-SW        PIC X VALUE "N".                           
001310         88  ID-ENTRY-FOUND        VALUE "Y".                             
001320     05  WS-EG-FOUND-SW        PIC X VALUE "N".                           
001330         88  EG-ENTRY-FOUND        VALUE "Y".                             
001340     05  WS-SG-FOUND-SW        PIC X VALUE "N".                           
001350         88  SG-ENTRY-FOUND        VALUE "Y".                             
001360*----------------------------------------------------------------*        
001370*  BULK REVIEW CONTROL, COPIED OFF THE CTLFILE HEADER RECORD              
001380*  BEFORE THE ID-LIST DETAIL RECORDS OVERWRITE CTL-HDR-REC.      *        
001390*----------------------------------------------------------------*        
001400 01  WS-CTL-ACTION             PIC X(13) VALUE "NONE".                    
001410     88  CTL-ACT-NONE              VALUE "NONE".                          
001420     88  CTL-ACT-ACCEPT            VALUE "ACCEPT".                        
001430     88  CTL-ACT-MARK-REVWD        VALUE "MARK-REVIEWED".                 
001440     88  CTL-ACT-CLEAR             VALUE "CLEAR".                         
001450 01  WS-CTL-SCOPE              PIC X(4)  VALUE "ALL ".                    
001460     88  CTL-SCOPE-ALL             VALUE "ALL ".                          
001470     88  CTL-SCOPE-LIST            VALUE "LIST".                          
001480     88  CTL-SCOPE-CONF            VALUE "CONF".                          
001490 01  WS-CTL-CONF-LEVEL         PIC X(6)  VALUE SPACES.                    
001500 01  WS-CTL-FORCE-FLAG         PIC X(1)  VALUE "N".                       
001510     88  CTL-FORCE-ON              VALUE "Y".                             
001520*----------------------------------------------------------------*        
001530*  COUNTERS AND ACCUMULATORS (COMP PER SHOP STANDARD).                    
001540*----------------------------------------------------------------*        
001550 01  WS-COUNTERS.                                                         
001560     05  WS-TOTAL-FILES        PIC 9(7) COMP VALUE 0.                     
001570     05  WS-PROCESSED-OK      PIC 9(7) COMP VALUE 0.                      
001580     05  WS-DISCARDED          PIC 9(7) COMP VALUE 0.                     
001590     05  WS-FAILED             PIC 9(7) COMP VALUE 0.                     
001600     05  WS-DUP-FILES          PIC 9(7) COMP VALUE 0.                     
001610     05  WS-DUP-GROUPS         PIC 9(7) COMP VALUE 0.                     
001620     05  WS-SIM-FILES          PIC 9(7) COMP VALUE 0.                     
001630     05  WS-SIM-GROUPS         PIC 9(7) COMP VALUE 0.                     
001640     05  WS-REVIEWED           PIC 9(7) COMP VALUE 0.                     
001650     05  WS-UNREVIEWED         PIC 9(7) COMP VALUE 0.                     
001660     05  WS-CONF-HIGH          PIC 9(7) COMP VALUE 0.                     
001670     05  WS-CONF-MEDIUM        PIC 9(7) COMP VALUE 0.                     
001680     05  WS-CONF-LOW           PIC 9(7) COMP VALUE 0.                     
001690     05  WS-CONF-NONE          PIC 9(7) COMP VALUE 0.                     
001700     05  WS-AUTOCONFIRM-CNT    PIC 9(7) COMP VALUE 0.                     
001710     05  WS-BULK-AFFECTED-CNT  PIC 9(7) COMP VALUE 0.                     
001720     05  WS-UNRESOLVED-EXACT   PIC 9(7) COMP VALUE 0.                     
001730     05  WS-UNRESOLVED-SIMILAR PIC 9(7) COMP VALUE 0.                     
001740*----------------------------------------------------------------*        
001750*  SUBSCRIPTS (COMP PER SHOP STANDARD).                                   
001760*----------------------------------------------------------------*        
001770 01  WS-SUBSCRIPTS.                                                       
001780     05  WS-I                  PIC 9(4) COMP VALUE 0.                     
001790 01  WS-CONSTANTS.                                                        
001800     05  WS-MAX-IDS            PIC 9(4) COMP VALUE 500.                   
001810     05  WS-MAX-GROUPS         PIC 9(4) COMP VALUE 500.                   
001820*----------------------------------------------------------------*        
001830*  LIST-SCOPE FILE ID TABLE, LOADED FROM THE CTLFILE DETAIL               
001840*  RECORDS WHEN CTL-SCOPE IS "LIST".                             *        
001850*----------------------------------------------------------------*        
001860 01  WS-ID-COUNT                PIC 9(4) COMP VALUE 0.                    
001870 01  WS-ID-TABLE.                                                         
001880     05  WS-ID-ENTRY           PIC 9(7)                                   
001890             OCCURS 500 TIMES INDEXED BY WS-ID-IX.                        
001900*----------------------------------------------------------------*        
001910*  EXACT AND SIMILAR GROUP TABLES - ONE ROW PER GROUP ID SEEN             
001920*  AMONG NON-DISCARDED FILES, MEMBER COUNT DRIVES BOTH THE                
001930*  SUMMARY GROUP COUNTS AND THE EXPORT-ELIGIBILITY CHECK.        *        
001940*----------------------------------------------------------------*        
001950 01  WS-EG-COUNT                PIC 9(4) COMP VALUE 0.                    
001960 01  WS-EG-TABLE.                                                         
001970     05  WS-EG-ENTRY OCCURS 500 TIMES                                     
001980             INDEXED BY WS-EG-IX.                                         
001990         10  WS-EG-ID          PIC X(16).                                 
002000         10  WS-EG-MEMBERS     PIC 9(4) COMP.                             
002010 01  WS-SG-COUNT                PIC 9(4) COMP VALUE 0.                    
002020 01  WS-SG-TABLE.                                                         
002030     05  WS-SG-ENTRY OCCURS 500 TIMES                                     
002040             INDEXED BY WS-SG-IX.                                         
002050         10  WS-SG-ID          PIC X(16).                                 
002060         10  WS-SG-MEMBERS     PIC 9(4) COMP.                             
002070 01  WS-EXPORT-ELIGIBLE-SW      PIC X VALUE "Y".                          
002080     88  EXPORT-ELIGIBLE           VALUE "Y".                             
002090*----------------------------------------------------------------*        
002100*  PRINT LINE HOLD AREAS - THE SUMRPT REDEFINES SHARE ONE FD              
002110*  RECORD, SO EACH LINE MUST BE STAGED HERE BEFORE THE SPACE-             
002120*  FILL AND WRITE IN R2/R3, ELSE THE SPACE-FILL WOULD WIPE IT.   *        
002130*----------------------------------------------------------------*        
002140 01  WS-PRINT-HOLD.                                                       
002150     05  R1-LABEL-HOLD         PIC X(28).                                 
002160     05  R1-VALUE-HOLD         PIC 9(7) COMP.                             
002170     05  R2-LABEL-HOLD         PIC X(28).                                 
002180     05  R2-VALUE-A-HOLD       PIC 9(7) COMP.                             
002190     05  R2-VALUE-B-HOLD       PIC 9(7) COMP.                             
002200*                                                                         
002210 PROCEDURE DIVISION.                                                      
002220*----------------------------------------------------------------*        
002230*  0005-START - OPEN FILES, READ THE CONTROL RECORD, THEN THE             
002240*  CATALOG PASS, THEN THE ELIGIBILITY ROLLUP AND THE REPORT.     *        
002250*----------------------------------------------------------------*        
002260 0005-START.                                                              
002270     OPEN INPUT  FILECAT-IN                                               
002280                 CTLFILE                                                  
002290     OPEN OUTPUT FILECAT-OUT                                              
002300                 SUMRPT.                                                  
002310     PERFORM P05-READ-CTL-HEADER.                                         
002320     IF CTL-SCOPE-LIST                                                    
002330         PERFORM P06-LOAD-ONE-ID UNTIL EOF-CTLFILE                        
002340     END-IF.                                                              
002350     PERFORM P10-READ-FILECAT.                                            
002360     PERFORM P20-PROCESS-ONE-FILE UNTIL EOF-FILECAT.                      
002370     PERFORM P80-COMPUTE-ELIGIBILITY.                                     
002380     PERFORM R1-WRITE-REPORT.                                             
002390     CLOSE FILECAT-IN CTLFILE FILECAT-OUT SUMRPT.                         
002400     PERFORM P95-WRITE-TOTALS.                                            
002410     STOP RUN.                                                            
002420*                                                                         
002430 P05-READ-CTL-HEADER.                                                     
002440     READ CTLFILE                                                         
002450       AT END                                                             
002460         NEXT SENTENCE                                                    
002470     END-READ                                                             
002480     MOVE CTL-ACTION     TO WS-CTL-ACTION                                 
002490     MOVE CTL-SCOPE      TO WS-CTL-SCOPE                                  
002500     MOVE CTL-CONF-LEVEL TO WS-CTL-CONF-LEVEL                             
002510     MOVE CTL-FORCE-FLAG TO WS-CTL-FORCE-FLAG.                            
002520*                                                                         
002530 P06-LOAD-ONE-ID.                                                         
002540     READ CTLFILE                                                         
002550       AT END                                                             
002560         SET EOF-CTLFILE TO TRUE                                          
002570     END-READ                                                             
002580     IF NOT EOF-CTLFILE AND WS-ID-COUNT < WS-MAX-IDS                      
002590         ADD 1 TO WS-ID-COUNT                                             
002600         MOVE CTL-LIST-FILE-ID TO WS-ID-ENTRY(WS-ID-COUNT)                
002610     END-IF.                                                              
002620*                                                                         
002630 P10-READ-FILECAT.                                                        
002640     READ FILECAT-IN                                                      
002650       AT END                                                             
002660         SET EOF-FILECAT TO TRUE                                          
002670     END-READ.                                                            
002680*----------------------------------------------------------------*        
002690*  P20-PROCESS-ONE-FILE - ONE CATALOG ROW.  DISCARDED MEMBERS    *        
002700*  TAKE NO PART IN REVIEW OR THE DUPLICATE/CONFIDENCE COUNTS.    *        
002710*----------------------------------------------------------------*        
002720 P20-PROCESS-ONE-FILE.                                                    
002730     ADD 1 TO WS-TOTAL-FILES                                              
002740     MOVE FILECAT-IN-REC TO FILECAT-OUT-REC                               
002750     IF FCO-DISCARDED                                                     
002760         ADD 1 TO WS-DISCARDED                                            
002770     ELSE                                                                 
002780         PERFORM P30-AUTO-CONFIRM                                         
002790         PERFORM P40-BULK-REVIEW-ONE                                      
002800         IF FCO-IN-ERROR                                                  
002810             ADD 1 TO WS-FAILED                                           
002820         ELSE                                                             
002830             PERFORM P52-ACCUM-GROUP-TABLES                               
002840             PERFORM P56-CLASSIFY-NON-FAILED                              
002850             ADD 1 TO WS-PROCESSED-OK                                     
002860         END-IF                                                           
002870     END-IF                                                               
002880     WRITE FILECAT-OUT-REC                                                
002890     PERFORM P10-READ-FILECAT.                                            
002900*----------------------------------------------------------------*        
002910*  P30-AUTO-CONFIRM - RULE U8, AUTO-CONFIRM HIGH.                *        
002920*----------------------------------------------------------------*        
002930 P30-AUTO-CONFIRM.                                                        
002940     IF FCO-CONF-HIGH AND FCO-NOT-REVIEWED                                
002950        AND FCO-DETECTED-TIMESTAMP > 0                                    
002960         MOVE FCO-DETECTED-TIMESTAMP TO FCO-FINAL-TIMESTAMP               
002970         SET FCO-REVIEWED TO TRUE                                         
002980         ADD 1 TO WS-AUTOCONFIRM-CNT                                      
002990     END-IF.                                                              
003000*----------------------------------------------------------------*        
003010*  P40-BULK-REVIEW-ONE - RULE U8, BULK REVIEW.  NO-OP WHEN THE   *        
003020*  CONTROL RECORD CARRIED ACTION "NONE".                                  
003030*----------------------------------------------------------------*        
003040 P40-BULK-REVIEW-ONE.                                                     
003050     IF NOT CTL-ACT-NONE                                                  
003060         PERFORM P42-DETERMINE-SCOPE                                      
003070         IF IN-SCOPE                                                      
003080             EVALUATE TRUE                                                
003090                 WHEN CTL-ACT-ACCEPT                                      
003100                     PERFORM P44-BULK-ACCEPT                              
003110                 WHEN CTL-ACT-MARK-REVWD                                  
003120                     PERFORM P46-BULK-MARK-REVIEWED                       
003130                 WHEN CTL-ACT-CLEAR                                       
003140                     PERFORM P48-BULK-CLEAR                               
003150             END-EVALUATE                                                 
003160         END-IF                                                           
003170     END-IF.                                                              
003180*                                                                         
003190 P42-DETERMINE-SCOPE.                                                     
003200     MOVE "Y" TO WS-IN-SCOPE-SW                                           
003210     EVALUATE TRUE                                                        
003220         WHEN CTL-SCOPE-LIST                                              
003230             PERFORM P43-SEARCH-ID-TABLE                                  
003240         WHEN CTL-SCOPE-CONF                                              
003250             IF FCO-CONFIDENCE = WS-CTL-CONF-LEVEL                        
003260                 MOVE "Y" TO WS-IN-SCOPE-SW                               
003270             ELSE                                                         
003280                 MOVE "N" TO WS-IN-SCOPE-SW                               
003290             END-IF                                                       
003300     END-EVALUATE.                                                        
003310*                                                                         
003320 P43-SEARCH-ID-TABLE.                                                     
003330     MOVE "N" TO WS-ID-FOUND-SW                                           
003340     SET WS-ID-IX TO 1                                                    
003350     SEARCH WS-ID-ENTRY                                                   
003360       AT END                                                             
003370         MOVE "N" TO WS-ID-FOUND-SW                                       
003380       WHEN WS-ID-ENTRY(WS-ID-IX) = FCO-FILE-ID                           
003390         SET ID-ENTRY-FOUND TO TRUE                                       
003400     END-SEARCH                                                           
003410     MOVE WS-ID-FOUND-SW TO WS-IN-SCOPE-SW.                               
003420*                                                                         
003430 P44-BULK-ACCEPT.                                                         
003440     IF FCO-DETECTED-TIMESTAMP > 0                                        
003450         MOVE FCO-DETECTED-TIMESTAMP TO FCO-FINAL-TIMESTAMP               
003460         SET FCO-REVIEWED TO TRUE                                         
003470         ADD 1 TO WS-BULK-AFFECTED-CNT                                    
003480     END-IF.                                                              
003490*                                                                         
003500 P46-BULK-MARK-REVIEWED.                                                  
003510     IF FCO-NOT-REVIEWED                                                  
003520         SET FCO-REVIEWED TO TRUE                                         
003530         IF FCO-FINAL-TIMESTAMP = 0 AND FCO-DETECTED-TIMESTAMP > 0        
003540             MOVE FCO-DETECTED-TIMESTAMP TO FCO-FINAL-TIMESTAMP           
003550         END-IF                                                           
003560         ADD 1 TO WS-BULK-AFFECTED-CNT                                    
003570     END-IF.                                                              
003580*                                                                         
003590 P48-BULK-CLEAR.                                                          
003600     IF FCO-REVIEWED                                                      
003610         SET FCO-NOT-REVIEWED TO TRUE                                     
003620         MOVE 0 TO FCO-FINAL-TIMESTAMP                                    
003630         ADD 1 TO WS-BULK-AFFECTED-CNT                                    
003640     END-IF.                                                              
003650*----------------------------------------------------------------*        
003660*  P52-ACCUM-GROUP-TABLES - EXACT/SIMILAR GROUP MEMBER COUNTS,   *        
003670*  BUILT OVER EVERY NON-DISCARDED FILE (RULE U8 ELIGIBILITY).    *        
003680*----------------------------------------------------------------*        
003690 P52-ACCUM-GROUP-TABLES.                                                  
003700     IF FCO-EXACT-GROUP-ID NOT = SPACES                                   
003710         PERFORM P52A-SEARCH-EG-TABLE                                     
003720         IF EG-ENTRY-FOUND                                                
003730             ADD 1 TO WS-EG-MEMBERS(WS-EG-IX)                             
003740         ELSE                                                             
003750             PERFORM P52B-ADD-EG-ENTRY                                    
003760         END-IF                                                           
003770     END-IF                                                               
003780     IF FCO-SIMILAR-GROUP-ID NOT = SPACES                                 
003790         PERFORM P54A-SEARCH-SG-TABLE                                     
003800         IF SG-ENTRY-FOUND                                                
003810             ADD 1 TO WS-SG-MEMBERS(WS-SG-IX)                             
003820         ELSE                                                             
003830             PERFORM P54B-ADD-SG-ENTRY                                    
003840         END-IF                                                           
003850     END-IF.                                                              
003860*                                                                         
003870 P52A-SEARCH-EG-TABLE.                                                    
003880     MOVE "N" TO WS-EG-FOUND-SW                                           
003890     SET WS-EG-IX TO 1                                                    
003900     SEARCH WS-EG-ENTRY                                                   
003910       AT END                                                             
003920         MOVE "N" TO WS-EG-FOUND-SW                                       
003930       WHEN WS-EG-ID(WS-EG-IX) = FCO-EXACT-GROUP-ID                       
003940         SET EG-ENTRY-FOUND TO TRUE                                       
003950     END-SEARCH.                                                          
003960*                                                                         
003970 P52B-ADD-EG-ENTRY.                                                       
003980     IF WS-EG-COUNT < WS-MAX-GROUPS                                       
003990         ADD 1 TO WS-EG-COUNT                                             
004000         SET WS-EG-IX TO WS-EG-COUNT                                      
004010         MOVE FCO-EXACT-GROUP-ID TO WS-EG-ID(WS-EG-IX)                    
004020         MOVE 1 TO WS-EG-MEMBERS(WS-EG-IX)                                
004030     END-IF.                                                              
004040*                                                                         
004050 P54A-SEARCH-SG-TABLE.                                                    
004060     MOVE "N" TO WS-SG-FOUND-SW                                           
004070     SET WS-SG-IX TO 1                                                    
004080     SEARCH WS-SG-ENTRY                                                   
004090       AT END                                                             
004100         MOVE "N" TO WS-SG-FOUND-SW                                       
004110       WHEN WS-SG-ID(WS-SG-IX) = FCO-SIMILAR-GROUP-ID                     
004120         SET SG-ENTRY-FOUND TO TRUE                                       
004130     END-SEARCH.                                                          
004140*                                                                         
004150 P54B-ADD-SG-ENTRY.                                                       
004160     IF WS-SG-COUNT < WS-MAX-GROUPS                                       
004170         ADD 1 TO WS-SG-COUNT                                             
004180         SET WS-SG-IX TO WS-SG-COUNT                                      
004190         MOVE FCO-SIMILAR-GROUP-ID TO WS-SG-ID(WS-SG-IX)                  
004200         MOVE 1 TO WS-SG-MEMBERS(WS-SG-IX)                                
004210     END-IF.                                                              
004220*----------------------------------------------------------------*        
004230*  P56-CLASSIFY-NON-FAILED - SUMMARY COUNTS, RULE U8.  ONLY               
004240*  REACHED FOR NON-DISCARDED, NON-FAILED FILES.                  *        
004250*----------------------------------------------------------------*        
004260 P56-CLASSIFY-NON-FAILED.                                                 
004270     IF FCO-EXACT-GROUP-ID NOT = SPACES                                   
004280         ADD 1 TO WS-DUP-FILES                                            
004290     END-IF                                                               
004300     IF FCO-SIMILAR-GROUP-ID NOT = SPACES                                 
004310         ADD 1 TO WS-SIM-FILES                                            
004320     END-IF                                                               
004330     IF FCO-REVIEWED                                                      
004340         ADD 1 TO WS-REVIEWED                                             
004350     ELSE                                                                 
004360         ADD 1 TO WS-UNREVIEWED                                           
004370     END-IF                                                               
004380     EVALUATE TRUE                                                        
004390         WHEN FCO-CONF-HIGH   ADD 1 TO WS-CONF-HIGH                       
004400         WHEN FCO-CONF-MEDIUM ADD 1 TO WS-CONF-MEDIUM                     
004410         WHEN FCO-CONF-LOW    ADD 1 TO WS-CONF-LOW                        
004420         WHEN OTHER           ADD 1 TO WS-CONF-NONE                       
004430     END-EVALUATE.                                                        
004440*----------------------------------------------------------------*        
004450*  P80-COMPUTE-ELIGIBILITY - RULE U8 EXPORT ELIGIBILITY.  A               
004460*  GROUP WITH MORE THAN ONE NON-DISCARDED MEMBER IS UNRESOLVED.  *        
004470*----------------------------------------------------------------*        
004480 P80-COMPUTE-ELIGIBILITY.                                                 
004490     MOVE WS-EG-COUNT TO WS-DUP-GROUPS                                    
004500     MOVE WS-SG-COUNT TO WS-SIM-GROUPS                                    
004510     PERFORM P82-COUNT-UNRESOLVED-EG                                      
004520         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EG-COUNT                
004530     PERFORM P84-COUNT-UNRESOLVED-SG                                      
004540         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-SG-COUNT                
004550     MOVE "Y" TO WS-EXPORT-ELIGIBLE-SW                                    
004560     IF (WS-UNRESOLVED-EXACT > 0 OR WS-UNRESOLVED-SIMILAR > 0)            
004570        AND NOT CTL-FORCE-ON                                              
004580         MOVE "N" TO WS-EXPORT-ELIGIBLE-SW                                
004590     END-IF.                                                              
004600*                                                                         
004610 P82-COUNT-UNRESOLVED-EG.                                                 
004620     IF WS-EG-MEMBERS(WS-I) > 1                                           
004630         ADD 1 TO WS-UNRESOLVED-EXACT                                     
004640     END-IF.                                                              
004650*                                                                         
004660 P84-COUNT-UNRESOLVED-SG.                                                 
004670     IF WS-SG-MEMBERS(WS-I) > 1                                           
004680         ADD 1 TO WS-UNRESOLVED-SIMILAR                                   
004690     END-IF.                                                              
004700*----------------------------------------------------------------*        
004710*  R1-WRITE-REPORT THRU R3 - THE PRINTED JOB SUMMARY.                     
004720*----------------------------------------------------------------*        
004730 R1-WRITE-REPORT.                                                         
004740     MOVE SPACES TO SUMRPT-REC                                            
004750     MOVE "MEDIA CATALOG JOB SUMMARY" TO RT-TITLE                         
004760     WRITE SUMRPT-REC                                                     
004770     MOVE "TOTAL FILES ............"    TO R1-LABEL-HOLD                  
004780     MOVE WS-TOTAL-FILES               TO R1-VALUE-HOLD                   
004790     PERFORM R2-WRITE-1VAL-LINE                                           
004800     MOVE "PROCESSED OK ..........."    TO R1-LABEL-HOLD                  
004810     MOVE WS-PROCESSED-OK              TO R1-VALUE-HOLD                   
004820     PERFORM R2-WRITE-1VAL-LINE                                           
004830     MOVE "FAILED ................."    TO R1-LABEL-HOLD                  
004840     MOVE WS-FAILED                    TO R1-VALUE-HOLD                   
004850     PERFORM R2-WRITE-1VAL-LINE                                           
004860     MOVE "DISCARDED .............."    TO R1-LABEL-HOLD                  
004870     MOVE WS-DISCARDED                 TO R1-VALUE-HOLD                   
004880     PERFORM R2-WRITE-1VAL-LINE                                           
004890     MOVE "CONFIDENCE HIGH ........"    TO R1-LABEL-HOLD                  
004900     MOVE WS-CONF-HIGH                 TO R1-VALUE-HOLD                   
004910     PERFORM R2-WRITE-1VAL-LINE                                           
004920     MOVE "CONFIDENCE MEDIUM ......"    TO R1-LABEL-HOLD                  
004930     MOVE WS-CONF-MEDIUM               TO R1-VALUE-HOLD                   
004940     PERFORM R2-WRITE-1VAL-LINE                                           
004950     MOVE "CONFIDENCE LOW ........."    TO R1-LABEL-HOLD                  
004960     MOVE WS-CONF-LOW                  TO R1-VALUE-HOLD                   
004970     PERFORM R2-WRITE-1VAL-LINE                                           
004980     MOVE "CONFIDENCE NONE ........"    TO R1-LABEL-HOLD                  
004990     MOVE WS-CONF-NONE                 TO R1-VALUE-HOLD                   
005000     PERFORM R2-WRITE-1VAL-LINE                                           
005010     MOVE "EXACT DUP FILES/GROUPS ."    TO R2-LABEL-HOLD                  
005020     MOVE WS-DUP-FILES                 TO R2-VALUE-A-HOLD                 
005030     MOVE WS-DUP-GROUPS                TO R2-VALUE-B-HOLD                 
005040     PERFORM R3-WRITE-2VAL-LINE                                           
005050     MOVE "SIMILAR FILES/GROUPS ..."    TO R2-LABEL-HOLD                  
005060     MOVE WS-SIM-FILES                 TO R2-VALUE-A-HOLD                 
005070     MOVE WS-SIM-GROUPS                TO R2-VALUE-B-HOLD                 
005080     PERFORM R3-WRITE-2VAL-LINE                                           
005090     MOVE "REVIEWED / UNREVIEWED .."    TO R2-LABEL-HOLD                  
005100     MOVE WS-REVIEWED                  TO R2-VALUE-A-HOLD                 
005110     MOVE WS-UNREVIEWED                TO R2-VALUE-B-HOLD                 
005120     PERFORM R3-WRITE-2VAL-LINE.                                          
005130*                                                                         
005140 R2-WRITE-1VAL-LINE.                                                      
005150     MOVE SPACES TO SUMRPT-REC                                            
005160     MOVE R1-LABEL-HOLD TO R1-LABEL                                       
005170     MOVE R1-VALUE-HOLD TO R1-VALUE                                       
005180     WRITE SUMRPT-REC.                                                    
005190*                                                                         
005200 R3-WRITE-2VAL-LINE.                                                      
005210     MOVE SPACES TO SUMRPT-REC                                            
005220     MOVE R2-LABEL-HOLD   TO R2-LABEL                                     
005230     MOVE R2-VALUE-A-HOLD TO R2-VALUE-A                                   
005240     MOVE " / "           TO R2-SEP                                       
005250     MOVE R2-VALUE-B-HOLD TO R2-VALUE-B                                   
005260     WRITE SUMRPT-REC.                                                    
005270*----------------------------------------------------------------*        
005280*  P95-WRITE-TOTALS - END OF JOB CONSOLE TOTALS, RULE U8.        *        
005290*----------------------------------------------------------------*        
005300 P95-WRITE-TOTALS.                                                        
005310     DISPLAY "MCP060 REVIEW AND SUMMARY COMPLETE"                         
005320     DISPLAY "  AUTO-CONFIRMED    = " WS-AUTOCONFIRM-CNT                  
005330     DISPLAY "  BULK ACTION       = " WS-CTL-ACTION                       
005340     DISPLAY "  BULK AFFECTED     = " WS-BULK-AFFECTED-CNT                
005350     DISPLAY "  UNRESOLVED EXACT  = " WS-UNRESOLVED-EXACT                 
005360     DISPLAY "  UNRESOLVED SIMILAR= " WS-UNRESOLVED-SIMILAR               
005370     IF EXPORT-ELIGIBLE                                                   
005380         DISPLAY "  EXPORT ELIGIBLE   = Y"                                
005390     ELSE                                                                 
005400         DISPLAY "  EXPORT ELIGIBLE   = N"                                
005410     END-IF.                                                              
005420                                                                          
