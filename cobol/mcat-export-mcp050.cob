000100*================================================================*        
000110*  @PACKAGE   MCS - MEDIA CATALOG SYSTEM                         *        
000120*  @LINK      HTTP://WWW.PIXELWORKS-DATA.COM                     *        
000130*  @AUTHOR    R DUNCAN <RDUNCAN@PIXELWORKS-DATA.COM>             *        
000140*  @COPYRIGHT COPYRIGHT (C) 1993, 1999 PIXELWORKS DATA SERVICES  *        
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. MCP050.                                                      
000180 AUTHOR. R DUNCAN.                                                        
000190 INSTALLATION. PIXELWORKS DATA SERVICES.                                  
000200 DATE-WRITTEN. 08/11/93.                                                  
000210 DATE-COMPILED. TODAY.                                                    
000220 SECURITY. UNCLASSIFIED.                                                  
000230*----------------------------------------------------------------*        
000240*  MCP050 - EXPORT NAMING JOB.                                   *        
000250*  ASSIGNS EACH NON-DISCARDED CATALOG MEMBER AN OUTPUT PATH OF   *        
000260*  YYYY/YYYYMMDD_HHMMSS.EXT BUILT FROM ITS EFFECTIVE TIMESTAMP,  *        
000270*  OR UNKNOWN/<ORIGINAL FILENAME> WHEN NO TIMESTAMP WAS EVER     *        
000280*  ESTABLISHED.  A SCRATCH INDEXED FILE TRACKS EVERY PATH        *        
000290*  ASSIGNED THIS RUN SO A REPEAT GETS A _NNN COLLISION SUFFIX.   *        
000300*----------------------------------------------------------------*        
000310*  CHANGE LOG.                                                            
000320*  --------------------------------------------------------------*        
000330*  93/08/11  RD   ORIGINAL VERSION OF THE EXPORT NAMING JOB.      CR00530 
000340*  94/05/02  RD   COLLISION SUFFIX NOW HARD-ERRORS THE RECORD     CR00551 
000350*                 RATHER THAN WRAPPING PAST _999.                 CR00551 
000360*  96/11/19  JT   ADDED PER-YEAR CONTROL BREAK COUNTS TO THE      CR00588 
000370*                 END OF JOB TOTALS.                              CR00588 
000380*  98/09/21  RD   Y2K - YEAR FOLDER NAMES NOW CARRY THE FULL 4    CR00612 
000390*                 DIGIT YEAR TAKEN FROM THE TIMESTAMP.            CR00612 
000400*  99/03/18  SW   ADDED PATH-LENGTH TRACE AND A DEFENSIVE CHECK   CR00626 
000410*                 FOR AN EMBEDDED DOT IN THE EXTENSION (UPSI-0).  CR00626 
000420*  99/07/06  SW   NO-TIMESTAMP FOLDER LITERAL WAS UPPERCASE -     CR00658 
000430*                 SPEC CALLS FOR LOWER CASE unknown/ TO MATCH     CR00658 
000440*                 THE COLLISION KEY BUILT BY OTHER JOBS.          CR00658 
000450*  99/07/19  SW   BASE COLLIS ENTRY WAS SEEDED WITH A COUNT OF 1  CR00660 
000460*                 SO THE FIRST COLLISION BUMPED STRAIGHT TO       CR00660 
000470*                 _002 - RULE U6 WANTS _001 FIRST.  BASE ENTRY    CR00660 
000480*                 NOW SEEDS 0 COLLISIONS SO FAR.                  CR00660 
000490*----------------------------------------------------------------*        
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SPECIAL-NAMES.                                                           
000530     CLASS DIGIT-CLASS IS "0" THRU "9"                                    
000540     UPSI-0 ON  STATUS IS DEBUG-TRACE-SW                                  
000550            OFF STATUS IS DEBUG-TRACE-OFF-SW.                             
000560 INPUT-OUTPUT SECTION.                                                    
000570 FILE-CONTROL.                                                            
000580     SELECT FILECAT-IN   ASSIGN TO "S10"                                  
000590         ORGANIZATION IS LINE SEQUENTIAL.                                 
000600     SELECT EXPFILE      ASSIGN TO "S30"                                  
000610         ORGANIZATION IS LINE SEQUENTIAL.                                 
000620     SELECT COLLIS        ASSIGN TO "S31"                                 
000630         ORGANIZATION IS INDEXED                                          
000640         ACCESS MODE IS DYNAMIC                                           
000650         RECORD KEY IS COLLIS-PATH                                        
000660         FILE STATUS IS WS-COLLIS-STATUS.                                 
000670*                                                                         
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700 FD  FILECAT-IN                                                           
000710     LABEL RECORD STANDARD.                                               
000720     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000730         REPLACING ==FILE-RECORD== BY ==FILECAT-IN-REC==                  
000740                   ==FCAT-==       BY ==FCI-==.                           
000750 FD  EXPFILE                                                              
000760     LABEL RECORD STANDARD.                                               
000770     COPY EXPREC.CPY IN "C:\MCS\COPYLIB\MCAT"                             
000780         REPLACING ==EXPORT-RECORD== BY ==EXPFILE-REC==                   
000790                   ==EXP-==          BY ==EXPO-==.                        
000800*----------------------------------------------------------------*        
000810*  COLLIS - SCRATCH INDEXED FILE, CLEARED BY JCL BEFORE EACH RUN,*        
000820*  ONE ROW PER OUTPUT PATH ASSIGNED SO FAR THIS RUN.             *        
000830*----------------------------------------------------------------*        
000840 FD  COLLIS                                                               
000850     LABEL RECORD STANDARD.                                               
000860 01  COLLIS-REC.                                                          
000870     05  COLLIS-PATH           PIC X(96).                                 
000880     05  COLLIS-COUNT          PIC 9(3) COMP.                             
000890     05  FILLER                PIC X(9).                                  
000900*                                                                         
000910 WORKING-STORAGE SECTION.                                                 
000920*----------------------------------------------------------------*        
000930*  SWITCHES.                                                     *        
000940*----------------------------------------------------------------*        
000950 01  WS-SWITCHES.                                                         
000960     05  WS-EOF-FILECAT        PIC X VALUE "N".                           
000970         88  EOF-FILECAT           VALUE "Y".                             
000980     05  WS-TS-KNOWN-SW        PIC X VALUE "N".                           
000990         88  TIMESTAMP-KNOWN       VALUE "Y".                             
001000     05  WS-EXPORT-FAIL-SW     PIC X VALUE "N".                           
001010         88  EXPORT-FAILED         VALUE "Y".                             
001020     05  WS-YR-FOUND-SW        PIC X VALUE "N".                           
001030         88  YEAR-ENTRY-FOUND      VALUE "Y".                             
001040     05  WS-COLLIS-STATUS      PIC XX VALUE SPACES.                       
001050*----------------------------------------------------------------*        
001060*  COUNTERS AND ACCUMULATORS (COMP PER SHOP STANDARD).           *        
001070*----------------------------------------------------------------*        
001080 01  WS-COUNTERS.                                                         
001090     05  WS-TOTAL-FILES        PIC 9(7) COMP VALUE 0.                     
001100     05  WS-TOTAL-EXPORTED     PIC 9(7) COMP VALUE 0.                     
001110     05  WS-TOTAL-SKIPPED      PIC 9(7) COMP VALUE 0.                     
001120     05  WS-TOTAL-ERRORS       PIC 9(7) COMP VALUE 0.                     
001130     05  WS-YEAR-COUNT         PIC 9(4) COMP VALUE 0.                     
001140     05  WS-EXT-DOT-SUSPECT-COUNT PIC 9(5) COMP VALUE 0.                  
001150*----------------------------------------------------------------*        
001160*  SUBSCRIPTS AND SCAN WORK (COMP).                              *        
001170*----------------------------------------------------------------*        
001180 01  WS-SUBSCRIPTS.                                                       
001190     05  WS-I                  PIC 9(4) COMP VALUE 0.                     
001200     05  WS-K                  PIC 9(2) COMP VALUE 0.                     
001210     05  WS-DOT-POS            PIC 9(2) COMP VALUE 0.                     
001220     05  WS-EXT-LEN            PIC 9(2) COMP VALUE 0.                     
001230     05  WS-PATH-PTR           PIC 9(3) COMP VALUE 1.                     
001240     05  WS-PATH-LEN           PIC 9(3) COMP VALUE 0.                     
001250     05  WS-BP-IX              PIC 9(3) COMP VALUE 0.                     
001260     05  WS-EL-IX              PIC 9(2) COMP VALUE 0.                     
001270 01  WS-CONSTANTS.                                                        
001280     05  WS-MAX-YEARS          PIC 9(4) COMP VALUE 50.                    
001290*----------------------------------------------------------------*        
001300*  EFFECTIVE TIMESTAMP - RULE U6, FINAL-TIMESTAMP BEATS DETECTED.*        
001310*----------------------------------------------------------------*        
001320 01  WS-EFF-TIMESTAMP          PIC 9(14) VALUE 0.                         
001330 01  WS-EFF-TS-PARTS REDEFINES WS-EFF-TIMESTAMP.                          
001340     05  WS-EFF-YYYY           PIC 9(4).                                  
001350     05  WS-EFF-MM             PIC 9(2).                                  
001360     05  WS-EFF-DD             PIC 9(2).                                  
001370     05  WS-EFF-HH             PIC 9(2).                                  
001380     05  WS-EFF-MI             PIC 9(2).                                  
001390     05  WS-EFF-SS             PIC 9(2).                                  
001400*----------------------------------------------------------------*        
001410*  PATH-BUILD WORK AREA.                                         *        
001420*----------------------------------------------------------------*        
001430 01  WS-PATH-WORK.                                                        
001440     05  WS-FOLDER-NAME        PIC X(7).                                  
001450     05  WS-STEM-NAME          PIC X(64).                                 
001460     05  WS-STEM-CURRENT       PIC X(70).                                 
001470     05  WS-EXT-LOWER          PIC X(8).                                  
001480     05  WS-EXT-LOWER-CHARS REDEFINES WS-EXT-LOWER.                       
001490         10  WS-EL-CHAR       PIC X OCCURS 8 TIMES.                       
001500     05  WS-SUFFIX-DISPLAY     PIC 9(3).                                  
001510     05  WS-BUILT-PATH         PIC X(96).                                 
001520     05  WS-BUILT-PATH-CHARS REDEFINES WS-BUILT-PATH.                     
001530         10  WS-BP-CHAR       PIC X OCCURS 96 TIMES.                      
001540     05  FILLER                PIC X(8).                                  
001550*----------------------------------------------------------------*        
001560*  PER-YEAR CONTROL BREAK TABLE.                                 *        
001570*----------------------------------------------------------------*        
001580 01  WS-YEAR-TABLE.                                                       
001590     05  WS-YR-ENTRY OCCURS 50 TIMES                                      
001600             INDEXED BY WS-YR-IX.                                         
001610         10  WS-YR-FOLDER      PIC X(7).                                  
001620         10  WS-YR-FILES       PIC 9(7) COMP.                             
001630 01  WS-EDIT-COUNT             PIC ZZZ,ZZ9.                               
001640*                                                                         
001650 PROCEDURE DIVISION.                                                      
001660*----------------------------------------------------------------*        
001670*  0005-START - MAIN LINE.  MCP050 RUNS AFTER MCP040 SO THE      *        
001680*  DISCARD FLAGS FROM DUPLICATE PROCESSING ARE ALREADY POSTED.   *        
001690*----------------------------------------------------------------*        
001700 0005-START.                                                              
001710     OPEN INPUT  FILECAT-IN.                                              
001720     OPEN OUTPUT EXPFILE.                                                 
001730     OPEN I-O    COLLIS.                                                  
001740     PERFORM P05-READ-FILECAT.                                            
001750     PERFORM P10-PROCESS-ONE-FILE UNTIL EOF-FILECAT.                      
001760     CLOSE FILECAT-IN.                                                    
001770     CLOSE EXPFILE.                                                       
001780     CLOSE COLLIS.                                                        
001790     PERFORM P95-WRITE-TOTALS.                                            
001800     STOP RUN.                                                            
001810*                                                                         
001820 P05-READ-FILECAT.                                                        
001830     READ FILECAT-IN                                                      
001840       AT END                                                             
001850         SET EOF-FILECAT TO TRUE                                          
001860     END-READ.                                                            
001870*----------------------------------------------------------------*        
001880*  P10-PROCESS-ONE-FILE - ONE CATALOG ROW.  DISCARDED MEMBERS    *        
001890*  TAKE NO PART IN THE EXPORT (RULE U6 - "NON-DISCARDED FILE").  *        
001900*----------------------------------------------------------------*        
001910 P10-PROCESS-ONE-FILE.                                                    
001920     ADD 1 TO WS-TOTAL-FILES                                              
001930     IF FCI-DISCARDED-FLAG = "Y"                                          
001940         ADD 1 TO WS-TOTAL-SKIPPED                                        
001950     ELSE                                                                 
001960         MOVE "N" TO WS-EXPORT-FAIL-SW                                    
001970         PERFORM P20-BUILD-BASE-PATH                                      
001980         PERFORM P30-RESOLVE-COLLISION                                    
001990         IF EXPORT-FAILED                                                 
002000             ADD 1 TO WS-TOTAL-ERRORS                                     
002010         ELSE                                                             
002020             PERFORM P40-WRITE-EXPORT-RECORD                              
002030             PERFORM P45-ACCUM-YEAR-BREAK                                 
002040         END-IF                                                           
002050     END-IF                                                               
002060     PERFORM P05-READ-FILECAT.                                            
002070*----------------------------------------------------------------*        
002080*  P20-BUILD-BASE-PATH - RULE U6 STEPS 1-2.  DECIDES THE         *        
002090*  EFFECTIVE TIMESTAMP AND LAYS OUT THE FOLDER/STEM/EXTENSION    *        
002100*  BEFORE ANY COLLISION SUFFIX IS CONSIDERED.                    *        
002110*----------------------------------------------------------------*        
002120 P20-BUILD-BASE-PATH.                                                     
002130     MOVE "N" TO WS-TS-KNOWN-SW                                           
002140     IF FCI-FINAL-TIMESTAMP > 0                                           
002150         MOVE FCI-FINAL-TIMESTAMP TO WS-EFF-TIMESTAMP                     
002160     ELSE                                                                 
002170         MOVE FCI-DETECTED-TIMESTAMP TO WS-EFF-TIMESTAMP                  
002180     END-IF                                                               
002190     IF WS-EFF-TIMESTAMP > 0                                              
002200         SET TIMESTAMP-KNOWN TO TRUE                                      
002210     END-IF                                                               
002220     IF TIMESTAMP-KNOWN                                                   
002230         MOVE WS-EFF-YYYY TO WS-FOLDER-NAME                               
002240         MOVE SPACES TO WS-STEM-NAME                                      
002250         STRING WS-EFF-YYYY DELIMITED BY SIZE                             
002260                WS-EFF-MM   DELIMITED BY SIZE                             
002270                WS-EFF-DD   DELIMITED BY SIZE                             
002280                "_"         DELIMITED BY SIZE                             
002290                WS-EFF-HH   DELIMITED BY SIZE                             
002300                WS-EFF-MI   DELIMITED BY SIZE                             
002310                WS-EFF-SS   DELIMITED BY SIZE                             
002320             INTO WS-STEM-NAME                                            
002330         END-STRING                                                       
002340         MOVE FCI-EXTENSION TO WS-EXT-LOWER                               
002350     ELSE                                                                 
002360         MOVE "unknown" TO WS-FOLDER-NAME                                 
002370         PERFORM P25-SPLIT-ORIG-FILENAME                                  
002380     END-IF                                                               
002390     PERFORM P28-CHECK-EXT-DOT                                            
002400     MOVE WS-STEM-NAME TO WS-STEM-CURRENT                                 
002410     PERFORM P21-ASSEMBLE-PATH.                                           
002420*----------------------------------------------------------------*        
002430*  P21-ASSEMBLE-PATH - BUILDS WS-BUILT-PATH FROM THE CURRENT     *        
002440*  FOLDER/STEM/EXTENSION.  CALLED AGAIN AFTER A COLLISION SUFFIX *        
002450*  IS ADDED TO WS-STEM-CURRENT.                                  *        
002460*----------------------------------------------------------------*        
002470 P21-ASSEMBLE-PATH.                                                       
002480     MOVE 1 TO WS-PATH-PTR                                                
002490     MOVE SPACES TO WS-BUILT-PATH                                         
002500     STRING WS-FOLDER-NAME  DELIMITED BY SPACE                            
002510            "/"             DELIMITED BY SIZE                             
002520            WS-STEM-CURRENT DELIMITED BY SPACE                            
002530         INTO WS-BUILT-PATH                                               
002540         WITH POINTER WS-PATH-PTR                                         
002550     END-STRING                                                           
002560     IF WS-EXT-LOWER NOT = SPACES                                         
002570         STRING "."          DELIMITED BY SIZE                            
002580                WS-EXT-LOWER DELIMITED BY SPACE                           
002590             INTO WS-BUILT-PATH                                           
002600             WITH POINTER WS-PATH-PTR                                     
002610         END-STRING                                                       
002620     END-IF                                                               
002630     PERFORM P22-FIND-PATH-LEN                                            
002640     IF DEBUG-TRACE-SW                                                    
002650         DISPLAY "MCP050 - PATH=" WS-BUILT-PATH                           
002660             " LEN=" WS-PATH-LEN                                          
002670     END-IF.                                                              
002680*----------------------------------------------------------------*        
002690*  P22-FIND-PATH-LEN - CR00626 DIAGNOSTIC.  SCANS THE BUILT      *        
002700*  PATH BYTE TABLE BACKWARD TO FIND ITS TRIMMED LENGTH FOR THE   *        
002710*  UPSI-0 TRACE LINE IN P21-ASSEMBLE-PATH.                       *        
002720*----------------------------------------------------------------*        
002730 P22-FIND-PATH-LEN.                                                       
002740     MOVE 0 TO WS-PATH-LEN                                                
002750     PERFORM P23-TEST-ONE-PATH-BYTE                                       
002760         VARYING WS-BP-IX FROM 96 BY -1                                   
002770             UNTIL WS-BP-IX < 1 OR WS-PATH-LEN NOT = 0.                   
002780*                                                                         
002790 P23-TEST-ONE-PATH-BYTE.                                                  
002800     IF WS-BP-CHAR(WS-BP-IX) NOT = SPACE                                  
002810         MOVE WS-BP-IX TO WS-PATH-LEN                                     
002820     END-IF.                                                              
002830*----------------------------------------------------------------*        
002840*  P25-SPLIT-ORIG-FILENAME - NO TIMESTAMP EVER ESTABLISHED, SO   *        
002850*  THE ORIGINAL FILENAME IS KEPT (RULE U6 STEP 2).  THE STEM/EXT *        
002860*  SPLIT IS STILL NEEDED SO A COLLISION SUFFIX LANDS BEFORE THE  *        
002870*  EXTENSION, NOT AT THE END OF THE WHOLE FILENAME.              *        
002880*----------------------------------------------------------------*        
002890 P25-SPLIT-ORIG-FILENAME.                                                 
002900     MOVE 0 TO WS-DOT-POS                                                 
002910     PERFORM P26-SCAN-ONE-CHAR                                            
002920         VARYING WS-K FROM 64 BY -1                                       
002930         UNTIL WS-K < 1 OR WS-DOT-POS > 0                                 
002940     MOVE SPACES TO WS-STEM-NAME                                          
002950     MOVE SPACES TO WS-EXT-LOWER                                          
002960     IF WS-DOT-POS > 0                                                    
002970         COMPUTE WS-EXT-LEN = 64 - WS-DOT-POS                             
002980         MOVE FCI-ORIGINAL-FILENAME(1 : WS-DOT-POS - 1)                   
002990             TO WS-STEM-NAME                                              
003000         MOVE FCI-ORIGINAL-FILENAME(WS-DOT-POS + 1 : WS-EXT-LEN)          
003010             TO WS-EXT-LOWER                                              
003020     ELSE                                                                 
003030         MOVE FCI-ORIGINAL-FILENAME TO WS-STEM-NAME                       
003040     END-IF.                                                              
003050*                                                                         
003060 P26-SCAN-ONE-CHAR.                                                       
003070     IF FCI-ORIGINAL-FILENAME(WS-K : 1) = "."                             
003080         MOVE WS-K TO WS-DOT-POS                                          
003090     END-IF.                                                              
003100*----------------------------------------------------------------*        
003110*  P28-CHECK-EXT-DOT - CR00626 DIAGNOSTIC.  A PROPERLY SPLIT     *        
003120*  EXTENSION SHOULD NEVER CARRY AN EMBEDDED DOT OF ITS OWN;      *        
003130*  COUNT ANY THAT DO SO OPERATIONS CAN TRACE THE SOURCE ROW.     *        
003140*----------------------------------------------------------------*        
003150 P28-CHECK-EXT-DOT.                                                       
003160     PERFORM P29-TEST-ONE-EXT-BYTE                                        
003170         VARYING WS-EL-IX FROM 1 BY 1 UNTIL WS-EL-IX > 8.                 
003180*                                                                         
003190 P29-TEST-ONE-EXT-BYTE.                                                   
003200     IF WS-EL-CHAR(WS-EL-IX) = "."                                        
003210         ADD 1 TO WS-EXT-DOT-SUSPECT-COUNT                                
003220     END-IF.                                                              
003230*----------------------------------------------------------------*        
003240*  P30-RESOLVE-COLLISION - RULE U6 STEP 3.  COLLIS CARRIES ONE   *        
003250*  ROW PER PATH ASSIGNED SO FAR THIS RUN; A KEYED READ TELLS US  *        
003260*  WHETHER THE BASE PATH IS FRESH OR NEEDS A _NNN SUFFIX.        *        
003270*----------------------------------------------------------------*        
003280 P30-RESOLVE-COLLISION.                                                   
003290     MOVE WS-BUILT-PATH TO COLLIS-PATH                                    
003300     READ COLLIS                                                          
003310         INVALID KEY                                                      
003320             PERFORM P31-INSERT-COLLIS-ENTRY                              
003330         NOT INVALID KEY                                                  
003340             PERFORM P32-BUMP-COLLIS-ENTRY                                
003350     END-READ.                                                            
003360*                                                                         
003370 P31-INSERT-COLLIS-ENTRY.                                                 
003380     MOVE 0 TO COLLIS-COUNT                                               
003390     WRITE COLLIS-REC.                                                    
003400*----------------------------------------------------------------*        
003410*  P32-BUMP-COLLIS-ENTRY - CR00551, ERRORS THE RECORD ONCE THE   *        
003420*  3-DIGIT SUFFIX RANGE IS EXHAUSTED RATHER THAN WRAPPING.       *        
003430*----------------------------------------------------------------*        
003440 P32-BUMP-COLLIS-ENTRY.                                                   
003450     ADD 1 TO COLLIS-COUNT                                                
003460     IF COLLIS-COUNT > 999                                                
003470         SET EXPORT-FAILED TO TRUE                                        
003480     ELSE                                                                 
003490         REWRITE COLLIS-REC                                               
003500         MOVE COLLIS-COUNT TO WS-SUFFIX-DISPLAY                           
003510         MOVE SPACES TO WS-STEM-CURRENT                                   
003520         STRING WS-STEM-NAME      DELIMITED BY SPACE                      
003530                "_"               DELIMITED BY SIZE                       
003540                WS-SUFFIX-DISPLAY DELIMITED BY SIZE                       
003550             INTO WS-STEM-CURRENT                                         
003560         END-STRING                                                       
003570         PERFORM P21-ASSEMBLE-PATH                                        
003580     END-IF.                                                              
003590*                                                                         
003600 P40-WRITE-EXPORT-RECORD.                                                 
003610     MOVE FCI-FILE-ID    TO EXPO-FILE-ID                                  
003620     MOVE WS-BUILT-PATH  TO EXPO-OUTPUT-PATH                              
003630     WRITE EXPFILE-REC                                                    
003640     ADD 1 TO WS-TOTAL-EXPORTED.                                          
003650*----------------------------------------------------------------*        
003660*  P45-ACCUM-YEAR-BREAK - RULE U6 STEP 4, PER-YEAR CONTROL BREAK *        
003670*  COUNT (PLUS UNKNOWN) OVER THE FILES ACTUALLY EXPORTED.        *        
003680*----------------------------------------------------------------*        
003690 P45-ACCUM-YEAR-BREAK.                                                    
003700     MOVE "N" TO WS-YR-FOUND-SW                                           
003710     SET WS-YR-IX TO 1                                                    
003720     SEARCH WS-YR-ENTRY                                                   
003730       AT END                                                             
003740         MOVE "N" TO WS-YR-FOUND-SW                                       
003750       WHEN WS-YR-FOLDER(WS-YR-IX) = WS-FOLDER-NAME                       
003760         SET YEAR-ENTRY-FOUND TO TRUE                                     
003770     END-SEARCH                                                           
003780     IF YEAR-ENTRY-FOUND                                                  
003790         ADD 1 TO WS-YR-FILES(WS-YR-IX)                                   
003800     ELSE                                                                 
003810         PERFORM P47-ADD-YEAR-ENTRY                                       
003820     END-IF.                                                              
003830*                                                                         
003840 P47-ADD-YEAR-ENTRY.                                                      
003850     IF WS-YEAR-COUNT < WS-MAX-YEARS                                      
003860         ADD 1 TO WS-YEAR-COUNT                                           
003870         SET WS-YR-IX TO WS-YEAR-COUNT                                    
003880         MOVE WS-FOLDER-NAME TO WS-YR-FOLDER(WS-YR-IX)                    
003890         MOVE 1 TO WS-YR-FILES(WS-YR-IX)                                  
003900     END-IF.                                                              
003910*----------------------------------------------------------------*        
003920*  P95-WRITE-TOTALS - END OF JOB, RULE U6 LAST LINE.             *        
003930*----------------------------------------------------------------*        
003940 P95-WRITE-TOTALS.                                                        
003950     DISPLAY "MCP050 EXPORT NAMING COMPLETE"                              
003960     DISPLAY "  TOTAL FILES   = " WS-TOTAL-FILES                          
003970     DISPLAY "  EXPORTED      = " WS-TOTAL-EXPORTED                       
003980     DISPLAY "  SKIPPED (DISC)= " WS-TOTAL-SKIPPED                        
003990     DISPLAY "  ERRORS (>999) = " WS-TOTAL-ERRORS                         
004000     MOVE WS-EXT-DOT-SUSPECT-COUNT TO WS-EDIT-COUNT                       
004010     DISPLAY "  EXT-DOT SUSPECT = " WS-EDIT-COUNT                         
004020     PERFORM P96-DISPLAY-ONE-YEAR                                         
004030         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-YEAR-COUNT.             
004040*                                                                         
004050 P96-DISPLAY-ONE-YEAR.                                                    
004060     MOVE WS-YR-FILES(WS-I) TO WS-EDIT-COUNT                              
004070     DISPLAY "  " WS-YR-FOLDER(WS-I) " = " WS-EDIT-COUNT.                 
004080                                                                          
