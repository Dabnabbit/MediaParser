000100*================================================================*        
000110*  @PACKAGE   MCS - MEDIA CATALOG SYSTEM                         *        
000120*  @LINK      HTTP://WWW.PIXELWORKS-DATA.COM                     *        
000130*  @AUTHOR    K OATES <KOATES@PIXELWORKS-DATA.COM>               *        
000140*  @COPYRIGHT COPYRIGHT (C) 1988, 1999 PIXELWORKS DATA SERVICES  *        
000150*================================================================*        
000160 IDENTIFICATION DIVISION.                                                 
000170 PROGRAM-ID. MCP040.                                                      
000180 AUTHOR. K OATES.                                                         
000190 INSTALLATION. PIXELWORKS DATA SERVICES.                                  
000200 DATE-WRITTEN. 03/10/88.                                                  
000210 DATE-COMPILED. TODAY.                                                    
000220 SECURITY. UNCLASSIFIED.                                                  
000230*----------------------------------------------------------------*        
000240*  MCP040 - EXACT-DUPLICATE QUALITY SCORING AND POSTING JOB.     *        
000250*  FOR EACH EXACT-DUPLICATE GROUP LEFT ON THE CATALOG BY MCP030, *        
000260*  SCORES EVERY NON-DISCARDED MEMBER, POSTS A KEEP RECOMMEND-    *        
000270*  ATION AGAINST THE HIGHEST SCORE, DISCARDS THE REST, AND       *        
000280*  MERGES THE DISCARDED MEMBERS' CANDIDATE EVIDENCE FORWARD ONTO *        
000290*  THE KEPT FILE'S CANDIDATE SET.                                *        
000300*----------------------------------------------------------------*        
000310*  CHANGE LOG.                                                            
000320*  --------------------------------------------------------------*        
000330*  88/03/10  KO   ORIGINAL VERSION OF THE QUALITY SCORING AND     CR00337 
000340*                 CANDIDATE MERGE JOB.                            CR00337 
000350*  88/07/26  KO   FORMAT MULTIPLIER TABLE ADDED (RULE U5).        CR00351 
000360*  90/02/14  RD   FIXED TIE-BREAK - FIRST EXAMINED MUST WIN,      CR00420 
000370*                 SCORE HAD TO STRICTLY BEAT RUNNING BEST.        CR00420 
000380*  93/07/30  JT   CANDIDATE MERGE NOW DEDUPS ON (TIMESTAMP,       CR00502 
000390*                 SOURCE) PAIR INSTEAD OF TIMESTAMP ALONE.        CR00502 
000400*  98/09/21  RD   Y2K - TIMESTAMPS ON MERGED CANDIDATES CARRY     CR00612 
000410*                 THE FULL 4 DIGIT YEAR.                          CR00612 
000420*  99/03/11  SW   ADDED SUSPECT-TIMESTAMP COUNTER AND EXTENSION-  CR00625 
000430*                 LENGTH DEBUG TRACE (UPSI-0).                    CR00625 
000440*  99/06/09  SW   RULE U5 REKEYED THE MULTIPLIER LOOKUP OFF THE   CR00641 
000450*                 NORMALIZED FILE-FORMAT FIELD INSTEAD OF THE     CR00641 
000460*                 RAW FILENAME EXTENSION - A MISNAMED FILE WAS    CR00641 
000470*                 SCORING UNDER THE WRONG FORMAT MULTIPLIER.      CR00641 
000480*----------------------------------------------------------------*        
000490 ENVIRONMENT DIVISION.                                                    
000500 CONFIGURATION SECTION.                                                   
000510 SPECIAL-NAMES.                                                           
000520     CLASS DIGIT-CLASS IS "0" THRU "9"                                    
000530     UPSI-0 ON  STATUS IS DEBUG-TRACE-SW                                  
000540            OFF STATUS IS DEBUG-TRACE-OFF-SW.                             
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT FILECAT-IN   ASSIGN TO "S10"                                  
000580         ORGANIZATION IS LINE SEQUENTIAL.                                 
000590     SELECT FILECAT-OUT  ASSIGN TO "S20"                                  
000600         ORGANIZATION IS LINE SEQUENTIAL.                                 
000610     SELECT CANDFILE-IN  ASSIGN TO "S15"                                  
000620         ORGANIZATION IS LINE SEQUENTIAL.                                 
000630     SELECT CANDFILE-OUT ASSIGN TO "S16"                                  
000640         ORGANIZATION IS LINE SEQUENTIAL.                                 
000650*                                                                         
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680 FD  FILECAT-IN                                                           
000690     LABEL RECORD STANDARD.                                               
000700     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000710         REPLACING ==FILE-RECORD== BY ==FILECAT-IN-REC==                  
000720                   ==FCAT-==       BY ==FCI-==.                           
000730 FD  FILECAT-OUT                                                          
000740     LABEL RECORD STANDARD.                                               
000750     COPY FILEREC.CPY IN "C:\MCS\COPYLIB"                                 
000760         REPLACING ==FILE-RECORD== BY ==FILECAT-OUT-REC==                 
000770                   ==FCAT-==       BY ==FCO-==.                           
000780 FD  CANDFILE-IN                                                          
000790     LABEL RECORD STANDARD.                                               
000800     COPY CANDREC.CPY IN "C:\MCS\COPYLIB\MCAT"                            
000810         REPLACING ==CANDIDATE-RECORD== BY ==CANDFILE-IN-REC==            
000820                   ==CAND-==            BY ==CI-==.                       
000830 FD  CANDFILE-OUT                                                         
000840     LABEL RECORD STANDARD.                                               
000850     COPY CANDREC.CPY IN "C:\MCS\COPYLIB\MCAT"                            
000860         REPLACING ==CANDIDATE-RECORD== BY ==CANDFILE-OUT-REC==           
000870                   ==CAND-==            BY ==CO-==.                       
000880*                                                                         
000890 WORKING-STORAGE SECTION.                                                 
000900*----------------------------------------------------------------*        
000910*  SWITCHES.                                                              
000920*----------------------------------------------------------------*        
000930 01  WS-SWITCHES.                                                         
000940     05  WS-EOF-FILECAT        PIC X VALUE "N".                           
000950         88  EOF-FILECAT           VALUE "Y".                             
000960     05  WS-EOF-CANDFILE       PIC X VALUE "N".                           
000970         88  EOF-CANDFILE          VALUE "Y".                             
000980     05  WS-RESOLUTION-KNOWN-SW PIC X VALUE "N".                          
000990         88  RESOLUTION-KNOWN      VALUE "Y".                             
001000     05  WS-DUP-FOUND-SW       PIC X VALUE "N".                           
001010         88  DUP-CAND-FOUND        VALUE "Y".                             
001020     05  WS-GRP-FOUND-SW       PIC X VALUE "N".                           
001030         88  GRP-ENTRY-FOUND       VALUE "Y".                             
001040*----------------------------------------------------------------*        
001050*  COUNTERS AND ACCUMULATORS (COMP PER SHOP STANDARD).                    
001060*----------------------------------------------------------------*        
001070 01  WS-COUNTERS.                                                         
001080     05  WS-FT-COUNT           PIC 9(4)  COMP VALUE 0.                    
001090     05  WS-CD-COUNT           PIC 9(4)  COMP VALUE 0.                    
001100     05  WS-CD-ORIG-COUNT      PIC 9(4)  COMP VALUE 0.                    
001110     05  WS-GRP-COUNT          PIC 9(4)  COMP VALUE 0.                    
001120     05  WS-TOTAL-FILES        PIC 9(7)  COMP VALUE 0.                    
001130     05  WS-GROUPS-PROCESSED   PIC 9(7)  COMP VALUE 0.                    
001140     05  WS-FILES-DISCARDED    PIC 9(7)  COMP VALUE 0.                    
001150     05  WS-CANDS-ADDED        PIC 9(7)  COMP VALUE 0.                    
001160     05  WS-Y2K-SUSPECT-COUNT  PIC 9(7)  COMP VALUE 0.                    
001170*----------------------------------------------------------------*        
001180*  SUBSCRIPTS (COMP PER SHOP STANDARD).                                   
001190*----------------------------------------------------------------*        
001200 01  WS-SUBSCRIPTS.                                                       
001210     05  WS-I                  PIC 9(4)  COMP VALUE 0.                    
001220     05  WS-J                  PIC 9(4)  COMP VALUE 0.                    
001230     05  WS-K                  PIC 9(4)  COMP VALUE 0.                    
001240     05  WS-M                  PIC 9(4)  COMP VALUE 0.                    
001250     05  WS-EXT-LEN            PIC 9(4)  COMP VALUE 0.                    
001260     05  WS-EXT-IX             PIC 9(4)  COMP VALUE 0.                    
001270*----------------------------------------------------------------*        
001280*  MAXIMUM TABLE SIZES - RUNBOOK NOTE: BUMP THESE IF AN          *        
001290*  OVERNIGHT LOAD EVER EXCEEDS THEM AND RECOMPILE.               *        
001300*----------------------------------------------------------------*        
001310 01  WS-CONSTANTS.                                                        
001320     05  WS-MAX-FILES          PIC 9(4)  COMP VALUE 500.                  
001330     05  WS-MAX-CAND           PIC 9(4)  COMP VALUE 2000.                 
001340     05  WS-MAX-GROUPS         PIC 9(4)  COMP VALUE 200.                  
001350*----------------------------------------------------------------*        
001360*  FILE TABLE - ONE ENTRY PER CATALOG RECORD LOADED FROM PASS 1. *        
001370*----------------------------------------------------------------*        
001380 01  WS-FILE-TABLE.                                                       
001390     05  WS-FT-ENTRY OCCURS 500 TIMES.                                    
001400         10  WS-FT-FILE-ID         PIC 9(7).                              
001410         10  WS-FT-EXACT-GRP-ID    PIC X(16).                             
001420         10  WS-FT-DISCARDED-SW    PIC X(1).                              
001430             88  WS-FT-DISCARDED       VALUE "Y".                         
001440         10  WS-FT-NEW-DISC-SW     PIC X(1).                              
001450             88  WS-FT-NEW-DISCARD     VALUE "Y".                         
001460         10  WS-FT-WIDTH           PIC 9(5).                              
001470         10  WS-FT-HEIGHT          PIC 9(5).                              
001480         10  WS-FT-SIZE-BYTES      PIC 9(12).                             
001490         10  WS-FT-EXTENSION       PIC X(8).                              
001500         10  WS-FT-EXTENSION-CHARS REDEFINES WS-FT-EXTENSION.             
001510             15  WS-FT-EXT-CHAR    PIC X OCCURS 8 TIMES.                  
001520         10  WS-FT-FORMAT          PIC X(8).                              
001530         10  WS-FT-SCORE           PIC 9(15)V99 COMP VALUE 0.             
001540         10  WS-FT-KEEP-FILE-ID    PIC 9(7).                              
001550*----------------------------------------------------------------*        
001560*  CANDIDATE TABLE - LOADED FROM CANDFILE-IN, THEN EXTENDED      *        
001570*  WITH MERGED-FORWARD ENTRIES DURING THE MERGE STEP.            *        
001580*----------------------------------------------------------------*        
001590 01  WS-CAND-TABLE.                                                       
001600     05  WS-CD-ENTRY OCCURS 2000 TIMES.                                   
001610         10  WS-CD-FILE-ID         PIC 9(7).                              
001620         10  WS-CD-TIMESTAMP       PIC 9(14).                             
001630         10  WS-CD-SOURCE          PIC X(2).                              
001640*----------------------------------------------------------------*        
001650*  GROUP-BEST TABLE - RUNNING HIGH SCORE PER EXACT-GROUP-ID,    *         
001660*  BUILT IN A SINGLE FORWARD PASS OVER THE FILE TABLE.           *        
001670*----------------------------------------------------------------*        
001680 01  WS-GROUP-TABLE.                                                      
001690     05  WS-GRP-ENTRY OCCURS 200 TIMES                                    
001700             INDEXED BY WS-GRP-IX.                                        
001710         10  WS-GRP-ID             PIC X(16).                             
001720         10  WS-GRP-BEST-SCORE     PIC 9(15)V99 COMP VALUE 0.             
001730         10  WS-GRP-BEST-FT-IX     PIC 9(4)  COMP VALUE 0.                
001740*----------------------------------------------------------------*        
001750*  FORMAT MULTIPLIER TABLE (RULE U5).  EXTENSION IS ALREADY      *        
001760*  LOWERCASE AND DOT-STRIPPED BY THE TIME U7 WROTE IT.           *        
001770*  MULT IS HUNDREDTHS - 130 MEANS A MULTIPLIER OF 1.30.          *        
001780*----------------------------------------------------------------*        
001790 01  WS-FMT-LITERAL.                                                      
001800     05  FILLER PIC X(36) VALUE                                           
001810         "cr2   130nef   130arw   130dng   130".                          
001820     05  FILLER PIC X(36) VALUE                                           
001830         "orf   130rw2   130raf   130png   110".                          
001840     05  FILLER PIC X(36) VALUE                                           
001850         "tiff  110bmp   110webp  090heic  090".                          
001860     05  FILLER PIC X(18) VALUE                                           
001870         "heif  090avif  090".                                            
001880 01  WS-FMT-TABLE REDEFINES WS-FMT-LITERAL.                               
001890     05  WS-FMT-ENTRY OCCURS 14 TIMES                                     
001900             INDEXED BY WS-FMT-IX.                                        
001910         10  WS-FMT-EXT            PIC X(6).                              
001920         10  WS-FMT-MULT           PIC 9(3).                              
001930 01  WS-FMT-MULT-FOUND            PIC 9(3) VALUE 100.                     
001940*----------------------------------------------------------------*        
001950*  QUALITY SCORE WORK AREA.                                               
001960*----------------------------------------------------------------*        
001970 01  WS-SCORE-WORK.                                                       
001980     05  WS-SC-MEGAPIXELS          PIC 9(6)V99 COMP VALUE 0.              
001990     05  WS-SC-BASE                PIC 9(15)V99 COMP VALUE 0.             
002000     05  WS-SC-MULT-DEC            PIC 9V99 COMP VALUE 0.                 
002010*----------------------------------------------------------------*        
002020*  CANDIDATE MERGE WORK AREA.                                             
002030*----------------------------------------------------------------*        
002040 01  WS-MERGE-WORK.                                                       
002050     05  WS-MG-LOSE-FILE-ID        PIC 9(7).                              
002060     05  WS-MG-KEEP-FILE-ID        PIC 9(7).                              
002070     05  WS-MG-CAND-TIMESTAMP      PIC 9(14).                             
002080     05  WS-MG-CAND-SOURCE         PIC X(2).                              
002090 01  WS-MG-TS-PARTS REDEFINES WS-MG-CAND-TIMESTAMP.                       
002100     05  WS-MG-TS-YYYY            PIC 9(4).                               
002110     05  WS-MG-TS-MM              PIC 9(2).                               
002120     05  WS-MG-TS-DD              PIC 9(2).                               
002130     05  WS-MG-TS-HH              PIC 9(2).                               
002140     05  WS-MG-TS-MI              PIC 9(2).                               
002150     05  WS-MG-TS-SS              PIC 9(2).                               
002160*----------------------------------------------------------------*        
002170*  EDITED FIELD FOR THE END-OF-JOB TOTALS DISPLAY.                        
002180*----------------------------------------------------------------*        
002190 01  WS-EDIT-COUNT                 PIC ZZZ,ZZ9.                           
002200*                                                                         
002210 PROCEDURE DIVISION.                                                      
002220 0005-START.                                                              
002230     PERFORM P05-LOAD-FILE-TABLE.                                         
002240     PERFORM P10-LOAD-CAND-TABLE.                                         
002250     PERFORM P20-COMPUTE-ONE-SCORE                                        
002260         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FT-COUNT.               
002270     PERFORM P30-ASSIGN-ONE-FILE                                          
002280         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FT-COUNT.               
002290     PERFORM P40-MERGE-ONE-LOSER                                          
002300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FT-COUNT.               
002310     PERFORM P50-REWRITE-CATALOG.                                         
002320     PERFORM P60-REWRITE-CANDFILE.                                        
002330     PERFORM P95-WRITE-TOTALS.                                            
002340     STOP RUN.                                                            
002350*----------------------------------------------------------------*        
002360*  P05-LOAD-FILE-TABLE - PASS 1 OVER THE CATALOG, ONE ENTRY      *        
002370*  PER RECORD (DISCARDED FILES STILL LOADED SO THE REWRITE PASS  *        
002380*  CAN COPY THEM THROUGH UNCHANGED).                             *        
002390*----------------------------------------------------------------*        
002400 P05-LOAD-FILE-TABLE.                                                     
002410     MOVE "N" TO WS-EOF-FILECAT.                                          
002420     OPEN INPUT FILECAT-IN.                                               
002430     PERFORM P06-READ-FILECAT.                                            
002440     PERFORM P07-LOAD-ONE-FILE-ENTRY UNTIL EOF-FILECAT.                   
002450     CLOSE FILECAT-IN.                                                    
002460*                                                                         
002470 P06-READ-FILECAT.                                                        
002480     READ FILECAT-IN                                                      
002490       AT END                                                             
002500         SET EOF-FILECAT TO TRUE                                          
002510     END-READ.                                                            
002520*                                                                         
002530 P07-LOAD-ONE-FILE-ENTRY.                                                 
002540     ADD 1 TO WS-TOTAL-FILES                                              
002550     IF WS-FT-COUNT < WS-MAX-FILES                                        
002560         ADD 1 TO WS-FT-COUNT                                             
002570         MOVE FCI-FILE-ID     TO WS-FT-FILE-ID(WS-FT-COUNT)               
002580         MOVE FCI-EXACT-GROUP-ID TO                                       
002590             WS-FT-EXACT-GRP-ID(WS-FT-COUNT)                              
002600         MOVE FCI-DISCARDED-FLAG TO                                       
002610             WS-FT-DISCARDED-SW(WS-FT-COUNT)                              
002620         MOVE "N" TO WS-FT-NEW-DISC-SW(WS-FT-COUNT)                       
002630         MOVE FCI-IMAGE-WIDTH TO WS-FT-WIDTH(WS-FT-COUNT)                 
002640         MOVE FCI-IMAGE-HEIGHT TO WS-FT-HEIGHT(WS-FT-COUNT)               
002650         MOVE FCI-FILE-SIZE-BYTES TO                                      
002660             WS-FT-SIZE-BYTES(WS-FT-COUNT)                                
002670         MOVE FCI-EXTENSION TO WS-FT-EXTENSION(WS-FT-COUNT)               
002680        MOVE FCI-FILE-FORMAT TO                                           
002690            WS-FT-FORMAT(WS-FT-COUNT)                                     
002700         MOVE FCI-FILE-ID TO                                              
002710             WS-FT-KEEP-FILE-ID(WS-FT-COUNT)                              
002720     END-IF                                                               
002730     PERFORM P06-READ-FILECAT.                                            
002740*----------------------------------------------------------------*        
002750*  P10-LOAD-CAND-TABLE - PASS 1 OVER THE CANDIDATE EVIDENCE      *        
002760*  FILE, BUILT BEFORE ANY MERGE SO DEDUP CAN SEE EVERY ROW.      *        
002770*----------------------------------------------------------------*        
002780 P10-LOAD-CAND-TABLE.                                                     
002790     MOVE "N" TO WS-EOF-CANDFILE.                                         
002800     OPEN INPUT CANDFILE-IN.                                              
002810     PERFORM P11-READ-CANDFILE-IN.                                        
002820     PERFORM P12-LOAD-ONE-CAND-ENTRY UNTIL EOF-CANDFILE.                  
002830     CLOSE CANDFILE-IN.                                                   
002840     MOVE WS-CD-COUNT TO WS-CD-ORIG-COUNT.                                
002850*                                                                         
002860 P11-READ-CANDFILE-IN.                                                    
002870     READ CANDFILE-IN                                                     
002880       AT END                                                             
002890         SET EOF-CANDFILE TO TRUE                                         
002900     END-READ.                                                            
002910*                                                                         
002920 P12-LOAD-ONE-CAND-ENTRY.                                                 
002930     IF WS-CD-COUNT < WS-MAX-CAND                                         
002940         ADD 1 TO WS-CD-COUNT                                             
002950         MOVE CI-FILE-ID    TO WS-CD-FILE-ID(WS-CD-COUNT)                 
002960         MOVE CI-TIMESTAMP  TO WS-CD-TIMESTAMP(WS-CD-COUNT)               
002970         MOVE CI-SOURCE     TO WS-CD-SOURCE(WS-CD-COUNT)                  
002980     END-IF                                                               
002990     PERFORM P11-READ-CANDFILE-IN.                                        
003000*----------------------------------------------------------------*        
003010*  P20-COMPUTE-ONE-SCORE - RULE U5 QUALITY SCORE FORMULA.        *        
003020*  MEGAPIXELS ROUNDED HALF-UP 2DP, UNDEFINED IF EITHER           *        
003030*  DIMENSION IS ZERO; SCORE OMITS THE RESOLUTION TERM THEN.      *        
003040*----------------------------------------------------------------*        
003050 P20-COMPUTE-ONE-SCORE.                                                   
003060     MOVE "N" TO WS-RESOLUTION-KNOWN-SW                                   
003070     IF WS-FT-WIDTH(WS-I) > 0 AND WS-FT-HEIGHT(WS-I) > 0                  
003080         SET RESOLUTION-KNOWN TO TRUE                                     
003090         COMPUTE WS-SC-MEGAPIXELS ROUNDED =                               
003100             (WS-FT-WIDTH(WS-I) * WS-FT-HEIGHT(WS-I)) / 1000000           
003110     END-IF                                                               
003120     PERFORM P25-LOOKUP-MULTIPLIER                                        
003130     IF RESOLUTION-KNOWN                                                  
003140         COMPUTE WS-SC-BASE =                                             
003150             (WS-SC-MEGAPIXELS * 1000000) + WS-FT-SIZE-BYTES(WS-I)        
003160     ELSE                                                                 
003170         MOVE WS-FT-SIZE-BYTES(WS-I) TO WS-SC-BASE                        
003180     END-IF                                                               
003190     COMPUTE WS-FT-SCORE(WS-I) ROUNDED =                                  
003200         WS-SC-BASE * WS-SC-MULT-DEC                                      
003210     PERFORM P26-FIND-EXTENSION-LEN                                       
003220     IF DEBUG-TRACE-SW                                                    
003230        DISPLAY "MCP040 - FMT=" WS-FT-FORMAT(WS-I)                        
003240            " EXT=" WS-FT-EXTENSION(WS-I) " LEN=" WS-EXT-LEN              
003250            " SCORE=" WS-FT-SCORE(WS-I)                                   
003260     END-IF.                                                              
003270*----------------------------------------------------------------*        
003280*  P25-LOOKUP-MULTIPLIER - TABLE SEARCH BY NORMALIZED FILE       *        
003290*  FORMAT (RULE U5).  DEFAULT 1.00 WHEN NOT FOUND IN THE TABLE.  *        
003300*----------------------------------------------------------------*        
003310 P25-LOOKUP-MULTIPLIER.                                                   
003320     MOVE 100 TO WS-FMT-MULT-FOUND                                        
003330     SET WS-FMT-IX TO 1                                                   
003340     SEARCH WS-FMT-ENTRY                                                  
003350       AT END                                                             
003360         MOVE 100 TO WS-FMT-MULT-FOUND                                    
003370      WHEN WS-FMT-EXT(WS-FMT-IX) = WS-FT-FORMAT(WS-I)                     
003380         MOVE WS-FMT-MULT(WS-FMT-IX) TO WS-FMT-MULT-FOUND                 
003390     END-SEARCH                                                           
003400     MOVE 0 TO WS-SC-MULT-DEC                                             
003410     COMPUTE WS-SC-MULT-DEC = WS-FMT-MULT-FOUND / 100.                    
003420*----------------------------------------------------------------*        
003430*  P26-FIND-EXTENSION-LEN - CR00625 DIAGNOSTIC.  SCANS THE       *        
003440*  EXTENSION BYTE TABLE BACKWARD TO FIND THE TRIMMED LENGTH FOR  *        
003450*  THE UPSI-0 TRACE LINE.  A BLANK EXTENSION REPORTS LENGTH ZERO.*        
003460*----------------------------------------------------------------*        
003470 P26-FIND-EXTENSION-LEN.                                                  
003480     MOVE 0 TO WS-EXT-LEN                                                 
003490     PERFORM P27-TEST-ONE-EXT-BYTE                                        
003500         VARYING WS-EXT-IX FROM 8 BY -1                                   
003510             UNTIL WS-EXT-IX < 1 OR WS-EXT-LEN NOT = 0.                   
003520*                                                                         
003530 P27-TEST-ONE-EXT-BYTE.                                                   
003540     IF WS-FT-EXT-CHAR(WS-I, WS-EXT-IX) NOT = SPACE                       
003550         MOVE WS-EXT-IX TO WS-EXT-LEN                                     
003560     END-IF.                                                              
003570*----------------------------------------------------------------*        
003580*  P30-ASSIGN-ONE-FILE - RULE U4/U5 GROUPING.  A SINGLE FORWARD  *        
003590*  PASS KEEPS A RUNNING HIGH SCORE PER EXACT-GROUP-ID; A NEW     *        
003600*  SCORE MUST STRICTLY BEAT THE RUNNING BEST TO REPLACE IT, SO   *        
003610*  THE FIRST FILE EXAMINED WINS ANY TIE.  DISCARDED FILES AND    *        
003620*  BLANK GROUP IDS TAKE NO PART.                                 *        
003630*----------------------------------------------------------------*        
003640 P30-ASSIGN-ONE-FILE.                                                     
003650     IF WS-FT-EXACT-GRP-ID(WS-I) NOT = SPACES                             
003660       AND NOT WS-FT-DISCARDED(WS-I)                                      
003670         MOVE "N" TO WS-GRP-FOUND-SW                                      
003680         SET WS-GRP-IX TO 1                                               
003690         SEARCH WS-GRP-ENTRY                                              
003700           AT END                                                         
003710             MOVE "N" TO WS-GRP-FOUND-SW                                  
003720           WHEN WS-GRP-ID(WS-GRP-IX) = WS-FT-EXACT-GRP-ID(WS-I)           
003730             SET GRP-ENTRY-FOUND TO TRUE                                  
003740         END-SEARCH                                                       
003750         IF GRP-ENTRY-FOUND                                               
003760             PERFORM P31-COMPARE-TO-BEST                                  
003770         ELSE                                                             
003780             PERFORM P35-ADD-GROUP-ENTRY                                  
003790         END-IF                                                           
003800     END-IF.                                                              
003810*                                                                         
003820 P31-COMPARE-TO-BEST.                                                     
003830     IF WS-FT-SCORE(WS-I) > WS-GRP-BEST-SCORE(WS-GRP-IX)                  
003840         MOVE "Y" TO                                                      
003850             WS-FT-NEW-DISC-SW(WS-GRP-BEST-FT-IX(WS-GRP-IX))              
003860         MOVE WS-FT-KEEP-FILE-ID(WS-GRP-BEST-FT-IX(WS-GRP-IX))            
003870             TO WS-M                                                      
003880         MOVE WS-FT-SCORE(WS-I)  TO WS-GRP-BEST-SCORE(WS-GRP-IX)          
003890         MOVE WS-I                TO WS-GRP-BEST-FT-IX(WS-GRP-IX)         
003900         PERFORM P32-RETARGET-GROUP                                       
003910     ELSE                                                                 
003920         MOVE "Y" TO WS-FT-NEW-DISC-SW(WS-I)                              
003930         MOVE WS-FT-KEEP-FILE-ID(WS-GRP-BEST-FT-IX(WS-GRP-IX))            
003940             TO WS-FT-KEEP-FILE-ID(WS-I)                                  
003950     END-IF.                                                              
003960*                                                                         
003970 P32-RETARGET-GROUP.                                                      
003980     PERFORM P33-RETARGET-ONE                                             
003990         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-FT-COUNT.               
004000*                                                                         
004010 P33-RETARGET-ONE.                                                        
004020     IF WS-FT-EXACT-GRP-ID(WS-J) = WS-FT-EXACT-GRP-ID(WS-I)               
004030         MOVE WS-FT-FILE-ID(WS-I) TO WS-FT-KEEP-FILE-ID(WS-J)             
004040     END-IF.                                                              
004050*                                                                         
004060 P35-ADD-GROUP-ENTRY.                                                     
004070     IF WS-GRP-COUNT < WS-MAX-GROUPS                                      
004080         ADD 1 TO WS-GRP-COUNT                                            
004090         SET WS-GRP-IX TO WS-GRP-COUNT                                    
004100         MOVE WS-FT-EXACT-GRP-ID(WS-I)  TO WS-GRP-ID(WS-GRP-IX)           
004110         MOVE WS-FT-SCORE(WS-I)         TO                                
004120             WS-GRP-BEST-SCORE(WS-GRP-IX)                                 
004130         MOVE WS-I                      TO                                
004140             WS-GRP-BEST-FT-IX(WS-GRP-IX)                                 
004150         ADD 1 TO WS-GROUPS-PROCESSED                                     
004160     END-IF.                                                              
004170*----------------------------------------------------------------*        
004180*  P40-MERGE-ONE-LOSER - RULE U5 CANDIDATE MERGE.  FOR EVERY     *        
004190*  FILE FLAGGED A LOSER IN P30, ROLL ITS CANDIDATE ROWS FORWARD  *        
004200*  ONTO THE KEPT FILE, SKIPPING (TIMESTAMP, SOURCE) PAIRS THE    *        
004210*  KEPT FILE ALREADY CARRIES.                                    *        
004220*----------------------------------------------------------------*        
004230 P40-MERGE-ONE-LOSER.                                                     
004240     IF WS-FT-NEW-DISCARD(WS-I)                                           
004250         ADD 1 TO WS-FILES-DISCARDED                                      
004260         MOVE WS-FT-FILE-ID(WS-I)        TO WS-MG-LOSE-FILE-ID            
004270         MOVE WS-FT-KEEP-FILE-ID(WS-I)   TO WS-MG-KEEP-FILE-ID            
004280         PERFORM P41-SCAN-LOSER-CANDS                                     
004290             VARYING WS-J FROM 1 BY 1                                     
004300                 UNTIL WS-J > WS-CD-ORIG-COUNT                            
004310     END-IF.                                                              
004320*                                                                         
004330 P41-SCAN-LOSER-CANDS.                                                    
004340     IF WS-CD-FILE-ID(WS-J) = WS-MG-LOSE-FILE-ID                          
004350         MOVE WS-CD-TIMESTAMP(WS-J) TO WS-MG-CAND-TIMESTAMP               
004360         IF WS-MG-TS-YYYY < 1900                                          
004370             ADD 1 TO WS-Y2K-SUSPECT-COUNT                                
004380         END-IF                                                           
004390         MOVE WS-CD-SOURCE(WS-J)    TO WS-MG-CAND-SOURCE                  
004400         MOVE "N" TO WS-DUP-FOUND-SW                                      
004410         PERFORM P42-CHECK-KEPT-CANDS                                     
004420             VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-CD-COUNT            
004430         IF NOT DUP-CAND-FOUND                                            
004440             PERFORM P44-APPEND-CAND-ENTRY                                
004450         END-IF                                                           
004460     END-IF.                                                              
004470*                                                                         
004480 P42-CHECK-KEPT-CANDS.                                                    
004490     IF WS-CD-FILE-ID(WS-K)   = WS-MG-KEEP-FILE-ID                        
004500       AND WS-CD-TIMESTAMP(WS-K) = WS-MG-CAND-TIMESTAMP                   
004510       AND WS-CD-SOURCE(WS-K)    = WS-MG-CAND-SOURCE                      
004520         MOVE "Y" TO WS-DUP-FOUND-SW                                      
004530     END-IF.                                                              
004540*                                                                         
004550 P44-APPEND-CAND-ENTRY.                                                   
004560     IF WS-CD-COUNT < WS-MAX-CAND                                         
004570         ADD 1 TO WS-CD-COUNT                                             
004580         MOVE WS-MG-KEEP-FILE-ID  TO WS-CD-FILE-ID(WS-CD-COUNT)           
004590         MOVE WS-MG-CAND-TIMESTAMP TO                                     
004600             WS-CD-TIMESTAMP(WS-CD-COUNT)                                 
004610         MOVE WS-MG-CAND-SOURCE   TO WS-CD-SOURCE(WS-CD-COUNT)            
004620         ADD 1 TO WS-CANDS-ADDED                                          
004630     END-IF.                                                              
004640*----------------------------------------------------------------*        
004650*  P50-REWRITE-CATALOG - PASS 2, APPLIES THE DISCARD FLAG A      *        
004660*  FILE PICKED UP IN P30 TO THE OUTPUT CATALOG RECORD.           *        
004670*----------------------------------------------------------------*        
004680 P50-REWRITE-CATALOG.                                                     
004690     MOVE "N" TO WS-EOF-FILECAT.                                          
004700     OPEN INPUT FILECAT-IN.                                               
004710     OPEN OUTPUT FILECAT-OUT.                                             
004720     PERFORM P51-READ-FILECAT-2.                                          
004730     PERFORM P52-LOOKUP-AND-WRITE UNTIL EOF-FILECAT.                      
004740     CLOSE FILECAT-IN.                                                    
004750     CLOSE FILECAT-OUT.                                                   
004760*                                                                         
004770 P51-READ-FILECAT-2.                                                      
004780     READ FILECAT-IN                                                      
004790       AT END                                                             
004800         SET EOF-FILECAT TO TRUE                                          
004810     END-READ.                                                            
004820*                                                                         
004830 P52-LOOKUP-AND-WRITE.                                                    
004840     MOVE FILECAT-IN-REC TO FILECAT-OUT-REC                               
004850     PERFORM P53-SEARCH-FILE-TABLE                                        
004860         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-FT-COUNT                
004870     WRITE FILECAT-OUT-REC                                                
004880     PERFORM P51-READ-FILECAT-2.                                          
004890*                                                                         
004900 P53-SEARCH-FILE-TABLE.                                                   
004910     IF WS-FT-FILE-ID(WS-K) = FCI-FILE-ID                                 
004920       AND WS-FT-NEW-DISCARD(WS-K)                                        
004930         MOVE "Y" TO FCO-DISCARDED-FLAG                                   
004940     END-IF.                                                              
004950*----------------------------------------------------------------*        
004960*  P60-REWRITE-CANDFILE - COPIES EVERY ORIGINAL CANDIDATE ROW    *        
004970*  THROUGH UNCHANGED, THEN APPENDS EVERY MERGED-FORWARD ROW      *        
004980*  BUILT DURING P40.  A GROUP WITH NOTHING MERGED WRITES         *        
004990*  NOTHING EXTRA, SATISFYING THE "ONLY REWRITTEN IF A CANDIDATE  *        
005000*  WAS ADDED" RULE.                                              *        
005010*----------------------------------------------------------------*        
005020 P60-REWRITE-CANDFILE.                                                    
005030     MOVE "N" TO WS-EOF-CANDFILE.                                         
005040     OPEN INPUT CANDFILE-IN.                                              
005050     OPEN OUTPUT CANDFILE-OUT.                                            
005060     PERFORM P61-READ-CANDFILE-2.                                         
005070     PERFORM P62-COPY-ONE-THROUGH UNTIL EOF-CANDFILE.                     
005080     CLOSE CANDFILE-IN.                                                   
005090     PERFORM P63-WRITE-APPENDED-CANDS                                     
005100         VARYING WS-J FROM WS-CD-ORIG-COUNT BY 1                          
005110             UNTIL WS-J >= WS-CD-COUNT.                                   
005120     CLOSE CANDFILE-OUT.                                                  
005130*                                                                         
005140 P61-READ-CANDFILE-2.                                                     
005150     READ CANDFILE-IN                                                     
005160       AT END                                                             
005170         SET EOF-CANDFILE TO TRUE                                         
005180     END-READ.                                                            
005190*                                                                         
005200 P62-COPY-ONE-THROUGH.                                                    
005210     MOVE CANDFILE-IN-REC TO CANDFILE-OUT-REC                             
005220     WRITE CANDFILE-OUT-REC                                               
005230     PERFORM P61-READ-CANDFILE-2.                                         
005240*                                                                         
005250 P63-WRITE-APPENDED-CANDS.                                                
005260     ADD 1 TO WS-J                                                        
005270     MOVE WS-CD-FILE-ID(WS-J)    TO CO-FILE-ID                            
005280     MOVE WS-CD-TIMESTAMP(WS-J)  TO CO-TIMESTAMP                          
005290     MOVE WS-CD-SOURCE(WS-J)     TO CO-SOURCE                             
005300     WRITE CANDFILE-OUT-REC                                               
005310     SUBTRACT 1 FROM WS-J.                                                
005320*----------------------------------------------------------------*        
005330*  P95-WRITE-TOTALS - END OF JOB COUNTS.                                  
005340*----------------------------------------------------------------*        
005350 P95-WRITE-TOTALS.                                                        
005360     MOVE WS-TOTAL-FILES TO WS-EDIT-COUNT                                 
005370     DISPLAY "MCP040 - FILES READ.......... " WS-EDIT-COUNT               
005380     MOVE WS-GROUPS-PROCESSED TO WS-EDIT-COUNT                            
005390     DISPLAY "MCP040 - EXACT GROUPS SCORED.. " WS-EDIT-COUNT              
005400     MOVE WS-FILES-DISCARDED TO WS-EDIT-COUNT                             
005410     DISPLAY "MCP040 - FILES DISCARDED...... " WS-EDIT-COUNT              
005420     MOVE WS-CANDS-ADDED TO WS-EDIT-COUNT                                 
005430     DISPLAY "MCP040 - CANDIDATES MERGED.... " WS-EDIT-COUNT              
005440     MOVE WS-Y2K-SUSPECT-COUNT TO WS-EDIT-COUNT                           
005450     DISPLAY "MCP040 - SUSPECT TIMESTAMPS... " WS-EDIT-COUNT.             
